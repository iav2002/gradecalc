000100*****************************************************************         
000200*    GRADRPT  --  GRADE-REPORT LINE WRITER                                
000300*    APPLICATION  : GRADECALC (NIGHTLY GRADE RECALCULATION)               
000400*    CALLED BY    : GRADCALC, ONCE PER MODULE (OPERATION 'D') AND         
000500*                   ONCE PER USER ON THE CONTROL BREAK (OPERATION         
000600*                   'T') -- OWNS THE ONLY OPEN ON GC-GRADE-RPT SO         
000700*                   GRADCALC NEVER TOUCHES THE OUTPUT FILE ITSELF.        
000800*-----------------------------------------------------------------        
000900*    GRADCALC OPENS NOTHING ON THIS FILE -- 3000-OPEN-RPT IS              
001000*    PERFORMED ON THE FIRST CALL (OPERATION 'O') AND 3080-CLOSE-          
001100*    RPT ON THE LAST (OPERATION 'C'), MATCHING THE SHOP'S USUAL           
001200*    SHAPE WHERE THE WRITER PROGRAM OWNED OPEN/CLOSE.                     
001300*-----------------------------------------------------------------        
001400*    WHY THIS IS A SEPARATE LOAD MODULE -- EVERY TIME THE REPORT          
001500*    LAYOUT HAS CHANGED (GC0072, GC0112, GC0158) IT HAS BEEN A            
001600*    ONE-PROGRAM CHANGE HERE, NEVER A RECOMPILE OF GRADCALC               
001700*    ITSELF.  GRADCALC ONLY EVER SEES THE LINKAGE PARAMETER               
001800*    BLOCK, NEVER THE PRINT-LINE LAYOUT.                                  
001900*-----------------------------------------------------------------        
002000*    RUN FREQUENCY -- CALLED ONCE TO OPEN, ONCE PER MODULE FOR A          
002100*    DETAIL LINE, ONCE PER USER FOR A TRAILER, AND ONCE TO CLOSE          
002200*    -- THE SAME NIGHTLY VOLUME AS GRADCALC'S OWN MODULE LOOP.            
002300*-----------------------------------------------------------------        
002400*    CHANGE HISTORY                                                       
002500*    YYMMDD  BY   REQ#     DESCRIPTION                                    
002600*    860715  IM   INIT     ORIGINAL DETAIL LINE ONLY, CALLED FROM         
002700*                          THE SHOP'S EARLIER AVERAGE REPORT              
002800*    910203  RT   GC0072   ADDED REQUIRED-PCT COLUMN                      
002900*    950911  RT   GC0112   ADDED USER TRAILER LINE (OP 'T'), THE          
003000*                          OVERALL GPA ROLL-UP                            
003100*    990108  RT   GC0140   Y2K REVIEW - NO DATE FIELDS ON REPORT          
003200*    030514  RT   GC0155   REQUIRED-PCT NOW SHOWS "N/A" WHEN              
003300*                          GRADNORM COULD NOT RESOLVE THE TARGET          
003400*    030822  RT   GC0158   ADDED THE "IMPOSSIBLE" REQUIRED-PCT            
003500*                          STATUS FOR A MODULE WITH NO REMAINING          
003600*                          WEIGHT LEFT TO IMPROVE THE GRADE               
003700*****************************************************************         
003800*                                                                         
003900 IDENTIFICATION DIVISION.                                                 
004000 PROGRAM-ID.  GRADRPT.                                                    
004100 AUTHOR.      R TORMEY.                                                   
004200 INSTALLATION. UNIV REGISTRAR DP CENTER.                                  
004300 DATE-WRITTEN. 07/15/86.                                                  
004400 DATE-COMPILED.                                                           
004500 SECURITY.    REGISTRAR DATA - INTERNAL USE ONLY.                         
004600*                                                                         
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SOURCE-COMPUTER. IBM-370.                                                
005000 OBJECT-COMPUTER. IBM-370.                                                
005100*    UPSI-0 IS THIS PROGRAM'S OWN COPY OF THE OPERATOR TRACE              
005200*    SWITCH -- SET BY THE SAME JCL PARM THAT SETS GRADCALC'S AND          
005300*    GRADNORM'S, SINCE ALL THREE ARE LINK-EDITED SEPARATELY.              
005400 SPECIAL-NAMES.                                                           
005500     C01 IS TOP-OF-FORM                                                   
005600     CLASS NUM-CLASS IS '0' THRU '9'                                      
005700     UPSI-0 IS GR-TRACE-SWITCH                                            
005800         ON STATUS IS GR-TRACE-ON                                         
005900         OFF STATUS IS GR-TRACE-OFF.                                      
006000*                                                                         
006100 INPUT-OUTPUT SECTION.                                                    
006200 FILE-CONTROL.                                                            
006300*    THE ONLY FILE THIS PROGRAM OWNS -- GRADCALC PASSES EVERY             
006400*    FIELD IT NEEDS PRINTED THROUGH LK-GRADRPT-PARMS BELOW AND            
006500*    NEVER SEES GC-GRADE-RPT'S DCB DIRECTLY.                              
006600     SELECT GC-GRADE-RPT                                                  
006700         ASSIGN TO GCGRDRPT                                               
006800         ACCESS MODE IS SEQUENTIAL                                        
006900         ORGANIZATION IS LINE SEQUENTIAL                                  
007000         FILE STATUS IS FS-GRADE-RPT.                                     
007100*                                                                         
007200 DATA DIVISION.                                                           
007300 FILE SECTION.                                                            
007400*                                                                         
007500*    124-BYTE PRINT LINE -- GC0072's REQUIRED-PCT COLUMN AND              
007600*    GC0158's "IMPOSSIBLE" STATUS LITERAL BOTH SHARE THE SAME             
007700*    12-BYTE EDITED FIELD (SEE GCRPTREC FOR THE FULL LAYOUT).             
007800*    RECORD LENGTH IS FIXED ACROSS BOTH THE DETAIL AND TRAILER            
007900*    01-LEVELS IN THAT COPYBOOK -- LINE SEQUENTIAL OUTPUT DOES            
008000*    NOT REQUIRE IT, BUT THE REPORT LOOKS CLEANER ON A PRINTER            
008100*    WHEN EVERY LINE IS THE SAME WIDTH.                                   
008200 FD  GC-GRADE-RPT                                                         
008300     RECORD CONTAINS 124 CHARACTERS                                       
008400     RECORDING MODE IS F.                                                 
008500 COPY GCRPTREC.                                                           
008600*                                                                         
008700 WORKING-STORAGE SECTION.                                                 
008800*                                                                         
008900*    FILE STATUS FOR THE ONE FILE THIS PROGRAM OWNS -- CHECKED            
009000*    AFTER EVERY OPEN/WRITE/CLOSE, NEVER IGNORED.  '10' IS                
009100*    LISTED FOR COMPLETENESS ONLY -- A SEQUENTIAL OUTPUT FILE             
009200*    NEVER ACTUALLY RETURNS END-OF-FILE ON A WRITE.                       
009300 01  WK-FILE-SWITCHES.                                                    
009400     05  FS-GRADE-RPT            PIC X(02) VALUE SPACES.                  
009500         88  FS-GRADE-RPT-OK           VALUE '00'.                        
009600         88  FS-GRADE-RPT-EOF          VALUE '10'.                        
009700*                                                                         
009800*    EDITED WORK FIELDS -- GRADCALC SENDS RAW SIGNED NUMERICS,            
009900*    GRADRPT IS THE ONLY PROGRAM THAT KNOWS HOW THE REPORT WANTS          
010000*    THEM PRINTED (NEGATIVE ALLOWED ON CURRENT-PCT WHEN A USER HAS        
010100*    A NEGATIVE CREDIT ADJUSTMENT, PER THE REGISTRAR'S OWN NOTE).         
010200 01  WK-EDIT-FIELDS.                                                      
010300*        SHARED BY CURRENT-PCT AND PROJECTED-PCT -- BOTH ARE              
010400*        THE SAME PICTURE, ONLY ONE IS EVER HELD AT A TIME.               
010500     05  WK-ED-PCT               PIC -ZZ9.99.                             
010600*        SHARED BY COMPLETED-WT AND PENDING-WT, SAME REASON.              
010700     05  WK-ED-WEIGHT            PIC -ZZ9.99.                             
010800*        GPA POINTS PRINT TO ONE DIGIT OF INTEGER PLACES ONLY --          
010900*        THE SCALE ONLY EVER RUNS 0.00 TO 4.00, NEVER DOUBLE              
011000*        DIGITS, SO A ZZ9 PICTURE WOULD BE WASTED WIDTH.                  
011100     05  WK-ED-GPA               PIC -9.99.                               
011200*        HOLDS LK-REQUIRED-PCT ONLY WHEN LK-REQUIRED-STATUS IS            
011300*        NUMERIC -- SEE 7000-WRITE-DETAIL-START BELOW.                    
011400     05  WK-ED-REQUIRED          PIC -ZZ9.99.                             
011500*                                                                         
011600*    FLAT DUMP VIEW OF THE EDITED FIELDS, SHOWN ON THE OPERATOR           
011700*    CONSOLE WHEN THE TRACE SWITCH IS ON AND A DETAIL LINE LOOKS          
011800*    WRONG -- SAME DUMP-READABILITY HABIT EVERY WORK AREA IN THIS         
011900*    SHOP CARRIES.                                                        
012000 01  WK-EDIT-FIELDS-VIEW REDEFINES WK-EDIT-FIELDS.                        
012100     05  WK-EDIT-DUMP            PIC X(26).                               
012200*                                                                         
012300*    FIXED LITERAL PREFIXING THE TRAILER LINE -- KEPT AS ITS OWN          
012400*    FIELD RATHER THAN A MOVE OF A QUOTED STRING SO A FUTURE              
012500*    WORDING CHANGE TOUCHES ONE DATA DIVISION LINE, NOT SCATTERED         
012600*    PROCEDURE DIVISION LITERALS.  TRAILING BLANK BEFORE THE              
012700*    USER-ID FIELD IS PART OF THE LITERAL ITSELF.                         
012800 01  WK-TRAILER-LIT              PIC X(21)                                
012900         VALUE 'OVERALL GPA FOR USER '.                                   
013000*                                                                         
013100*    RUN COUNTS -- DISPLAYED AT CLOSE TIME WHEN THE OPERATOR              
013200*    HAS THE TRACE SWITCH ON, AND COMPARED BY THE OPERATIONS              
013300*    GROUP AGAINST THE MODULE/USER FILE RECORD COUNTS AS A                
013400*    QUICK RECONCILIATION CHECK ON THE OUTPUT.                            
013500*    SEVEN DIGITS ON THE DETAIL COUNT, FIVE ON THE TRAILER COUNT          
013600*    -- A DETAIL LINE IS WRITTEN PER MODULE, A TRAILER ONLY ONCE          
013700*    PER USER, SO THE TWO COUNTERS NEVER NEED THE SAME WIDTH.             
013800 77  WK-DETAIL-LINES-WRITTEN     PIC 9(07) COMP VALUE 0.                  
013900 77  WK-TRAILER-LINES-WRITTEN    PIC 9(05) COMP VALUE 0.                  
014000*                                                                         
014100 LINKAGE SECTION.                                                         
014200*                                                                         
014300*    ONE PARAMETER BLOCK SERVES ALL FOUR OPERATIONS -- A GIVEN            
014400*    CALL ONLY EVER POPULATES THE FIELDS ITS OWN OPERATION                
014500*    NEEDS, THE REST ARRIVE AS WHATEVER GRADCALC LEFT IN THEM.            
014600*    SAME SHAPE AS GRADCALC'S OWN WK-GRADRPT-PARMS -- SEE THE             
014700*    REMARKS THERE FOR WHY THE TWO PROGRAMS DO NOT SHARE A                
014800*    LINKAGE COPYBOOK FOR THIS BLOCK.                                     
014900 01  LK-GRADRPT-PARMS.                                                    
015000*        'O' OPENS THE REPORT FILE, 'D' WRITES ONE MODULE DETAIL          
015100*        LINE, 'T' WRITES A USER GPA TRAILER, 'C' CLOSES -- THE           
015200*        SAME FOUR LETTERS GRADCALC'S OWN CALL SITES USE.                 
015300     05  LK-OPERATION             PIC X(01).                              
015400         88  LK-OP-OPEN                VALUE 'O'.                         
015500         88  LK-OP-DETAIL              VALUE 'D'.                         
015600         88  LK-OP-TRAILER             VALUE 'T'.                         
015700         88  LK-OP-CLOSE               VALUE 'C'.                         
015800*        SENT ON BOTH 'D' AND 'T' -- THE ONE FIELD EVERY DETAIL           
015900*        AND TRAILER LINE NEEDS.                                          
016000     05  LK-USER-ID               PIC 9(09).                              
016100*        SENT ON 'D' ONLY.                                                
016200     05  LK-USERNAME              PIC X(20).                              
016300     05  LK-MODULE-CODE           PIC X(10).                              
016400     05  LK-MODULE-NAME           PIC X(30).                              
016500     05  LK-CURRENT-PCT           PIC S9(03)V9(02).                       
016600     05  LK-COMPLETED-WT          PIC S9(03)V9(02).                       
016700     05  LK-PENDING-WT            PIC S9(03)V9(02).                       
016800     05  LK-PROJECTED-PCT         PIC S9(03)V9(02).                       
016900     05  LK-GRADE-CODE            PIC X(10).                              
017000     05  LK-GPA-POINTS            PIC S9(01)V9(02).                       
017100*        GC0155/GC0158 -- WHICH OF THE THREE REQUIRED-PCT                 
017200*        OUTCOMES THIS MODULE LANDED ON.  THE DETAIL LINE PRINTS          
017300*        A DIFFERENT THING FOR EACH OF THE THREE 88-LEVELS.               
017400     05  LK-REQUIRED-STATUS       PIC X(01).                              
017500         88  LK-REQUIRED-IS-NUMERIC   VALUE 'Y'.                          
017600         88  LK-REQUIRED-NO-TARGET    VALUE 'N'.                          
017700         88  LK-REQUIRED-IMPOSSIBLE   VALUE 'I'.                          
017800*        ONLY MEANINGFUL WHEN LK-REQUIRED-IS-NUMERIC.                     
017900     05  LK-REQUIRED-PCT          PIC S9(03)V9(02).                       
018000*        SENT ON 'T' ONLY -- THE STUDENT'S CREDIT-WEIGHTED GPA            
018100*        ACROSS EVERY MODULE ROLLED UP AT THE CONTROL BREAK.              
018200     05  LK-OVERALL-GPA           PIC S9(01)V9(02).                       
018300*                                                                         
018400*    FLAT BYTE VIEW OF THE WHOLE PARAMETER BLOCK -- SAME PURPOSE          
018500*    AS THE ALT VIEW IN GRADNORM, DUMP-ONLY.  112 BYTES TIES OUT          
018600*    TO LK-GRADRPT-PARMS ABOVE -- 1+9+20+10+30+5+5+5+5+10+3+1+5+3.        
018700 01  LK-GRADRPT-ALT-VIEW REDEFINES LK-GRADRPT-PARMS.                      
018800     05  FILLER                   PIC X(112).                             
018900*                                                                         
019000*    OPERATION/USER-ID VIEW -- LETS THE TRACE SWITCH SHOW WHICH           
019100*    CALL CAME IN WITHOUT PRINTING THE WHOLE 112-BYTE BLOCK.              
019200*    READ-ONLY -- NOTHING IN THIS PROGRAM EVER MOVES TO EITHER            
019300*    FIELD THROUGH THIS VIEW, ONLY DISPLAYS THEM.                         
019400 01  LK-GRADRPT-ID-VIEW REDEFINES LK-GRADRPT-PARMS.                       
019500     05  LK-ID-OPERATION          PIC X(01).                              
019600     05  LK-ID-USER-ID            PIC 9(09).                              
019700     05  FILLER                   PIC X(102).                             
019800*                                                                         
019900 PROCEDURE DIVISION USING LK-GRADRPT-PARMS.                               
020000*    PROCESSING OVERVIEW -- THIS PROGRAM HAS NO CONTROL-BREAK             
020100*    LOGIC OF ITS OWN; GRADCALC DRIVES THE SEQUENCE OF CALLS              
020200*    (OPEN, THEN A DETAIL PER MODULE, A TRAILER PER USER, CLOSE           
020300*    AT THE END).  ALL THIS PROGRAM DOES IS EDIT AND WRITE                
020400*    WHATEVER ONE CALL'S OPERATION ASKS FOR.                              
020500*0000-Main-start                                                          
020600*        TRACE DISPLAY SHOWS ONLY THE OPERATION AND USER-ID, NOT          
020700*        THE WHOLE PARAMETER BLOCK -- ENOUGH TO FOLLOW THE CALL           
020800*        SEQUENCE ON A CONSOLE WITHOUT FLOODING IT.                       
020900     IF GR-TRACE-ON                                                       
021000        DISPLAY 'GRADRPT - CALL OP ' LK-ID-OPERATION                      
021100           ' USER ' LK-ID-USER-ID                                         
021200     END-IF.                                                              
021300     EVALUATE TRUE                                                        
021400        WHEN LK-OP-OPEN                                                   
021500           PERFORM 3000-OPEN-RPT-START THRU 3010-OPEN-RPT-END             
021600        WHEN LK-OP-DETAIL                                                 
021700           PERFORM 7000-WRITE-DETAIL-START                                
021800              THRU 7010-WRITE-DETAIL-END                                  
021900        WHEN LK-OP-TRAILER                                                
022000           PERFORM 7100-WRITE-TRAILER-START                               
022100              THRU 7110-WRITE-TRAILER-END                                 
022200        WHEN LK-OP-CLOSE                                                  
022300           PERFORM 3080-CLOSE-RPT-START THRU 3090-CLOSE-RPT-END           
022400        WHEN OTHER                                                        
022500*              DEFENSIVE ONLY -- GRADCALC NEVER SENDS ANYTHING            
022600*              BUT THE FOUR OPERATIONS ABOVE.  ABENDS RATHER              
022700*              THAN SILENTLY DROPPING A REPORT LINE.                      
022800           DISPLAY 'GRADRPT - UNKNOWN OPERATION '                         
022900              LK-GRADRPT-ALT-VIEW                                         
023000           GO TO 0010-STOP-PRG                                            
023100     END-EVALUATE.                                                        
023200     GO TO 0010-STOP-PRG.                                                 
023300*0000-main-end                                                            
023400 0010-STOP-PRG.                                                           
023500     STOP RUN.                                                            
023600*                                                                         
023700*    OPERATION 'O' -- CALLED EXACTLY ONCE, BEFORE THE FIRST               
023800*    MODULE IS PROCESSED.  AN OPEN FAILURE HERE MEANS THE WHOLE           
023900*    RUN ABENDS BEFORE A SINGLE DETAIL LINE IS WRITTEN.                   
024000 3000-OPEN-RPT-START.                                                     
024100     OPEN OUTPUT GC-GRADE-RPT.                                            
024200     IF NOT FS-GRADE-RPT-OK                                               
024300        DISPLAY 'GRADRPT - OPEN FAILED, STATUS ' FS-GRADE-RPT             
024400        GO TO 0010-STOP-PRG                                               
024500     END-IF.                                                              
024600 3010-OPEN-RPT-END.                                                       
024700     EXIT.                                                                
024800*                                                                         
024900*    OPERATION 'C' -- CALLED EXACTLY ONCE, AFTER THE LAST USER'S          
025000*    TRAILER HAS BEEN WRITTEN.  THE TWO RUN COUNTS DISPLAYED              
025100*    HERE ARE THE SAME FIGURES OPERATIONS COMPARES AGAINST THE            
025200*    MODULE AND USER FILE RECORD COUNTS TO CONFIRM NOTHING WAS            
025300*    LOST BETWEEN THE INPUT FILES AND THE PRINTED REPORT.                 
025400 3080-CLOSE-RPT-START.                                                    
025500     CLOSE GC-GRADE-RPT.                                                  
025600     IF GR-TRACE-ON                                                       
025700        DISPLAY 'GRADRPT - DETAIL LINES  ' WK-DETAIL-LINES-WRITTEN        
025800        DISPLAY 'GRADRPT - TRAILER LINES '                                
025900           WK-TRAILER-LINES-WRITTEN                                       
026000     END-IF.                                                              
026100 3090-CLOSE-RPT-END.                                                      
026200     EXIT.                                                                
026300*                                                                         
026400*    ONE MODULE DETAIL LINE.  ALL NUMERIC FIELDS ARE SENT RAW BY          
026500*    GRADCALC AND EDITED HERE -- GRADCALC NEVER BUILDS A PRINT            
026600*    LINE ITSELF.  EACH FIELD FOLLOWS THE SAME THREE-STEP PATTERN         
026700*    -- MOVE THE RAW VALUE INTO THE EDIT PICTURE, BLANK THE               
026800*    REPORT FIELD, THEN STRING THE EDITED RESULT IN SO TRAILING           
026900*    SPACES FROM A SHORTER VALUE DO NOT LEAVE STALE DIGITS                
027000*    BEHIND FROM A PRIOR, LONGER ONE.                                     
027100 7000-WRITE-DETAIL-START.                                                 
027200*        CURRENT PERCENTAGE COMPLETED SO FAR.                             
027300     MOVE LK-CURRENT-PCT   TO WK-ED-PCT.                                  
027400     MOVE LK-COMPLETED-WT  TO WK-ED-WEIGHT.                               
027500     MOVE SPACES TO RD-D-CURRENT-PCT.                                     
027600     STRING WK-ED-PCT DELIMITED BY SIZE                                   
027700        INTO RD-D-CURRENT-PCT.                                            
027800*        WEIGHT OF WORK ALREADY GRADED.                                   
027900     MOVE SPACES TO RD-D-COMPLETED-WT.                                    
028000     STRING WK-ED-WEIGHT DELIMITED BY SIZE                                
028100        INTO RD-D-COMPLETED-WT.                                           
028200*        WEIGHT OF WORK STILL PENDING -- REUSES WK-ED-WEIGHT              
028300*        NOW THAT COMPLETED-WT HAS ALREADY BEEN STRUNG OUT.               
028400     MOVE LK-PENDING-WT    TO WK-ED-WEIGHT.                               
028500     MOVE SPACES TO RD-D-PENDING-WT.                                      
028600     STRING WK-ED-WEIGHT DELIMITED BY SIZE                                
028700        INTO RD-D-PENDING-WT.                                             
028800*        PROJECTED FINAL PERCENTAGE IF PENDING WORK SCORES THE            
028900*        SAME AS WORK GRADED SO FAR -- REUSES WK-ED-PCT.                  
029000     MOVE LK-PROJECTED-PCT TO WK-ED-PCT.                                  
029100     MOVE SPACES TO RD-D-PROJECTED-PCT.                                   
029200     STRING WK-ED-PCT DELIMITED BY SIZE                                   
029300        INTO RD-D-PROJECTED-PCT.                                          
029400*        GPA POINT VALUE OF THE CURRENT LETTER GRADE.                     
029500     MOVE LK-GPA-POINTS    TO WK-ED-GPA.                                  
029600     MOVE SPACES TO RD-D-GPA-PTS.                                         
029700     STRING WK-ED-GPA DELIMITED BY SIZE                                   
029800        INTO RD-D-GPA-PTS.                                                
029900*        ALPHA FIELDS MOVE STRAIGHT ACROSS, NO EDITING NEEDED.            
030000     MOVE LK-USER-ID TO RD-D-USER-ID.                                     
030100     MOVE LK-USERNAME TO RD-D-USERNAME.                                   
030200     MOVE LK-MODULE-CODE TO RD-D-MODULE-CODE.                             
030300     MOVE LK-MODULE-NAME TO RD-D-MODULE-NAME.                             
030400     MOVE LK-GRADE-CODE TO RD-D-GRADE-CODE.                               
030500*        THE REQUIRED-PCT COLUMN IS THE ONE FIELD ON THIS LINE            
030600*        WITH THREE DIFFERENT PRESENTATIONS, DRIVEN BY WHAT               
030700*        GRADNORM/GRADCALC DECIDED WHEN THE TARGET GRADE WAS              
030800*        RESOLVED -- A NUMBER, "IMPOSSIBLE" (GC0158), OR "N/A"            
030900*        (NO TARGET SET, OR GRADNORM COULD NOT RESOLVE IT).               
031000     EVALUATE TRUE                                                        
031100        WHEN LK-REQUIRED-IS-NUMERIC                                       
031200           MOVE LK-REQUIRED-PCT TO WK-ED-REQUIRED                         
031300           MOVE SPACES TO RD-D-REQUIRED-PCT                               
031400           STRING WK-ED-REQUIRED DELIMITED BY SIZE                        
031500              INTO RD-D-REQUIRED-PCT                                      
031600        WHEN LK-REQUIRED-IMPOSSIBLE                                       
031700*              GC0158 -- NO REMAINING PENDING WEIGHT COULD EVER           
031800*              RAISE THE CURRENT PERCENTAGE TO THE TARGET.                
031900           MOVE 'IMPOSSIBLE' TO RD-D-REQUIRED-PCT                         
032000        WHEN OTHER                                                        
032100*              LK-REQUIRED-NO-TARGET -- THE STUDENT NEVER SET A           
032200*              TARGET GRADE FOR THIS MODULE, OR GRADNORM COULD            
032300*              NOT MATCH THE TARGET CODE TO A SCALE-TABLE ROW.            
032400           MOVE 'N/A' TO RD-D-REQUIRED-PCT                                
032500     END-EVALUATE.                                                        
032600     WRITE GC-REPORT-RECORD.                                              
032700     IF NOT FS-GRADE-RPT-OK                                               
032800        DISPLAY 'GRADRPT - WRITE FAILED, STATUS ' FS-GRADE-RPT            
032900        GO TO 0010-STOP-PRG                                               
033000     END-IF.                                                              
033100     ADD 1 TO WK-DETAIL-LINES-WRITTEN.                                    
033200*        ONLY PRINTED WHEN THE OPERATOR TURNED TRACING ON --              
033300*        LETS A BAD-LOOKING DETAIL LINE BE TRACED BACK TO THE             
033400*        RAW EDITED VALUES WITHOUT A FULL DUMP.                           
033500     IF GR-TRACE-ON                                                       
033600        DISPLAY 'GRADRPT - EDIT FIELDS   ' WK-EDIT-DUMP                   
033700     END-IF.                                                              
033800 7010-WRITE-DETAIL-END.                                                   
033900     EXIT.                                                                
034000*                                                                         
034100*    USER TRAILER LINE, WRITTEN BY GRADCALC ON THE WM-USER-ID             
034200*    CONTROL BREAK AND AGAIN AT END OF THE USER FILE (GC0112).            
034300*    UNLIKE THE DETAIL LINE THIS ONE CARRIES ONLY ONE EDITED              
034400*    NUMBER -- THE USER'S ROLLED-UP OVERALL GPA.                          
034500 7100-WRITE-TRAILER-START.                                                
034600     MOVE SPACES TO GC-REPORT-TRAILER.                                    
034700     MOVE WK-TRAILER-LIT TO RD-T-LITERAL.                                 
034800     MOVE LK-USER-ID TO RD-T-USER-ID.                                     
034900     MOVE LK-OVERALL-GPA TO WK-ED-GPA.                                    
035000     MOVE SPACES TO RD-T-OVERALL-GPA.                                     
035100     STRING WK-ED-GPA DELIMITED BY SIZE                                   
035200        INTO RD-T-OVERALL-GPA.                                            
035300     WRITE GC-REPORT-RECORD.                                              
035400     IF NOT FS-GRADE-RPT-OK                                               
035500        DISPLAY 'GRADRPT - WRITE FAILED, STATUS ' FS-GRADE-RPT            
035600        GO TO 0010-STOP-PRG                                               
035700     END-IF.                                                              
035800     ADD 1 TO WK-TRAILER-LINES-WRITTEN.                                   
035900 7110-WRITE-TRAILER-END.                                                  
036000     EXIT.                                                                
