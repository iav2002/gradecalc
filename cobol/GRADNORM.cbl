000100*****************************************************************         
000200*    GRADNORM  --  GRADE-CODE NORMALISATION / BAND LOOKUP                 
000300*    APPLICATION  : GRADECALC (NIGHTLY GRADE RECALCULATION)               
000400*    CALLED BY    : GRADCALC, ONCE PER MODULE FOR THE 'LOOKUP'            
000500*                   OPERATION AND ONCE MORE WHEN A TARGET GRADE           
000600*                   IS SET FOR THE 'TARGET' OPERATION.                    
000700*-----------------------------------------------------------------        
000800*    THIS PROGRAM CARRIES NO STATE BETWEEN CALLS AND OPENS NO             
000900*    FILES OF ITS OWN -- IT ONLY READS THE SCALE TABLE GRADCALC           
001000*    BUILT AT 1500-LOAD-SCALES AND PASSED BY REFERENCE, PICKS THE         
001100*    UNIVERSITY'S NORMALISATION ALPHABET (STANDARD/TCD/TUD), AND          
001200*    EITHER CLASSIFIES A PERCENTAGE OR RESOLVES A TARGET GRADE            
001300*    CODE TO ITS MINIMUM PERCENTAGE.                                      
001400*-----------------------------------------------------------------        
001500*    WHY A SEPARATE PROGRAM AT ALL -- THE GRADE ALPHABET IS THE           
001600*    ONE PIECE OF THIS APPLICATION THAT CHANGES PER UNIVERSITY            
001700*    AND HAS CHANGED MORE THAN ONCE SINCE 1987 (SEE THE CHANGE            
001800*    HISTORY BELOW).  KEEPING IT IN ITS OWN LOAD MODULE MEANS A           
001900*    NEW UNIVERSITY'S SPELLING QUIRKS NEVER TOUCH GRADCALC.               
002000*-----------------------------------------------------------------        
002100*    CHANGE HISTORY                                                       
002200*    YYMMDD  BY   REQ#     DESCRIPTION                                    
002300*    870302  IM   INIT     ORIGINAL - STANDARD LOOKUP ONLY, CALLED        
002400*                          ONLY FROM THE SHOP'S EARLIER SINGLE-           
002500*                          FILE AVERAGE REPORT                            
002600*    901115  RT   GC0067   ADDED TCD NORMALISATION (1000-SELECT-          
002700*                          STRATEGY, 5000-NORMALISE-TCD)                  
002800*    960804  RT   GC0119   ADDED TUD NORMALISATION, 3RD LINKAGE           
002900*                          OPERAND NO LONGER OPTIONAL                     
003000*    981130  RT   GC0139   UNIVERSITY-PRESET NOW FALLS BACK TO            
003100*                          STANDARD ROWS WHEN NO ROWS MATCH -             
003200*                          PREVIOUSLY AN UNKNOWN PRESET RETURNED          
003300*                          NO GRADE AT ALL, REJECTED BY REGISTRAR         
003400*    990108  RT   GC0140   Y2K REVIEW - NO DATE FIELDS IN THIS PGM        
003500*    030514  RT   GC0155   TARGET-GRADE RESOLUTION ADDED (3000-           
003600*                          RESOLVE-TARGET) FOR THE NEW REQUIRED-          
003700*                          PERCENTAGE COLUMN ON THE GRADE REPORT          
003800*-----------------------------------------------------------------        
003900*    RUN FREQUENCY -- THIS IS A CALLED SUBPROGRAM, NOT A                  
004000*    STANDALONE JOB STEP.  IT RUNS AS MANY TIMES A NIGHT AS               
004100*    GRADCALC CALLS IT -- ONCE PER MODULE FOR 'LOOKUP' PLUS ONCE          
004200*    MORE FOR EACH MODULE CARRYING A TARGET GRADE -- SO ITS OWN           
004300*    CPU TIME IS A SMALL FRACTION OF THE OVERNIGHT BATCH WINDOW           
004400*    EVEN THOUGH IT IS CALLED THOUSANDS OF TIMES A RUN.                   
004500*-----------------------------------------------------------------        
004600*    TRACE SUPPORT -- THE GN-TRACE-SWITCH ABOVE IS SET BY THE             
004700*    SAME JCL PARM CARD THAT SETS GRADCALC'S OWN TRACE SWITCH.            
004800*    WHEN ON, THIS PROGRAM DISPLAYS THE RAW PARAMETER BLOCK FOR           
004900*    ANY CALL IT CANNOT SERVICE (SEE 9900-BAD-CALL-START) RATHER          
005000*    THAN SILENTLY RETURNING "NO GRADE" -- THAT SAVED A FULL DAY          
005100*    OF CHASING A BAD CALL DURING THE GC0119 TUD ROLLOUT.                 
005200*****************************************************************         
005300*                                                                         
005400 IDENTIFICATION DIVISION.                                                 
005500 PROGRAM-ID.  GRADNORM.                                                   
005600 AUTHOR.      R TORMEY.                                                   
005700 INSTALLATION. UNIV REGISTRAR DP CENTER.                                  
005800 DATE-WRITTEN. 03/02/87.                                                  
005900 DATE-COMPILED.                                                           
006000 SECURITY.    REGISTRAR DATA - INTERNAL USE ONLY.                         
006100*                                                                         
006200 ENVIRONMENT DIVISION.                                                    
006300 CONFIGURATION SECTION.                                                   
006400 SOURCE-COMPUTER. IBM-370.                                                
006500 OBJECT-COMPUTER. IBM-370.                                                
006600*    UPSI-0 HERE IS GRADNORM'S OWN COPY OF THE SAME OPERATOR              
006700*    TRACE SWITCH GRADCALC CARRIES -- THE TWO ARE SET TOGETHER BY         
006800*    THE SAME JCL PARM, BUT EACH LOAD MODULE KEEPS ITS OWN NAME           
006900*    FOR IT SINCE THEY ARE NEVER LINK-EDITED TOGETHER.                    
007000 SPECIAL-NAMES.                                                           
007100     C01 IS TOP-OF-FORM                                                   
007200     CLASS NUM-CLASS IS '0' THRU '9'                                      
007300     UPSI-0 IS GN-TRACE-SWITCH                                            
007400         ON STATUS IS GN-TRACE-ON                                         
007500         OFF STATUS IS GN-TRACE-OFF.                                      
007600*                                                                         
007700 DATA DIVISION.                                                           
007800 WORKING-STORAGE SECTION.                                                 
007900*                                                                         
008000*    TWO ONE-BYTE SWITCHES SHARED ACROSS SEVERAL PARAGRAPHS --            
008100*    WK-UNIV-HAS-ROWS DRIVES THE PRESET FALLBACK AT                       
008200*    1000-SELECT-EFFECTIVE-START, WK-ROW-FLAG DRIVES THE BAND             
008300*    SCAN AT 2000-LOOKUP-BAND-START.                                      
008400 01  WK-PGM-SWITCHES.                                                     
008500*        SET TRUE BY 1020-SCAN-UNIV-START THE MOMENT ANY ROW              
008600*        FOR THE CALLER'S UNIVERSITY PRESET IS FOUND ON THE               
008700*        SCALE TABLE -- DRIVES THE GC0139 FALLBACK DECISION.              
008800     05  WK-UNIV-HAS-ROWS        PIC X(01) VALUE 'N'.                     
008900         88  WK-UNIV-ROWS-EXIST       VALUE 'Y'.                          
009000*        SET TRUE BY 2020-SCAN-BAND-START THE MOMENT A BAND               
009100*        BRACKETING THE CALLER'S PERCENTAGE IS FOUND.                     
009200     05  WK-ROW-FLAG             PIC X(01) VALUE 'N'.                     
009300         88  WK-ROW-FOUND             VALUE 'Y'.                          
009400*                                                                         
009500*    THE UNIVERSITY CODE ACTUALLY USED TO SCAN THE SCALE TABLE --         
009600*    EITHER LK-UNIVERSITY VERBATIM, OR 'STANDARD' WHEN THE                
009700*    FALLBACK AT 1000-SELECT-EFFECTIVE-START KICKS IN.                    
009800*    NEVER MOVED BACK TO LK-UNIVERSITY -- GRADCALC'S OWN COPY OF          
009900*    THE PRESET CODE IS LEFT UNTOUCHED BY THIS FALLBACK.                  
010000 01  WK-EFFECTIVE-UNIV           PIC X(20).                               
010100*                                                                         
010200*    WHICH OF THE THREE SPELLING STRATEGIES APPLIES TO THIS CALL,         
010300*    SET ONCE PER CALL AT 1100-SELECT-STRATEGY-START AND READ BY          
010400*    3050-APPLY-STRATEGY-START EVERY TIME A CODE NEEDS NORMALISED.        
010500 01  WK-STRATEGY-CODE            PIC X(08).                               
010600     88  WK-STRAT-STANDARD            VALUE 'STANDARD'.                   
010700     88  WK-STRAT-TCD                 VALUE 'TCD'.                        
010800     88  WK-STRAT-TUD                 VALUE 'TUD'.                        
010900*                                                                         
011000*    ALTERNATE CHAR-ARRAY VIEW OF THE STRATEGY CODE, KEPT FOR THE         
011100*    SAME REASON EVERY TABLE-DRIVEN PROGRAM IN THIS SHOP CARRIES          
011200*    ONE -- A QUICK DISPLAY OF THE CODE BYTE BY BYTE ON A DUMP            
011300*    WITHOUT A REFERENCE-MODIFICATION EXPRESSION.                         
011400 01  WK-STRATEGY-CHARS REDEFINES WK-STRATEGY-CODE.                        
011500     05  WK-STRAT-CHAR           PIC X(01) OCCURS 8 TIMES.                
011600*                                                                         
011700*    SUBSCRIPT SHARED BY EVERY TABLE SCAN IN THIS PROGRAM --              
011800*    1000/2000/3000 EACH RESET IT TO 1 BEFORE THEIR OWN SCAN, SO          
011900*    THERE IS NO RISK OF ONE SCAN PICKING UP WHERE ANOTHER LEFT           
012000*    OFF.                                                                 
012100*    FOUR DIGITS IS MORE ROOM THAN THE SCALE TABLE WILL EVER              
012200*    NEED -- SCL-ROW-COUNT ITSELF IS THE SAME WIDTH IN GCSCLTAB.          
012300 01  WK-SCAN-FIELDS.                                                      
012400     05  WK-SCAN-IDX             PIC 9(04) COMP.                          
012500*                                                                         
012600*    GENERIC LITERAL-SUBSTITUTION WORK AREA -- 4000/5000/6000 LOAD        
012700*    WK-FROM-LIT/WK-TO-LIT AND PERFORM 9500-REPLACE-LIT, WHICH            
012800*    REBUILDS WK-NORM-BUF ONE MATCH AT A TIME VIA REFERENCE               
012900*    MODIFICATION, THE SAME TECHNIQUE THE OLD FIELD-SURGERY               
013000*    COPYBOOK IN THE RETIRED EMPLOYEE SYSTEM USED.                        
013100 01  WK-NORM-WORK.                                                        
013200*        THE GRADE CODE BEING NORMALISED, REWRITTEN IN PLACE BY           
013300*        EACH CALL TO 9500-REPLACE-LIT-START.                             
013400     05  WK-NORM-BUF             PIC X(20).                               
013500*        SCRATCH BUFFER 9560-SPLICE-START BUILDS THE NEW VALUE OF         
013600*        WK-NORM-BUF IN BEFORE MOVING IT BACK.                            
013700     05  WK-NORM-TEMP            PIC X(20).                               
013800*        THE TEXT BEING SEARCHED FOR IN THIS SUBSTITUTION PASS.           
013900     05  WK-FROM-LIT             PIC X(08).                               
014000     05  WK-FROM-LEN             PIC 9(02) COMP.                          
014100*        THE TEXT IT IS REPLACED WITH.                                    
014200     05  WK-TO-LIT               PIC X(08).                               
014300     05  WK-TO-LEN                PIC 9(02) COMP.                         
014400*        CURRENT SCAN POSITION AND THE LAST POSITION A MATCH              
014500*        COULD STILL FIT, COMPUTED FROM WK-FROM-LEN.                      
014600     05  WK-SCAN-POS              PIC 9(02) COMP.                         
014700     05  WK-SCAN-LIMIT             PIC 9(02) COMP.                        
014800*        POSITION THE MATCH WAS FOUND AT, ZERO MEANS NOT FOUND.           
014900     05  WK-FOUND-POS              PIC 9(02) COMP.                        
015000*        START/LENGTH OF THE UNCHANGED TAIL OF THE BUFFER THAT            
015100*        FOLLOWS THE MATCHED TEXT, CARRIED FORWARD UNTOUCHED.             
015200     05  WK-SUFFIX-START           PIC 9(02) COMP.                        
015300     05  WK-SUFFIX-LEN             PIC 9(02) COMP.                        
015400*        FIXED AT 20 -- THE WIDTH OF WK-NORM-BUF, NEVER CHANGES.          
015500     05  WK-BUF-LEN                PIC 9(02) COMP VALUE 20.               
015600*                                                                         
015700*    CHAR-ARRAY VIEW OF THE NORMALISATION BUFFER -- NOT SEARCHED          
015800*    BY ANY PARAGRAPH BELOW, ONLY PUT UP ON A UPSI-0 TRACE DISPLAY        
015900*    WHEN THE OPERATOR HAS REQUESTED ONE.                                 
016000 01  WK-NORM-BUF-CHARS REDEFINES WK-NORM-BUF.                             
016100     05  WK-NORM-CHAR             PIC X(01) OCCURS 20 TIMES.              
016200*                                                                         
016300*    FULLY-NORMALISED FORM OF THE TARGET CODE GRADCALC SENT, AND          
016400*    OF WHATEVER SCALE-TABLE ROW IS CURRENTLY BEING COMPARED TO           
016500*    IT, BOTH SET AT 3000-RESOLVE-TARGET-START.                           
016600*    KEPT SEPARATE FROM WK-NORM-BUF SO THE TARGET'S NORMALISED            
016700*    FORM SURVIVES ACROSS THE WHOLE ROW SCAN WHILE WK-NORM-BUF            
016800*    ITSELF IS REUSED AND OVERWRITTEN FOR EACH ROW IN TURN.               
016900 01  WK-TARGET-NORM              PIC X(20).                               
017000 01  WK-ROW-NORM                 PIC X(20).                               
017100*                                                                         
017200 LINKAGE SECTION.                                                         
017300*                                                                         
017400*    SAME SHAPE AS GRADCALC'S WK-GRADNORM-PARMS -- SEE THE                
017500*    REMARKS THERE FOR WHY THIS IS NOT A SHARED COPYBOOK.                 
017600 01  LK-GRADNORM-PARMS.                                                   
017700*        ONE OF 'LOOKUP' OR 'TARGET' -- DRIVES THE EVALUATE AT            
017800*        STEP C IN THE MAIN PARAGRAPH BELOW.  ANYTHING ELSE FALLS         
017900*        THROUGH TO THE DEFENSIVE 9900-BAD-CALL-START HANDLER.            
018000     05  LK-OPERATION             PIC X(06).                              
018100         88  LK-OP-LOOKUP              VALUE 'LOOKUP'.                    
018200         88  LK-OP-TARGET              VALUE 'TARGET'.                    
018300*        THE UNIVERSITY PRESET CODE GRADCALC READ OFF THE USER            
018400*        RECORD -- SENT ON EVERY CALL, LOOKUP OR TARGET.                  
018500     05  LK-UNIVERSITY            PIC X(20).                              
018600*        SENT ON 'LOOKUP'; IGNORED ON 'TARGET'.                           
018700     05  LK-PERCENTAGE            PIC S9(03)V9(02).                       
018800*        SENT ON 'TARGET'; IGNORED ON 'LOOKUP'.                           
018900     05  LK-TARGET-CODE           PIC X(10).                              
019000*        RETURNED ON 'LOOKUP' -- THE MATCHED BAND'S GRADE CODE,           
019100*        DISPLAY NAME AND GPA POINT VALUE.                                
019200     05  LK-GRADE-CODE            PIC X(10).                              
019300     05  LK-GRADE-NAME            PIC X(50).                              
019400     05  LK-GPA-POINTS            PIC S9(01)V9(02).                       
019500*        RETURNED ON 'TARGET' -- THE MINIMUM PERCENTAGE THE               
019600*        MATCHED BAND REQUIRES, FEEDS GRADCALC'S REQUIRED-PCT             
019700*        COMPUTE DIRECTLY.                                                
019800     05  LK-TARGET-MIN-PCT        PIC S9(03)V9(02).                       
019900     05  LK-RESULT-FLAG           PIC X(01).                              
020000         88  LK-RESULT-FOUND           VALUE 'Y'.                         
020100         88  LK-RESULT-NOT-FOUND       VALUE 'N'.                         
020200*                                                                         
020300*    FLAT BYTE VIEW OF THE WHOLE PARAMETER BLOCK, USED ONLY BY            
020400*    9900-BAD-CALL WHEN GRADCALC PASSES AN OPERATION WE DO NOT            
020500*    RECOGNISE -- LETS THE DUMP SHOW THE RAW BYTES GRADCALC SENT.         
020600*    110 BYTES TIES OUT TO LK-GRADNORM-PARMS ABOVE EXACTLY --             
020700*    6+20+5+10+10+50+3+5+1 -- CHECK BOTH 01-LEVELS AGREE                  
020800*    BEFORE WIDENING EITHER SIDE OF THIS PARAMETER BLOCK.                 
020900 01  LK-GRADNORM-ALT-VIEW REDEFINES LK-GRADNORM-PARMS.                    
021000     05  FILLER                   PIC X(110).                             
021100*                                                                         
021200*    THE SAME IN-MEMORY GRADING-SCALE IMAGE GRADCALC BUILT AT             
021300*    1500-LOAD-SCALES -- THIS PROGRAM NEVER WRITES TO IT, ONLY            
021400*    SCANS IT, ONCE PER CALL.                                             
021500 COPY GCSCLTAB.                                                           
021600*                                                                         
021700 PROCEDURE DIVISION USING LK-GRADNORM-PARMS, GC-SCALE-TABLE-AREA.         
021800*    PROCESSING OVERVIEW -- EVERY CALL RUNS THE SAME THREE STEPS          
021900*    REGARDLESS OF WHICH OPERATION IT ASKS FOR:                           
022000*       STEP A - PICK THE EFFECTIVE UNIVERSITY (1000 SERIES)              
022100*       STEP B - PICK THE SPELLING STRATEGY (1100 SERIES)                 
022200*       STEP C - RUN THE REQUESTED OPERATION (2000 OR 3000 SERIES)        
022300*    THIS MIRRORS THE THREE-STEP SHAPE GRADCALC ITSELF USES FOR           
022400*    A MODULE CALL, ON PURPOSE, SO A MAINTAINER WHO KNOWS ONE             
022500*    PROGRAM CAN FOLLOW THE OTHER.                                        
022600*0000-Main-start                                                          
022700*    A CALL WITH AN EMPTY TABLE MEANS GRADCALC SKIPPED                    
022800*    1500-LOAD-SCALES OR THE GC-SCALES FILE WAS EMPTY -- THERE IS         
022900*    NOTHING THIS PROGRAM CAN CLASSIFY AGAINST, SO IT ABENDS              
023000*    RATHER THAN SILENTLY RETURNING "NO GRADE" FOR EVERY MODULE.          
023100     IF SCL-ROW-COUNT = 0                                                 
023200        DISPLAY 'GRADNORM - SCALE TABLE NOT LOADED, ABEND'                
023300        GO TO 0010-STOP-PRG                                               
023400     END-IF.                                                              
023500*        STEP A -- DECIDE WHICH UNIVERSITY'S ROWS TO SCAN                 
023600*        (APPLYING THE GC0139 FALLBACK IF NEEDED).                        
023700     PERFORM 1000-SELECT-EFFECTIVE-START                                  
023800        THRU 1010-SELECT-EFFECTIVE-END.                                   
023900*        STEP B -- DECIDE WHICH SPELLING ALPHABET GOVERNS ANY             
024000*        GRADE-CODE NORMALISATION THIS CALL NEEDS.                        
024100     PERFORM 1100-SELECT-STRATEGY-START                                   
024200        THRU 1110-SELECT-STRATEGY-END.                                    
024300*        STEP C -- DISPATCH ON THE OPERATION GRADCALC ASKED FOR.          
024400     EVALUATE TRUE                                                        
024500        WHEN LK-OP-LOOKUP                                                 
024600           PERFORM 2000-LOOKUP-BAND-START                                 
024700              THRU 2010-LOOKUP-BAND-END                                   
024800        WHEN LK-OP-TARGET                                                 
024900           PERFORM 3000-RESOLVE-TARGET-START                              
025000              THRU 3010-RESOLVE-TARGET-END                                
025100        WHEN OTHER                                                        
025200           PERFORM 9900-BAD-CALL-START THRU 9910-BAD-CALL-END             
025300     END-EVALUATE.                                                        
025400*0000-main-end                                                            
025500 0010-STOP-PRG.                                                           
025600*    THE ONLY WAY OUT OF THIS PROGRAM OTHER THAN A NORMAL RETURN          
025700*    -- REACHED ONLY WHEN GRADCALC CALLED US WITH AN UNLOADED             
025800*    SCALE TABLE, WHICH SHOULD NEVER HAPPEN IN PRODUCTION.                
025900     STOP RUN.                                                            
026000*                                                                         
026100*    STEP 4/STRATEGY-FALLBACK -- A UNIVERSITY-PRESET WITH NO              
026200*    ROWS ON THE SCALE FILE FALLS BACK TO THE STANDARD ROWS SO            
026300*    THE USER STILL GETS A REPORT LINE (GC0139).                          
026400 1000-SELECT-EFFECTIVE-START.                                             
026500     MOVE 'N' TO WK-UNIV-HAS-ROWS.                                        
026600     MOVE 1 TO WK-SCAN-IDX.                                               
026700*        SCAN EVERY ROW LOOKING FOR ANY ONE WHOSE UNIVERSITY              
026800*        MATCHES LK-UNIVERSITY -- STOPS AT THE FIRST HIT, IT              
026900*        DOES NOT NEED TO KNOW HOW MANY ROWS THERE ARE.                   
027000     PERFORM 1020-SCAN-UNIV-START THRU 1030-SCAN-UNIV-END                 
027100        UNTIL WK-SCAN-IDX > SCL-ROW-COUNT                                 
027200           OR WK-UNIV-ROWS-EXIST.                                         
027300     IF WK-UNIV-ROWS-EXIST                                                
027400        MOVE LK-UNIVERSITY TO WK-EFFECTIVE-UNIV                           
027500     ELSE                                                                 
027600*           NO ROWS AT ALL FOR THIS PRESET -- FALL BACK TO THE            
027700*           STANDARD SCALE SO THE MODULE STILL GETS A GRADE               
027800*           RATHER THAN "NO GRADE" EVERY TIME (GC0139).                   
027900        MOVE 'STANDARD' TO WK-EFFECTIVE-UNIV                              
028000     END-IF.                                                              
028100 1010-SELECT-EFFECTIVE-END.                                               
028200     EXIT.                                                                
028300*                                                                         
028400 1020-SCAN-UNIV-START.                                                    
028500     IF SCL-UNIVERSITY (WK-SCAN-IDX) = LK-UNIVERSITY                      
028600        MOVE 'Y' TO WK-UNIV-HAS-ROWS                                      
028700     ELSE                                                                 
028800        ADD 1 TO WK-SCAN-IDX                                              
028900     END-IF.                                                              
029000 1030-SCAN-UNIV-END.                                                      
029100     EXIT.                                                                
029200*                                                                         
029300*    STRATEGY SELECTION IS INDEPENDENT OF THE ROW FALLBACK ABOVE          
029400*    -- IT LOOKS AT THE RAW PRESET GRADCALC SENT, NOT THE ROW-            
029500*    FALLBACK UNIVERSITY, AND DEFAULTS TO STANDARD FOR ANY CODE           
029600*    THAT IS NOT TCD OR TUD (INCLUDING BLANK).                            
029700*    ONLY TWO UNIVERSITIES HAVE THEIR OWN SPELLING QUIRKS TODAY           
029800*    -- SHOULD A THIRD ONE NEED ITS OWN REWRITE RULES, ADD A              
029900*    WHEN CLAUSE HERE PLUS A NEW 7000-NORMALISE-XXX PARAGRAPH             
030000*    RATHER THAN OVERLOADING ONE OF THE EXISTING TWO.                     
030100 1100-SELECT-STRATEGY-START.                                              
030200*        NOTE THIS EVALUATES LK-UNIVERSITY, NOT                           
030300*        WK-EFFECTIVE-UNIV -- A TCD STUDENT WHOSE ROWS HAPPENED           
030400*        TO BE MISSING WOULD STILL GET TCD-STYLE GRADE-CODE               
030500*        PARSING EVEN THOUGH THE STANDARD BAND TABLE IS WHAT              
030600*        CLASSIFIES THE PERCENTAGE.                                       
030700     EVALUATE LK-UNIVERSITY                                               
030800        WHEN 'TCD'                                                        
030900           MOVE 'TCD' TO WK-STRATEGY-CODE                                 
031000        WHEN 'TUD'                                                        
031100           MOVE 'TUD' TO WK-STRATEGY-CODE                                 
031200        WHEN OTHER                                                        
031300           MOVE 'STANDARD' TO WK-STRATEGY-CODE                            
031400     END-EVALUATE.                                                        
031500 1110-SELECT-STRATEGY-END.                                                
031600     EXIT.                                                                
031700*                                                                         
031800*    OPERATION 'LOOKUP' -- CLASSIFY LK-PERCENTAGE AGAINST THE             
031900*    EFFECTIVE UNIVERSITY'S BANDS, FIRST BAND IN FILE ORDER THAT          
032000*    BRACKETS THE PERCENTAGE WINS.  NO BAND FOUND = "NO GRADE".           
032100*    THIS IS THE OPERATION GRADCALC CALLS ONCE PER ASSESSMENT             
032200*    AND ONCE MORE PER MODULE, SO IT IS BY FAR THE MORE FREQUENT          
032300*    OF THE TWO OPERATIONS THIS PROGRAM SERVICES.                         
032400 2000-LOOKUP-BAND-START.                                                  
032500*        DEFAULT RESULT IF NO BAND BRACKETS THE PERCENTAGE --             
032600*        OVERWRITTEN BELOW THE MOMENT A MATCH IS FOUND.                   
032700     MOVE 'N/A' TO LK-GRADE-CODE.                                         
032800     MOVE 'No Grade' TO LK-GRADE-NAME.                                    
032900     MOVE 0 TO LK-GPA-POINTS.                                             
033000     MOVE 'N' TO WK-ROW-FLAG.                                             
033100     MOVE 1 TO WK-SCAN-IDX.                                               
033200     PERFORM 2020-SCAN-BAND-START THRU 2030-SCAN-BAND-END                 
033300        UNTIL WK-SCAN-IDX > SCL-ROW-COUNT                                 
033400           OR WK-ROW-FOUND.                                               
033500 2010-LOOKUP-BAND-END.                                                    
033600     EXIT.                                                                
033700*                                                                         
033800 2020-SCAN-BAND-START.                                                    
033900*        A ROW MATCHES WHEN IT BELONGS TO THE EFFECTIVE                   
034000*        UNIVERSITY AND THE PERCENTAGE FALLS WITHIN ITS                   
034100*        INCLUSIVE MIN/MAX BAND -- BOTH ENDS ARE INCLUSIVE SO             
034200*        ADJACENT BANDS MUST NOT OVERLAP ON THE SCALE FILE, A             
034300*        MAINTENANCE RULE THE OPERATIONS GROUP ENFORCES BY EYE            
034400*        RATHER THAN THIS PROGRAM CHECKING FOR IT AT RUN TIME.            
034500     IF SCL-UNIVERSITY (WK-SCAN-IDX) = WK-EFFECTIVE-UNIV                  
034600        AND LK-PERCENTAGE >= SCL-MIN-PCT (WK-SCAN-IDX)                    
034700        AND LK-PERCENTAGE <= SCL-MAX-PCT (WK-SCAN-IDX)                    
034800*           MATCH -- COPY THE BAND'S THREE RESULT FIELDS AND              
034900*           STOP THE SCAN.                                                
035000        MOVE SCL-GRADE-CODE (WK-SCAN-IDX) TO LK-GRADE-CODE                
035100        MOVE SCL-GRADE-NAME (WK-SCAN-IDX) TO LK-GRADE-NAME                
035200        MOVE SCL-GPA-POINTS (WK-SCAN-IDX) TO LK-GPA-POINTS                
035300        MOVE 'Y' TO WK-ROW-FLAG                                           
035400     ELSE                                                                 
035500*           NO MATCH THIS ROW -- ADVANCE AND TRY THE NEXT ONE.            
035600        ADD 1 TO WK-SCAN-IDX                                              
035700     END-IF.                                                              
035800 2030-SCAN-BAND-END.                                                      
035900     EXIT.                                                                
036000*                                                                         
036100*    OPERATION 'TARGET' -- NORMALISE LK-TARGET-CODE UNDER THE             
036200*    SELECTED STRATEGY, THEN SCAN THE EFFECTIVE UNIVERSITY'S ROWS         
036300*    NORMALISING EACH ROW'S OWN CODE THE SAME WAY, FIRST MATCH            
036400*    WINS.  NO MATCH LEAVES LK-RESULT-FLAG 'N' FOR GRADCALC TO            
036500*    TREAT AS "TARGET GRADE NOT ON THIS SCALE".                           
036600*    ADDED BY GC0155 -- BEFORE THIS, THE REGISTRAR HAD NO WAY             
036700*    TO TELL A STUDENT HOW MANY MORE POINTS WERE NEEDED TO REACH          
036800*    A TARGET GRADE; GRADCALC NOW CALLS THIS ONCE PER MODULE              
036900*    THAT CARRIES A WM-TARGET-GRADE VALUE.                                
037000 3000-RESOLVE-TARGET-START.                                               
037100*        UPPER-CASE THE INCOMING TARGET CODE BEFORE ANY                   
037200*        NORMALISATION RULE RUNS -- EVERY RULE BELOW IS WRITTEN           
037300*        AGAINST UPPER-CASE TEXT ONLY.                                    
037400     MOVE SPACES TO WK-NORM-BUF.                                          
037500     MOVE LK-TARGET-CODE TO WK-NORM-BUF.                                  
037600     INSPECT WK-NORM-BUF CONVERTING                                       
037700         'abcdefghijklmnopqrstuvwxyz' TO                                  
037800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
037900     PERFORM 3050-APPLY-STRATEGY-START                                    
038000        THRU 3060-APPLY-STRATEGY-END.                                     
038100     MOVE WK-NORM-BUF TO WK-TARGET-NORM.                                  
038200     MOVE 'N' TO LK-RESULT-FLAG.                                          
038300     MOVE 1 TO WK-SCAN-IDX.                                               
038400*        SCAN THE EFFECTIVE UNIVERSITY'S ROWS, NORMALISING EACH           
038500*        ROW'S OWN GRADE CODE THE SAME WAY BEFORE COMPARING --            
038600*        NEITHER SIDE OF THE COMPARISON IS EVER RAW TEXT.                 
038700     PERFORM 3020-SCAN-TARGET-START THRU 3030-SCAN-TARGET-END             
038800        UNTIL WK-SCAN-IDX > SCL-ROW-COUNT                                 
038900           OR LK-RESULT-FOUND.                                            
039000 3010-RESOLVE-TARGET-END.                                                 
039100     EXIT.                                                                
039200*                                                                         
039300 3020-SCAN-TARGET-START.                                                  
039400*        ROWS FOR OTHER UNIVERSITIES ARE SKIPPED WITHOUT EVEN             
039500*        BEING NORMALISED -- NO POINT RUNNING A TCD ROW THROUGH           
039600*        THE STANDARD STRATEGY IF THIS CALL IS FOR STANDARD.              
039700     IF SCL-UNIVERSITY (WK-SCAN-IDX) NOT = WK-EFFECTIVE-UNIV              
039800        ADD 1 TO WK-SCAN-IDX                                              
039900     ELSE                                                                 
040000*           ROW BELONGS TO THE RIGHT UNIVERSITY -- UPPER-CASE             
040100*           AND NORMALISE ITS GRADE CODE THE SAME WAY THE TARGET          
040200*           CODE WAS NORMALISED ABOVE, THEN COMPARE.                      
040300        MOVE SPACES TO WK-NORM-BUF                                        
040400        MOVE SCL-GRADE-CODE (WK-SCAN-IDX) TO WK-NORM-BUF                  
040500        INSPECT WK-NORM-BUF CONVERTING                                    
040600            'abcdefghijklmnopqrstuvwxyz' TO                               
040700            'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                  
040800        PERFORM 3050-APPLY-STRATEGY-START                                 
040900           THRU 3060-APPLY-STRATEGY-END                                   
041000        MOVE WK-NORM-BUF TO WK-ROW-NORM                                   
041100        IF WK-ROW-NORM = WK-TARGET-NORM                                   
041200*              MATCH -- THIS ROW'S MINIMUM PERCENTAGE IS THE              
041300*              ANSWER GRADCALC NEEDS FOR ITS REQUIRED-PCT MATH.           
041400           MOVE SCL-MIN-PCT (WK-SCAN-IDX) TO LK-TARGET-MIN-PCT            
041500           MOVE 'Y' TO LK-RESULT-FLAG                                     
041600        ELSE                                                              
041700           ADD 1 TO WK-SCAN-IDX                                           
041800        END-IF                                                            
041900     END-IF.                                                              
042000 3030-SCAN-TARGET-END.                                                    
042100     EXIT.                                                                
042200*                                                                         
042300*    COMMON DISPATCH USED BY BOTH 3000-RESOLVE-TARGET-START (ON           
042400*    THE TARGET CODE) AND 3020-SCAN-TARGET-START (ON EACH ROW'S           
042500*    OWN CODE) -- KEEPING ONE DISPATCH POINT GUARANTEES BOTH              
042600*    SIDES OF THE COMPARISON ALWAYS GO THROUGH THE SAME RULES.            
042700 3050-APPLY-STRATEGY-START.                                               
042800     EVALUATE TRUE                                                        
042900        WHEN WK-STRAT-STANDARD                                            
043000           PERFORM 4000-NORMALISE-STANDARD-START                          
043100              THRU 4010-NORMALISE-STANDARD-END                            
043200        WHEN WK-STRAT-TCD                                                 
043300           PERFORM 5000-NORMALISE-TCD-START                               
043400              THRU 5010-NORMALISE-TCD-END                                 
043500        WHEN WK-STRAT-TUD                                                 
043600           CONTINUE                                                       
043700     END-EVALUATE.                                                        
043800 3060-APPLY-STRATEGY-END.                                                 
043900     EXIT.                                                                
044000*                                                                         
044100*    STANDARD STRATEGY -- ORDINAL/PASS-FAIL WORDING COLLAPSED TO          
044200*    THE SINGLE LETTER GRADE, THEN A BARE DIGIT 1-4 IS ALSO               
044300*    ACCEPTED AS SHORTHAND FOR A/B/C/D (GC0067 CARRIED THIS               
044400*    FORWARD FROM THE SHOP'S EARLIER AVERAGE-LETTER TABLE).               
044500*    EACH PAIR BELOW LOADS WK-FROM-LIT/WK-TO-LIT AND THEIR                
044600*    LENGTHS, THEN CALLS THE GENERIC SPLICER AT 9500 -- SEE THE           
044700*    REMARKS THERE FOR WHY A SIMPLE INSPECT REPLACING WILL NOT DO.        
044800 4000-NORMALISE-STANDARD-START.                                           
044900*        THE WRITTEN WORD "FIRST" COLLAPSES TO 'A'.                       
045000     MOVE 'FIRST ' TO WK-FROM-LIT.  MOVE 5 TO WK-FROM-LEN.                
045100     MOVE 'A'      TO WK-TO-LIT.    MOVE 1 TO WK-TO-LEN.                  
045200     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.            
045300*        THE ORDINAL ABBREVIATION "1ST" ALSO COLLAPSES TO 'A'.            
045400     MOVE '1ST'    TO WK-FROM-LIT.  MOVE 3 TO WK-FROM-LEN.                
045500     MOVE 'A'      TO WK-TO-LIT.    MOVE 1 TO WK-TO-LEN.                  
045600     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.            
045700*        "SECOND" COLLAPSES TO 'B'.                                       
045800     MOVE 'SECOND' TO WK-FROM-LIT.  MOVE 6 TO WK-FROM-LEN.                
045900     MOVE 'B'      TO WK-TO-LIT.    MOVE 1 TO WK-TO-LEN.                  
046000     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.            
046100*        "2ND" ALSO COLLAPSES TO 'B'.                                     
046200     MOVE '2ND'    TO WK-FROM-LIT.  MOVE 3 TO WK-FROM-LEN.                
046300     MOVE 'B'      TO WK-TO-LIT.    MOVE 1 TO WK-TO-LEN.                  
046400     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.            
046500*        "THIRD" COLLAPSES TO 'C'.                                        
046600     MOVE 'THIRD'  TO WK-FROM-LIT.  MOVE 5 TO WK-FROM-LEN.                
046700     MOVE 'C'      TO WK-TO-LIT.    MOVE 1 TO WK-TO-LEN.                  
046800     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.            
046900*        "3RD" ALSO COLLAPSES TO 'C'.                                     
047000     MOVE '3RD'    TO WK-FROM-LIT.  MOVE 3 TO WK-FROM-LEN.                
047100     MOVE 'C'      TO WK-TO-LIT.    MOVE 1 TO WK-TO-LEN.                  
047200     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.            
047300*        "PASS" COLLAPSES TO 'D' -- THE LOWEST PASSING BAND ON            
047400*        THE STANDARD SCALE.                                              
047500     MOVE 'PASS'   TO WK-FROM-LIT.  MOVE 4 TO WK-FROM-LEN.                
047600     MOVE 'D'      TO WK-TO-LIT.    MOVE 1 TO WK-TO-LEN.                  
047700     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.            
047800*        "FAIL" COLLAPSES TO 'F'.                                         
047900     MOVE 'FAIL'   TO WK-FROM-LIT.  MOVE 4 TO WK-FROM-LEN.                
048000     MOVE 'F'      TO WK-TO-LIT.    MOVE 1 TO WK-TO-LEN.                  
048100     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.            
048200*        FINALLY, A BARE DIGIT 1-4 AND NOTHING ELSE IN THE FIELD          
048300*        IS SHORTHAND FOR A/B/C/D (GC0067) -- TESTED DIRECTLY             
048400*        RATHER THAN THROUGH 9500-REPLACE-LIT-START SINCE IT IS A         
048500*        WHOLE-FIELD TEST, NOT A SUBSTRING SEARCH.                        
048600     IF WK-NORM-BUF (1:1) = '1' AND WK-NORM-BUF (2:19) = SPACES           
048700        MOVE 'A' TO WK-NORM-BUF                                           
048800     END-IF.                                                              
048900     IF WK-NORM-BUF (1:1) = '2' AND WK-NORM-BUF (2:19) = SPACES           
049000        MOVE 'B' TO WK-NORM-BUF                                           
049100     END-IF.                                                              
049200     IF WK-NORM-BUF (1:1) = '3' AND WK-NORM-BUF (2:19) = SPACES           
049300        MOVE 'C' TO WK-NORM-BUF                                           
049400     END-IF.                                                              
049500     IF WK-NORM-BUF (1:1) = '4' AND WK-NORM-BUF (2:19) = SPACES           
049600        MOVE 'D' TO WK-NORM-BUF                                           
049700     END-IF.                                                              
049800 4010-NORMALISE-STANDARD-END.                                             
049900     EXIT.                                                                
050000*                                                                         
050100*    TCD STRATEGY -- TWO PASSES.  PASS ONE COLLAPSES THE SECOND-          
050200*    CLASS PUNCTUATION VARIANTS AND THE BARE DIGIT PAIRS TO THE           
050300*    ROMAN-NUMERAL FORM, PLUS FIRST/THIRD ORDINALS; PASS TWO              
050400*    CLOSES THE GAP LEFT WHEN THE ROMAN NUMERAL AND THE DIVISION          
050500*    DIGIT CAME THROUGH WITH NO SEPARATOR OR A DASH/COLON.                
050600 5000-NORMALISE-TCD-START.                                                
050700*        PASS ONE -- "2.1", "2:1", "2-1" AND BARE "21" ALL MEAN           
050800*        UPPER SECOND, DIVISION ONE.                                      
050900*        DOTTED FORM "2.1".                                               
051000     MOVE '2.1'  TO WK-FROM-LIT.  MOVE 3 TO WK-FROM-LEN.                  
051100     MOVE 'II.1' TO WK-TO-LIT.    MOVE 4 TO WK-TO-LEN.                    
051200     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.            
051300*        COLON FORM "2:1".                                                
051400     MOVE '2:1'  TO WK-FROM-LIT.  MOVE 3 TO WK-FROM-LEN.                  
051500     MOVE 'II.1' TO WK-TO-LIT.    MOVE 4 TO WK-TO-LEN.                    
051600     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.            
051700*        DASH FORM "2-1".                                                 
051800     MOVE '2-1'  TO WK-FROM-LIT.  MOVE 3 TO WK-FROM-LEN.                  
051900     MOVE 'II.1' TO WK-TO-LIT.    MOVE 4 TO WK-TO-LEN.                    
052000     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.            
052100*        BARE DIGIT FORM "21", NO SEPARATOR AT ALL.                       
052200     MOVE '21'   TO WK-FROM-LIT.  MOVE 2 TO WK-FROM-LEN.                  
052300     MOVE 'II.1' TO WK-TO-LIT.    MOVE 4 TO WK-TO-LEN.                    
052400     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.            
052500*        SAME FOUR VARIANTS FOR LOWER SECOND, DIVISION TWO --             
052600*        DOTTED FORM "2.2".                                               
052700     MOVE '2.2'  TO WK-FROM-LIT.  MOVE 3 TO WK-FROM-LEN.                  
052800     MOVE 'II.2' TO WK-TO-LIT.    MOVE 4 TO WK-TO-LEN.                    
052900     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.            
053000*        COLON FORM "2:2".                                                
053100     MOVE '2:2'  TO WK-FROM-LIT.  MOVE 3 TO WK-FROM-LEN.                  
053200     MOVE 'II.2' TO WK-TO-LIT.    MOVE 4 TO WK-TO-LEN.                    
053300     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.            
053400*        DASH FORM "2-2".                                                 
053500     MOVE '2-2'  TO WK-FROM-LIT.  MOVE 3 TO WK-FROM-LEN.                  
053600     MOVE 'II.2' TO WK-TO-LIT.    MOVE 4 TO WK-TO-LEN.                    
053700     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.            
053800*        BARE DIGIT FORM "22".                                            
053900     MOVE '22'   TO WK-FROM-LIT.  MOVE 2 TO WK-FROM-LEN.                  
054000     MOVE 'II.2' TO WK-TO-LIT.    MOVE 4 TO WK-TO-LEN.                    
054100     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.            
054200*        "1ST" TO ROMAN 'I' -- FIRST CLASS HAS NO DIVISION SPLIT,         
054300*        SO NO DOT FOLLOWS.                                               
054400     MOVE '1ST'  TO WK-FROM-LIT.  MOVE 3 TO WK-FROM-LEN.                  
054500     MOVE 'I'    TO WK-TO-LIT.    MOVE 1 TO WK-TO-LEN.                    
054600     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.            
054700*        "3RD" TO ROMAN 'III', SAME REASONING.                            
054800     MOVE '3RD'  TO WK-FROM-LIT.  MOVE 3 TO WK-FROM-LEN.                  
054900     MOVE 'III'  TO WK-TO-LIT.    MOVE 3 TO WK-TO-LEN.                    
055000     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.            
055100*        PASS TWO -- CLOSES THE GAP WHEN THE ROMAN NUMERAL AND            
055200*        THE DIVISION DIGIT ARRIVED ALREADY SIDE BY SIDE (E.G.            
055300*        "II1", "II-1", "II:1") RATHER THAN AS A BARE "21" --             
055400*        NO SEPARATOR FORM "II1".                                         
055500     MOVE 'II1'  TO WK-FROM-LIT.  MOVE 3 TO WK-FROM-LEN.                  
055600     MOVE 'II.1' TO WK-TO-LIT.    MOVE 4 TO WK-TO-LEN.                    
055700     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.            
055800*        DASH SEPARATOR FORM "II-1".                                      
055900     MOVE 'II-1' TO WK-FROM-LIT.  MOVE 4 TO WK-FROM-LEN.                  
056000     MOVE 'II.1' TO WK-TO-LIT.    MOVE 4 TO WK-TO-LEN.                    
056100     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.            
056200*        COLON SEPARATOR FORM "II:1".                                     
056300     MOVE 'II:1' TO WK-FROM-LIT.  MOVE 4 TO WK-FROM-LEN.                  
056400     MOVE 'II.1' TO WK-TO-LIT.    MOVE 4 TO WK-TO-LEN.                    
056500     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.            
056600*        SAME THREE FORMS FOR DIVISION TWO -- NO SEPARATOR "II2".         
056700     MOVE 'II2'  TO WK-FROM-LIT.  MOVE 3 TO WK-FROM-LEN.                  
056800     MOVE 'II.2' TO WK-TO-LIT.    MOVE 4 TO WK-TO-LEN.                    
056900     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.            
057000*        DASH SEPARATOR FORM "II-2".                                      
057100     MOVE 'II-2' TO WK-FROM-LIT.  MOVE 4 TO WK-FROM-LEN.                  
057200     MOVE 'II.2' TO WK-TO-LIT.    MOVE 4 TO WK-TO-LEN.                    
057300     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.            
057400*        COLON SEPARATOR FORM "II:2".                                     
057500     MOVE 'II:2' TO WK-FROM-LIT.  MOVE 4 TO WK-FROM-LEN.                  
057600     MOVE 'II.2' TO WK-TO-LIT.    MOVE 4 TO WK-TO-LEN.                    
057700     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.            
057800 5010-NORMALISE-TCD-END.                                                  
057900     EXIT.                                                                
058000*                                                                         
058100*    TUD STRATEGY -- NO REWRITING, JUST THE UPPER-CASE DONE BY            
058200*    THE CALLER BEFORE 3050-APPLY-STRATEGY IS REACHED, SO THIS            
058300*    PARAGRAPH HAS NO WORK OF ITS OWN.  NUMBER 6000 IS RESERVED           
058400*    SO A FUTURE TUD REWRITE RULE CAN BE ADDED WITHOUT                    
058500*    RENUMBERING THE REST OF THE PROGRAM.                                 
058600*    TUD'S OWN GRADING SCHEME HAS NOT BEEN PINNED DOWN BY THE             
058700*    REGISTRAR AS OF THIS WRITING -- UNTIL IT IS, A TUD MODULE            
058800*    CLASSIFIES FINE ON PERCENTAGE (2000-LOOKUP-BAND-START DOES           
058900*    NOT CARE WHICH STRATEGY IS SET) BUT A TUD TARGET GRADE MUST          
059000*    ALREADY BE SPELLED EXACTLY AS THE SCALE TABLE HAS IT.                
059100 6000-NORMALISE-TUD-START.                                                
059200     CONTINUE.                                                            
059300 6010-NORMALISE-TUD-END.                                                  
059400     EXIT.                                                                
059500*                                                                         
059600*    GENERIC WHOLE-OCCURRENCE LITERAL REPLACEMENT.  FINDS EVERY           
059700*    OCCURRENCE OF WK-FROM-LIT (LENGTH WK-FROM-LEN) IN WK-NORM-BUF        
059800*    AND SPLICES IN WK-TO-LIT (LENGTH WK-TO-LEN) IN ITS PLACE,            
059900*    REPEATING UNTIL NONE REMAIN.  INSPECT REPLACING CANNOT BE            
060000*    USED HERE SINCE SEVERAL OF OUR PAIRS CHANGE THE LENGTH OF            
060100*    THE STRING (E.G. "21" TO "II.1").                                    
060200*    SHARED BY EVERY SUBSTITUTION PAIR IN 4000/5000 -- ONE                
060300*    ROUTINE INSTEAD OF A SEPARATE STRING STATEMENT PER PAIR              
060400*    MEANS A FIX TO THE SPLICING LOGIC ONLY HAS TO BE MADE ONCE.          
060500 9500-REPLACE-LIT-START.                                                  
060600*        LAST STARTING POSITION A MATCH COULD STILL FIT AT,               
060700*        GIVEN THE FROM-LITERAL'S LENGTH.                                 
060800     COMPUTE WK-SCAN-LIMIT = WK-BUF-LEN - WK-FROM-LEN + 1.                
060900     PERFORM 9520-FIND-ONE-START THRU 9530-FIND-ONE-END.                  
061000*        KEEP SPLICING AND RE-SEARCHING UNTIL NO MATCH REMAINS --         
061100*        A BUFFER CAN CONTAIN THE SAME FROM-LITERAL MORE THAN             
061200*        ONCE IN THEORY, THOUGH NO REAL GRADE CODE EVER DOES.             
061300     PERFORM 9560-SPLICE-START THRU 9570-SPLICE-END                       
061400        UNTIL WK-FOUND-POS = 0.                                           
061500 9510-REPLACE-LIT-END.                                                    
061600     EXIT.                                                                
061700*                                                                         
061800 9520-FIND-ONE-START.                                                     
061900*        WK-FOUND-POS STAYS ZERO UNTIL A MATCH IS SEEN -- THAT            
062000*        ZERO DOUBLES AS THE LOOP'S EXIT TEST AT 9530 AND AS THE          
062100*        "NOTHING LEFT TO SPLICE" TEST BACK AT 9500.                      
062200     MOVE 0 TO WK-FOUND-POS.                                              
062300     MOVE 1 TO WK-SCAN-POS.                                               
062400     PERFORM 9540-SCAN-ONE-START THRU 9550-SCAN-ONE-END                   
062500        UNTIL WK-SCAN-POS > WK-SCAN-LIMIT                                 
062600           OR WK-FOUND-POS NOT = 0.                                       
062700 9530-FIND-ONE-END.                                                       
062800     EXIT.                                                                
062900*                                                                         
063000 9540-SCAN-ONE-START.                                                     
063100*        REFERENCE-MODIFICATION COMPARE, ONE STARTING POSITION            
063200*        AT A TIME -- THE ONLY WAY TO FIND A VARIABLE-LENGTH              
063300*        SUBSTRING MATCH WITHOUT AN INTRINSIC FUNCTION.                   
063400     IF WK-NORM-BUF (WK-SCAN-POS:WK-FROM-LEN) =                           
063500             WK-FROM-LIT (1:WK-FROM-LEN)                                  
063600        MOVE WK-SCAN-POS TO WK-FOUND-POS                                  
063700     ELSE                                                                 
063800        ADD 1 TO WK-SCAN-POS                                              
063900     END-IF.                                                              
064000 9550-SCAN-ONE-END.                                                       
064100     EXIT.                                                                
064200*                                                                         
064300 9560-SPLICE-START.                                                       
064400*        BUILD THE REPLACEMENT IN WK-NORM-TEMP -- PREFIX (IF              
064500*        ANY) + THE TO-LITERAL + WHATEVER FOLLOWED THE MATCH --           
064600*        THEN MOVE IT BACK OVER WK-NORM-BUF AS ONE FIXED-WIDTH            
064700*        FIELD SO THE BUFFER NEVER GROWS OR SHRINKS.                      
064800     MOVE SPACES TO WK-NORM-TEMP.                                         
064900*        THE UNCHANGED TAIL RUNS FROM JUST PAST THE MATCHED               
065000*        TEXT TO THE END OF THE FIXED 20-BYTE BUFFER.                     
065100     COMPUTE WK-SUFFIX-START = WK-FOUND-POS + WK-FROM-LEN.                
065200     COMPUTE WK-SUFFIX-LEN =                                              
065300        WK-BUF-LEN - WK-SUFFIX-START + 1.                                 
065400     IF WK-FOUND-POS > 1                                                  
065500        STRING WK-NORM-BUF (1:WK-FOUND-POS - 1)                           
065600                  DELIMITED BY SIZE                                       
065700               WK-TO-LIT (1:WK-TO-LEN)                                    
065800                  DELIMITED BY SIZE                                       
065900               WK-NORM-BUF (WK-SUFFIX-START:WK-SUFFIX-LEN)                
066000                  DELIMITED BY SIZE                                       
066100          INTO WK-NORM-TEMP                                               
066200     ELSE                                                                 
066300*           MATCH STARTED AT POSITION 1 -- NO PREFIX TO CARRY             
066400*           FORWARD, JUST THE REPLACEMENT AND THE TAIL.                   
066500        STRING WK-TO-LIT (1:WK-TO-LEN)                                    
066600                  DELIMITED BY SIZE                                       
066700               WK-NORM-BUF (WK-SUFFIX-START:WK-SUFFIX-LEN)                
066800                  DELIMITED BY SIZE                                       
066900          INTO WK-NORM-TEMP                                               
067000     END-IF.                                                              
067100     MOVE WK-NORM-TEMP TO WK-NORM-BUF.                                    
067200*        LOOK FOR ANOTHER OCCURRENCE BEFORE RETURNING -- THE              
067300*        PERFORM UNTIL ABOVE RE-TESTS WK-FOUND-POS.                       
067400     PERFORM 9520-FIND-ONE-START THRU 9530-FIND-ONE-END.                  
067500 9570-SPLICE-END.                                                         
067600     EXIT.                                                                
067700*                                                                         
067800*    GC0140 -- DEFENSIVE PARAGRAPH, OPERATION BYTES GRADCALC              
067900*    NEVER SENDS TODAY BUT KEPT SINCE A THIRD OPERATION (RANK)            
068000*    WAS DISCUSSED FOR A FUTURE TRANSCRIPT-RANKING JOB.                   
068100 9900-BAD-CALL-START.                                                     
068200*        ONLY DISPLAYS WHEN THE OPERATOR HAS TURNED THE TRACE             
068300*        SWITCH ON -- A NORMAL PRODUCTION RUN STAYS SILENT AND            
068400*        JUST RETURNS "NO GRADE" BELOW.                                   
068500     IF GN-TRACE-ON                                                       
068600        DISPLAY 'GRADNORM - UNKNOWN OPERATION '                           
068700           LK-GRADNORM-ALT-VIEW                                           
068800     END-IF.                                                              
068900*        SAME "NO GRADE" DEFAULT 2000-LOOKUP-BAND-START SETS WHEN         
069000*        NO BAND BRACKETS THE PERCENTAGE -- ONE CONSISTENT                
069100*        "NOTHING FOUND" RESULT ACROSS ALL OF GRADNORM.                   
069200     MOVE 'N/A' TO LK-GRADE-CODE.                                         
069300     MOVE 'No Grade' TO LK-GRADE-NAME.                                    
069400     MOVE 0 TO LK-GPA-POINTS.                                             
069500     MOVE 'N' TO LK-RESULT-FLAG.                                          
069600 9910-BAD-CALL-END.                                                       
069700     EXIT.                                                                
