000100*****************************************************************         
000200*    GCMODREC  --  MODULE (COURSE) MASTER RECORD LAYOUT                   
000300*    APPLICATION : GRADECALC (NIGHTLY GRADE RECALCULATION)                
000400*    USED BY     : GRADCALC (FILE SECTION, GC-MODULES)                    
000500*-----------------------------------------------------------------        
000600*    ONE RECORD PER MODULE A USER IS TAKING.  FILE MUST BE IN             
000700*    WM-USER-ID ASCENDING SEQUENCE (SECONDARY KEY WM-MODULE-ID)           
000800*    SO GRADCALC'S USER-LEVEL CONTROL BREAK WORKS WITHOUT A SORT.         
000900*    WM-TARGET-GRADE IS OPTIONAL; SPACES/LOW-VALUES MEANS THE             
001000*    STUDENT HAS NOT SET A TARGET FOR THIS MODULE.                        
001100*-----------------------------------------------------------------        
001200*    CHANGE HISTORY                                                       
001300*    YYMMDD  BY   REQ#     DESCRIPTION                                    
001400*    860530  IM   INIT     ORIGINAL LAYOUT (CREDITS WAS 9(01))            
001500*    870714  IM   GC0021   WIDENED WM-CREDITS TO 9(03), DEFAULT 5         
001600*    891202  IM   GC0058   ADDED WM-SEMESTER FOR TERM REPORTING           
001700*    950317  RT   GC0108   ADDED WM-TARGET-GRADE FOR REQUIRED-PCT         
001800*    990108  RT   GC0140   Y2K REVIEW - NO DATE FIELDS ON REC             
001900*    030828  RT   GC0161   WIDENED TRAILING FILLER TO 29 TO TIE           
002000*                          OUT TO THE 200-BYTE FD RECORD, AND THE         
002100*                          SAME IN THE DEPT/COURSE-NUMBER VIEW            
002200*****************************************************************         
002300*                                                                         
002400 01  GC-MODULE-RECORD.                                                    
002500     05  WM-MODULE-ID            PIC 9(09).                               
002600     05  WM-USER-ID              PIC 9(09).                               
002700     05  WM-MODULE-NAME          PIC X(100).                              
002800     05  WM-MODULE-CODE          PIC X(20).                               
002900*        CREDIT WEIGHT USED IN THE USER-LEVEL OVERALL-GPA ROLL-UP.        
003000     05  WM-CREDITS              PIC 9(03).                               
003100*        GRADE CODE THE STUDENT IS AIMING FOR; STRATEGY-SPECIFIC          
003200*        ALPHABET (SEE GRADNORM) -- BLANK MEANS NO TARGET SET.            
003300     05  WM-TARGET-GRADE         PIC X(10).                               
003400         88  WM-NO-TARGET-SET          VALUE SPACES.                      
003500     05  WM-SEMESTER             PIC X(20).                               
003600*        PADDED OUT TO THE SHOP'S STANDARD 200-BYTE MODULE BUFFER         
003700*        SIZE -- ROOM LEFT FOR A FUTURE SECOND TARGET-GRADE FIELD         
003800*        THE REGISTRAR HAS BEEN ASKING ABOUT FOR THE RESIT TERM.          
003900     05  FILLER                  PIC X(29).                               
004000*                                                                         
004100*    ALTERNATE VIEW SPLITTING MODULE-CODE INTO THE DEPARTMENT             
004200*    PREFIX AND THE COURSE NUMBER, USED BY GRADCALC'S MODULE-LEVEL        
004300*    TRACE DISPLAY (UPSI-0 ON) WHEN TRACKING DOWN A BAD ROW.              
004400 01  GC-MODULE-CODE-VIEW REDEFINES GC-MODULE-RECORD.                      
004500     05  FILLER                  PIC X(18).                               
004600     05  FILLER                  PIC X(100).                              
004700     05  WM-DEPT-PREFIX          PIC X(06).                               
004800     05  WM-COURSE-NUMBER        PIC X(14).                               
004900     05  FILLER                  PIC X(33).                               
005000     05  FILLER                  PIC X(29).                               
005100*                                                                         
