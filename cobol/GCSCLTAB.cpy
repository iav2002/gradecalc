000100*****************************************************************         
000200*    GCSCLTAB  --  IN-MEMORY IMAGE OF THE GRADING-SCALE FILE              
000300*    APPLICATION : GRADECALC (NIGHTLY GRADE RECALCULATION)                
000400*    USED BY     : GRADCALC (WORKING-STORAGE, LOADED ONCE AT              
000500*                  1500-LOAD-SCALES), GRADNORM (LINKAGE, PASSED           
000600*                  BY REFERENCE, READ-ONLY)                               
000700*-----------------------------------------------------------------        
000800*    GRADCALC LOADS GC-SCALES WHOLE INTO THIS TABLE BEFORE THE            
000900*    USER LOOP STARTS AND NEVER RE-SORTS IT -- LOOKUP ALWAYS              
001000*    TAKES THE FIRST BAND IN FILE ORDER WHOSE MIN/MAX BRACKETS A          
001100*    PERCENTAGE, SO THE FEED MUST ARRIVE IN THE INTENDED ORDER.           
001200*-----------------------------------------------------------------        
001300*    CHANGE HISTORY                                                       
001400*    YYMMDD  BY   REQ#     DESCRIPTION                                    
001500*    860701  IM   INIT     ORIGINAL TABLE (STANDARD PRESET ONLY)          
001600*    901115  RT   GC0067   RAISED OCCURS LIMIT FOR TCD BANDS              
001700*    960804  RT   GC0119   RAISED OCCURS LIMIT FOR TUD BANDS              
001800*    030514  RT   GC0155   SPLIT OUT OF GCSCLREC SO GRADNORM CAN          
001900*                          COPY THE TABLE WITHOUT THE FD RECORD           
002000*****************************************************************         
002100*                                                                         
002200 01  GC-SCALE-TABLE-AREA.                                                 
002300     05  SCL-ROW-COUNT           PIC 9(04) COMP.                          
002400     05  SCL-TABLE OCCURS 1 TO 400 TIMES                                  
002500                    DEPENDING ON SCL-ROW-COUNT                            
002600                    INDEXED BY SCL-IDX.                                   
002700         10  SCL-UNIVERSITY      PIC X(20).                               
002800         10  SCL-GRADE-CODE      PIC X(10).                               
002900         10  SCL-GRADE-NAME      PIC X(50).                               
003000         10  SCL-MIN-PCT         PIC S9(03)V9(02).                        
003100         10  SCL-MAX-PCT         PIC S9(03)V9(02).                        
003200         10  SCL-GPA-POINTS      PIC S9(01)V9(02).                        
003300*                                                                         
