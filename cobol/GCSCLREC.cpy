000100*****************************************************************         
000200*    GCSCLREC  --  GRADING-SCALE REFERENCE RECORD LAYOUT                  
000300*    APPLICATION : GRADECALC (NIGHTLY GRADE RECALCULATION)                
000400*    USED BY     : GRADCALC (FILE SECTION, GC-SCALES), GRADNORM           
000500*                  (LINKAGE, SCL-TABLE PASSED BY REFERENCE)               
000600*-----------------------------------------------------------------        
000700*    SMALL REFERENCE TABLE, ONE ROW PER GRADE BAND PER                    
000800*    UNIVERSITY.  THE FILE IS LOADED WHOLE INTO SCL-TABLE AT              
000900*    1500-LOAD-SCALES AND NEVER RE-SORTED -- THE FIRST BAND IN            
001000*    FILE ORDER WHOSE MIN/MAX BRACKETS A PERCENTAGE WINS, SO              
001100*    THE OPERATIONS GROUP THAT MAINTAINS THIS FILE MUST KEEP              
001200*    BANDS IN THE INTENDED LOOKUP ORDER.                                  
001300*-----------------------------------------------------------------        
001400*    CHANGE HISTORY                                                       
001500*    YYMMDD  BY   REQ#     DESCRIPTION                                    
001600*    860701  IM   INIT     ORIGINAL LAYOUT (STANDARD PRESET ONLY)         
001700*    901115  RT   GC0067   ADDED TCD ROMAN-NUMERAL BANDS                  
001800*    960804  RT   GC0119   ADDED TUD ALPHANUMERIC BANDS                   
001900*    990108  RT   GC0140   Y2K REVIEW - NO DATE FIELDS ON REC             
002000*    030828  RT   GC0161   GC-SCALES FD RECORD LENGTH CORRECTED TO        
002100*                          106 TO MATCH THIS LAYOUT -- IT HAD BEEN        
002200*                          LEFT AT THE OLD PRE-TUD SIZE                   
002300*****************************************************************         
002400*                                                                         
002500 01  GC-SCALE-RECORD.                                                     
002600     05  WS-UNIVERSITY           PIC X(20).                               
002700     05  WS-GRADE-CODE           PIC X(10).                               
002800     05  WS-GRADE-NAME           PIC X(50).                               
002900     05  WS-MIN-PERCENTAGE       PIC S9(03)V9(02).                        
003000     05  WS-MAX-PERCENTAGE       PIC S9(03)V9(02).                        
003100     05  WS-GPA-POINTS           PIC S9(01)V9(02).                        
003200     05  FILLER                  PIC X(13).                               
003300*                                                                         
