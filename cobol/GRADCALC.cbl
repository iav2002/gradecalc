000100*****************************************************************         
000200*    GRADCALC  --  NIGHTLY GRADE/GPA RECALCULATION - MAIN DRIVER          
000300*    APPLICATION : GRADECALC (NIGHTLY GRADE RECALCULATION)                
000400*    CALLS       : GRADNORM (GRADE-CODE LOOKUP/NORMALISATION),            
000500*                  GRADRPT (GRADE-REPORT LINE WRITER)                     
000600*-----------------------------------------------------------------        
000700*    READS GC-USERS AS THE OUTER DRIVING FILE, GC-MODULES (IN             
000800*    WM-USER-ID SEQUENCE) AND GC-ASSESSMENTS (IN WA-MODULE-ID             
000900*    SEQUENCE) AS READ-AHEAD SUBORDINATE FILES -- NO TABLES ARE           
001000*    BUILT FOR THESE THREE, THE THREE-LEVEL CONTROL BREAK RUNS            
001100*    STRAIGHT OFF THE SORTED FEEDS.  GC-SCALES IS THE ONE FILE            
001200*    LOADED WHOLE INTO MEMORY (GC-SCALE-TABLE-AREA) SINCE IT IS           
001300*    SMALL AND RE-READ FOR EVERY MODULE OTHERWISE.                        
001400*-----------------------------------------------------------------        
001500*    IF ANY OF THE THREE SORTED FEEDS ARRIVES OUT OF SEQUENCE THE         
001600*    CONTROL BREAK LOGIC BELOW WILL SILENTLY MISFILE RECORDS              
001700*    RATHER THAN ABEND -- THE EXTRACT JOB'S OWN SORT STEP IS WHAT         
001800*    GUARANTEES THE SEQUENCE, THIS PROGRAM DOES NOT RE-CHECK IT.          
001900*-----------------------------------------------------------------        
002000*    THIS PROGRAM NEVER OPENS GC-GRADE-RPT -- GRADRPT OWNS THAT           
002100*    FILE ENTIRELY, OPENED ON OPERATION 'O' BELOW AND CLOSED ON           
002200*    OPERATION 'C' AT THE BOTTOM OF THE RUN.                              
002300*-----------------------------------------------------------------        
002400*    OPERATOR NOTE -- TURN UPSI-0 ON BEFORE THE RUN IF YOU NEED           
002500*    THE MODULE-LEVEL DEPT/COURSE TRACE DISPLAYED.  NORMAL                
002600*    NIGHTLY RUNS LEAVE IT OFF, THE REGISTRAR'S JCL SETS IT.              
002700*-----------------------------------------------------------------        
002800*    RUN FREQUENCY -- NIGHTLY, AFTER THE ASSESSMENT-MARKS UPDATE          
002900*    JOB HAS CLOSED OUT GC-ASSESSMENTS FOR THE DAY.  THIS PROGRAM         
003000*    DOES NOT RESTART MID-FILE -- IF IT ABENDS, RERUN FROM THE            
003100*    TOP ONCE THE BAD INPUT CONDITION HAS BEEN CORRECTED.                 
003200*-----------------------------------------------------------------        
003300*    CHANGE HISTORY                                                       
003400*    YYMMDD  BY   REQ#     DESCRIPTION                                    
003500*    860415  IM   INIT     ORIGINAL - CARRIED OVER THE READ/              
003600*                          ACCUMULATE/CALL-WRITER SHAPE FROM THE          
003700*                          SHOP'S EARLIER SINGLE-FILE AVERAGE             
003800*                          REPORT, SPLIT ACROSS FOUR MASTER FILES         
003900*                          INSTEAD OF ONE                                 
004000*    881103  IM   GC0044   WIDENED USERNAME ON THE REPORT TO 20           
004100*    901115  RT   GC0067   GRADNORM CALL ADDED FOR TCD SCHOOLS            
004200*    930219  RT   GC0091   UNIVERSITY-PRESET DRIVES THE GRADNORM          
004300*                          CALL DIRECTLY, NO LOCAL FALLBACK SCAN          
004400*                          -- GRADNORM DOES ITS OWN FALLBACK              
004500*    950317  RT   GC0108   REQUIRED-PERCENTAGE (TARGET-GRADE)             
004600*                          ADDED                                          
004700*    950911  RT   GC0112   USER TRAILER LINE / OVERALL GPA ADDED          
004800*    990108  RT   GC0140   Y2K REVIEW - NO DATE FIELDS DRIVE CALCS        
004900*    030514  RT   GC0155   GRADNORM TARGET OPERATION WIRED IN FOR         
005000*                          REQUIRED-PCT                                   
005100*    030822  RT   GC0158   "IMPOSSIBLE" REQUIRED-PCT STATUS ADDED         
005200*    030828  RT   GC0161   FD RECORD SIZES RECONCILED AGAINST THE         
005300*                          COPYBOOKS, ROUNDED ADDED TO THE POINTS-        
005400*                          NEEDED STEP OF REQUIRED-PCT                    
005500*****************************************************************         
005600*                                                                         
005700 IDENTIFICATION DIVISION.                                                 
005800 PROGRAM-ID.  GRADCALC.                                                   
005900 AUTHOR.      R TORMEY.                                                   
006000 INSTALLATION. UNIV REGISTRAR DP CENTER.                                  
006100 DATE-WRITTEN. 04/15/86.                                                  
006200 DATE-COMPILED.                                                           
006300 SECURITY.    REGISTRAR DATA - INTERNAL USE ONLY.                         
006400*                                                                         
006500 ENVIRONMENT DIVISION.                                                    
006600 CONFIGURATION SECTION.                                                   
006700 SOURCE-COMPUTER. IBM-370.                                                
006800 OBJECT-COMPUTER. IBM-370.                                                
006900*    UPSI-0 IS THE SAME OPERATOR TRACE SWITCH EVERY PROGRAM IN            
007000*    THIS APPLICATION USES -- ON MEANS DISPLAY THE DIAGNOSTIC             
007100*    LINES SPRINKLED THROUGH THE PROCEDURE DIVISION BELOW.                
007200 SPECIAL-NAMES.                                                           
007300     C01 IS TOP-OF-FORM                                                   
007400     CLASS NUM-CLASS IS '0' THRU '9'                                      
007500     UPSI-0 IS GC-TRACE-SWITCH                                            
007600         ON STATUS IS GC-TRACE-ON                                         
007700         OFF STATUS IS GC-TRACE-OFF.                                      
007800*                                                                         
007900 INPUT-OUTPUT SECTION.                                                    
008000 FILE-CONTROL.                                                            
008100*    OUTER DRIVING FILE -- ONE ROW PER USER, ASCENDING WU-USER-ID.        
008200     SELECT GC-USERS                                                      
008300         ASSIGN TO GCUSERS                                                
008400         ACCESS MODE IS SEQUENTIAL                                        
008500         ORGANIZATION IS LINE SEQUENTIAL                                  
008600         FILE STATUS IS FS-USERS.                                         
008700*    SUBORDINATE FILE -- MUST ARRIVE IN WM-USER-ID SEQUENCE, SEE          
008800*    THE REMARKS IN GCMODREC ABOUT WHY THIS IS NOT RE-SORTED HERE.        
008900     SELECT GC-MODULES                                                    
009000         ASSIGN TO GCMODULE                                               
009100         ACCESS MODE IS SEQUENTIAL                                        
009200         ORGANIZATION IS LINE SEQUENTIAL                                  
009300         FILE STATUS IS FS-MODULES.                                       
009400*    SUBORDINATE-SUBORDINATE FILE -- MUST ARRIVE IN WA-MODULE-ID          
009500*    SEQUENCE, ONE LEVEL DEEPER THAN GC-MODULES.                          
009600     SELECT GC-ASSESSMENTS                                                
009700         ASSIGN TO GCASSESS                                               
009800         ACCESS MODE IS SEQUENTIAL                                        
009900         ORGANIZATION IS LINE SEQUENTIAL                                  
010000         FILE STATUS IS FS-ASSESSMENTS.                                   
010100*    REFERENCE FILE -- LOADED WHOLE AT 1500-LOAD-SCALES, NEVER            
010200*    READ AGAIN AFTER THAT ONE PASS.                                      
010300     SELECT GC-SCALES                                                     
010400         ASSIGN TO GCSCALES                                               
010500         ACCESS MODE IS SEQUENTIAL                                        
010600         ORGANIZATION IS LINE SEQUENTIAL                                  
010700         FILE STATUS IS FS-SCALES.                                        
010800*                                                                         
010900 DATA DIVISION.                                                           
011000 FILE SECTION.                                                            
011100*                                                                         
011200*    USER MASTER -- SEE GCUSREC FOR THE FULL LAYOUT AND THE               
011300*    UNIVERSITY-PRESET 88-LEVELS GRADNORM DISPATCHES ON.                  
011400 FD  GC-USERS                                                             
011500     RECORD CONTAINS 100 CHARACTERS                                       
011600     RECORDING MODE IS F.                                                 
011700 COPY GCUSREC.                                                            
011800*                                                                         
011900*    MODULE MASTER -- SEE GCMODREC.  RECORD LENGTH WIDENED TO 200         
012000*    UNDER GC0161 TO AGREE WITH THE SHOP'S STANDARD BUFFER SIZE.          
012100 FD  GC-MODULES                                                           
012200     RECORD CONTAINS 200 CHARACTERS                                       
012300     RECORDING MODE IS F.                                                 
012400 COPY GCMODREC.                                                           
012500*                                                                         
012600*    ASSESSMENT DETAIL -- SEE GCASSREC.  RECORD LENGTH AND THE            
012700*    DATE-VIEW REDEFINES RECONCILED UNDER GC0161.                         
012800 FD  GC-ASSESSMENTS                                                       
012900     RECORD CONTAINS 230 CHARACTERS                                       
013000     RECORDING MODE IS F.                                                 
013100 COPY GCASSREC.                                                           
013200*                                                                         
013300*    GRADING-SCALE REFERENCE -- SEE GCSCLREC.  RECORD LENGTH              
013400*    CORRECTED TO 106 UNDER GC0161, IT HAD BEEN LEFT AT THE OLD           
013500*    PRE-TUD SIZE SINCE GC0119 WIDENED THE LAYOUT.                        
013600 FD  GC-SCALES                                                            
013700     RECORD CONTAINS 106 CHARACTERS                                       
013800     RECORDING MODE IS F.                                                 
013900 COPY GCSCLREC.                                                           
014000*                                                                         
014100 WORKING-STORAGE SECTION.                                                 
014200*                                                                         
014300*    RUN COUNTERS, DISPLAYED ON THE OPERATOR CONSOLE AT END OF            
014400*    RUN WHEN THE TRACE SWITCH IS ON -- USEFUL FOR RECONCILING            
014500*    AGAINST THE REGISTRAR'S EXPECTED HEADCOUNT.                          
014600*        ONE PER DETAIL LINE GRADRPT OPERATION 'D' HAS WRITTEN.           
014700 77  WK-MODULE-LINES-WRITTEN     PIC 9(07) COMP VALUE 0.                  
014800*        ONE PER TRAILER LINE GRADRPT OPERATION 'T' HAS WRITTEN           
014900*        -- SHOULD EQUAL THE NUMBER OF GC-USERS RECORDS READ.             
015000 77  WK-USER-TRAILERS-WRITTEN    PIC 9(05) COMP VALUE 0.                  
015100*                                                                         
015200*    ONE FILE-STATUS BYTE PAIR PER INPUT FILE -- '00' IS OK, '10'         
015300*    IS END OF FILE, ANYTHING ELSE FALLS THROUGH TO                       
015400*    9000-TEST-STATUT-START AND STOPS THE RUN.                            
015500 01  WK-FILE-STATUS.                                                      
015600     05  FS-USERS                PIC X(02) VALUE SPACES.                  
015700         88  FS-USERS-OK               VALUE '00'.                        
015800         88  FS-USERS-EOF              VALUE '10'.                        
015900     05  FS-MODULES               PIC X(02) VALUE SPACES.                 
016000         88  FS-MODULES-OK             VALUE '00'.                        
016100         88  FS-MODULES-EOF            VALUE '10'.                        
016200     05  FS-ASSESSMENTS           PIC X(02) VALUE SPACES.                 
016300         88  FS-ASSESSMENTS-OK         VALUE '00'.                        
016400         88  FS-ASSESSMENTS-EOF        VALUE '10'.                        
016500     05  FS-SCALES                PIC X(02) VALUE SPACES.                 
016600         88  FS-SCALES-OK              VALUE '00'.                        
016700         88  FS-SCALES-EOF             VALUE '10'.                        
016800*                                                                         
016900*    THIRD LOCAL REDEFINES -- A SINGLE-FIELD DUMP VIEW OF ALL FOUR        
017000*    FILE-STATUS BYTES TOGETHER, FOR THE OPERATOR CONSOLE WHEN            
017100*    MORE THAN ONE FILE HAS GONE BAD IN THE SAME RUN.                     
017200 01  WK-FILE-STATUS-VIEW REDEFINES WK-FILE-STATUS.                        
017300     05  FILLER                   PIC X(08).                              
017400*                                                                         
017500*    COMMON STATUS-CHECK WORK AREA -- EACH READ/OPEN/CLOSE                
017600*    PARAGRAPH MOVES ITS OWN FILE'S STATUS AND A SHORT TAG IN HERE        
017700*    BEFORE PERFORMING 9000-TEST-STATUT-START, THE SAME WAY THE           
017800*    SHOP'S EARLIER AVERAGE-REPORT PROGRAM CHECKED ITS ONE FILE.          
017900 01  WK-CHECK-AREA.                                                       
018000     05  WK-CHECK-STATUS          PIC X(02).                              
018100         88  WK-CHECK-OK               VALUE '00'.                        
018200         88  WK-CHECK-EOF              VALUE '10'.                        
018300     05  WK-CHECK-FILE-NAME       PIC X(12).                              
018400*    SLASH-BANNER LINE, BUILT AND DISPLAYED TWICE AROUND A FATAL          
018500*    STATUS MESSAGE -- THE SAME OPERATOR-EYE-CATCHER THE SHOP'S           
018600*    EARLIER AVERAGE-REPORT PROGRAM USED.                                 
018700 01  WK-ERROR-LINE                PIC X(60).                              
018800*                                                                         
018900*    PER-ASSESSMENT WORK FIELDS (4100-CALC-ASSESSMENT-PCT).  BOTH         
019000*    CARRY FOUR DECIMALS SO ROUNDING ERROR DOES NOT ACCUMULATE            
019100*    ACROSS A MODULE WITH MANY SMALL-WEIGHT ASSESSMENTS.                  
019200 01  WK-ASSESSMENT-WORK.                                                  
019300*        MARK OBTAINED / MARKS AVAILABLE * 100, THIS ASSESSMENT           
019400*        ALONE, BEFORE ITS WEIGHT IS APPLIED.                             
019500     05  WK-PCT-SCORE             PIC S9(03)V9(04) COMP.                  
019600*        WK-PCT-SCORE SCALED DOWN BY THE ASSESSMENT'S WEIGHT --           
019700*        ITS ACTUAL SHARE OF THE MODULE'S FINAL PERCENTAGE.               
019800     05  WK-CONTRIB               PIC S9(03)V9(04) COMP.                  
019900*                                                                         
020000*    PER-MODULE ACCUMULATORS, RESET AT THE TOP OF EACH MODULE             
020100*    (3000-PROCESS-MODULES-OF-USER).  WK-GRADE-CODE/WK-GRADE-NAME         
020200*    COME BACK FROM GRADNORM'S 'LOOKUP' OPERATION, NOT BUILT              
020300*    LOCALLY -- GRADCALC DOES NOT OWN THE GRADE ALPHABET.                 
020400 01  WK-MODULE-WORK.                                                      
020500*        RUNNING WEIGHTED PERCENTAGE OF GRADED WORK ONLY -- NOT           
020600*        YET SCALED UP TO A FULL-MODULE PROJECTION.                       
020700     05  WK-CURRENT-PCT           PIC S9(03)V9(04) COMP.                  
020800*        SUM OF WEIGHTS OF EVERY GRADED ASSESSMENT SO FAR.                
020900     05  WK-COMPLETED-WT          PIC S9(03)V9(02) COMP.                  
021000*        SUM OF WEIGHTS OF EVERY ASSESSMENT STILL UNGRADED.               
021100     05  WK-PENDING-WT            PIC S9(03)V9(02) COMP.                  
021200*        WK-CURRENT-PCT SCALED TO A FULL 100 POINTS OF WEIGHT.            
021300     05  WK-PROJECTED-PCT         PIC S9(03)V9(02) COMP.                  
021400     05  WK-GRADE-CODE            PIC X(10).                              
021500     05  WK-GRADE-NAME            PIC X(50).                              
021600     05  WK-GPA-POINTS            PIC S9(01)V9(02) COMP.                  
021700*                                                                         
021800*    TARGET-GRADE / REQUIRED-PERCENTAGE WORK FIELDS                       
021900*    (3300-REQUIRED-PCT).  WK-ACHIEVABLE-FLAG/WK-SECURED-FLAG ARE         
022000*    CARRIED FOR THE REGISTRAR REVIEW SCREEN FEED, NOT PRINTED ON         
022100*    THE GRADE-REPORT ITSELF.                                             
022200 01  WK-TARGET-WORK.                                                      
022300*        MINIMUM PERCENTAGE GRADNORM SAYS THE TARGET GRADE NEEDS.         
022400     05  WK-TARGET-MIN-PCT        PIC S9(03)V9(02) COMP.                  
022500*        SIMPLE DIFFERENCE, TARGET MINIMUM LESS WHAT IS ALREADY           
022600*        BANKED -- CAN GO NEGATIVE IF THE TARGET IS ALREADY MET.          
022700     05  WK-POINTS-NEEDED         PIC S9(03)V9(02) COMP.                  
022800*        PENDING-WEIGHT EXPRESSED AS A FRACTION OF 100, THE               
022900*        DIVISOR IN THE REQUIRED-PCT STEP BELOW.                          
023000     05  WK-PENDING-FRACTION      PIC S9(03)V9(04) COMP.                  
023100*        FINAL ANSWER -- WHAT THE STUDENT MUST AVERAGE ON THE             
023200*        REMAINING ASSESSMENTS TO HIT THE TARGET GRADE.                   
023300     05  WK-REQUIRED-PCT          PIC S9(03)V9(02) COMP.                  
023400     05  WK-REQUIRED-STATUS       PIC X(01).                              
023500         88  WK-REQ-NUMERIC            VALUE 'Y'.                         
023600         88  WK-REQ-NO-TARGET          VALUE 'N'.                         
023700         88  WK-REQ-IMPOSSIBLE         VALUE 'I'.                         
023800     05  WK-ACHIEVABLE-FLAG       PIC X(01).                              
023900         88  WK-IS-ACHIEVABLE          VALUE 'Y'.                         
024000     05  WK-SECURED-FLAG          PIC X(01).                              
024100         88  WK-IS-SECURED             VALUE 'Y'.                         
024200*                                                                         
024300*    PER-USER OVERALL-GPA ACCUMULATORS, RESET AT THE TOP OF EACH          
024400*    USER (2100-PROCESS-USER), ROLLED UP AT THE WM-USER-ID BREAK.         
024500*    A MODULE WITH NO COMPLETED WEIGHT CONTRIBUTES NOTHING HERE --        
024600*    NOT EVEN A ZERO -- SO AN UNGRADED MODULE NEVER DRAGS THE             
024700*    OVERALL-GPA DOWN.                                                    
024800 01  WK-USER-WORK.                                                        
024900*        SUM OF (GPA-POINTS * CREDITS) OVER EVERY MODULE THAT             
025000*        HAD AT LEAST ONE GRADED ASSESSMENT.                              
025100     05  WK-TOTAL-WEIGHTED-GPA    PIC S9(07)V9(02) COMP.                  
025200*        SUM OF WM-CREDITS FOR THOSE SAME MODULES ONLY.                   
025300     05  WK-TOTAL-CREDITS         PIC S9(05) COMP.                        
025400*        WK-TOTAL-WEIGHTED-GPA / WK-TOTAL-CREDITS -- THE FIGURE           
025500*        PRINTED ON THE USER TRAILER LINE.                                
025600     05  WK-OVERALL-GPA           PIC S9(01)V9(02) COMP.                  
025700*                                                                         
025800*    IN-MEMORY IMAGE OF GC-SCALES, BUILT ONCE AT 1500-LOAD-SCALES         
025900*    AND PASSED BY REFERENCE ON EVERY CALL TO GRADNORM BELOW.             
026000*    GRADNORM NEVER OPENS GC-SCALES ITSELF -- THIS TABLE IS THE           
026100*    ONLY WAY IT SEES THE GRADING-SCALE DATA, WHICH IS WHY IT             
026200*    MUST BE PASSED ON EVERY CALL, LOOKUP OR TARGET ALIKE.                
026300 COPY GCSCLTAB.                                                           
026400*                                                                         
026500*    PARAMETER BLOCK FOR THE CALL TO GRADNORM -- SAME SHAPE AS            
026600*    GRADNORM'S OWN LK-GRADNORM-PARMS, NO SHARED COPYBOOK -- THIS         
026700*    SHOP HAS NEVER SHARED A LINKAGE COPYBOOK BETWEEN A DRIVER            
026800*    AND ITS CALLED SUBPROGRAM FOR THE GROUPS THEY BOTH USE.              
026900 01  WK-GRADNORM-PARMS.                                                   
027000*        'LOOKUP' (CLASSIFY A PERCENTAGE) OR 'TARGET' (RESOLVE A          
027100*        TARGET GRADE CODE TO ITS MINIMUM PERCENTAGE) -- SEE THE          
027200*        88-LEVELS ON GRADNORM'S OWN LK-OPERATION.                        
027300     05  WK-GN-OPERATION          PIC X(06).                              
027400     05  WK-GN-UNIVERSITY         PIC X(20).                              
027500*        SENT ON A 'LOOKUP' CALL; IGNORED ON 'TARGET'.                    
027600     05  WK-GN-PERCENTAGE         PIC S9(03)V9(02).                       
027700*        SENT ON A 'TARGET' CALL; IGNORED ON 'LOOKUP'.                    
027800     05  WK-GN-TARGET-CODE        PIC X(10).                              
027900*        RETURNED ON 'LOOKUP' -- THE GRADE BAND THE PERCENTAGE            
028000*        FELL INTO.                                                       
028100     05  WK-GN-GRADE-CODE         PIC X(10).                              
028200     05  WK-GN-GRADE-NAME         PIC X(50).                              
028300     05  WK-GN-GPA-POINTS         PIC S9(01)V9(02).                       
028400*        RETURNED ON 'TARGET' -- THE MINIMUM PERCENTAGE THE BAND          
028500*        REQUIRES, FED INTO 3300-REQUIRED-PCT-START.                      
028600     05  WK-GN-TARGET-MIN-PCT     PIC S9(03)V9(02).                       
028700     05  WK-GN-RESULT-FLAG        PIC X(01).                              
028800         88  WK-GN-RESULT-FOUND        VALUE 'Y'.                         
028900         88  WK-GN-RESULT-NOT-FOUND    VALUE 'N'.                         
029000*                                                                         
029100*    FIRST LOCAL REDEFINES -- FLAT DUMP VIEW OF THE GRADNORM              
029200*    PARAMETER BLOCK, SAME SIZE AS GRADNORM'S OWN ALT VIEW.  NOT          
029300*    DISPLAYED ANYWHERE IN THIS PROGRAM TODAY -- KEPT SO A FUTURE         
029400*    DIAGNOSTIC DISPLAY CAN DUMP THE WHOLE BLOCK IN ONE SHOT.             
029500 01  WK-GN-ALT-VIEW REDEFINES WK-GRADNORM-PARMS.                          
029600     05  FILLER                   PIC X(110).                             
029700*                                                                         
029800*    PARAMETER BLOCK FOR THE CALL TO GRADRPT -- SAME SHAPE AS             
029900*    GRADRPT'S OWN LK-GRADRPT-PARMS.  WK-GR-OPERATION IS SET TO           
030000*    'O'/'D'/'T'/'C' BY THE PARAGRAPH MAKING THE CALL, NEVER              
030100*    LEFT OVER FROM A PRIOR CALL.                                         
030200 01  WK-GRADRPT-PARMS.                                                    
030300     05  WK-GR-OPERATION          PIC X(01).                              
030400     05  WK-GR-USER-ID            PIC 9(09).                              
030500     05  WK-GR-USERNAME           PIC X(20).                              
030600     05  WK-GR-MODULE-CODE        PIC X(10).                              
030700     05  WK-GR-MODULE-NAME        PIC X(30).                              
030800     05  WK-GR-CURRENT-PCT        PIC S9(03)V9(02).                       
030900     05  WK-GR-COMPLETED-WT       PIC S9(03)V9(02).                       
031000     05  WK-GR-PENDING-WT         PIC S9(03)V9(02).                       
031100     05  WK-GR-PROJECTED-PCT      PIC S9(03)V9(02).                       
031200     05  WK-GR-GRADE-CODE         PIC X(10).                              
031300     05  WK-GR-GPA-POINTS         PIC S9(01)V9(02).                       
031400     05  WK-GR-REQUIRED-STATUS    PIC X(01).                              
031500     05  WK-GR-REQUIRED-PCT       PIC S9(03)V9(02).                       
031600     05  WK-GR-OVERALL-GPA        PIC S9(01)V9(02).                       
031700*                                                                         
031800*    SECOND LOCAL REDEFINES -- FLAT DUMP VIEW OF THE GRADRPT              
031900*    PARAMETER BLOCK, SAME SIZE AS GRADRPT'S OWN ALT VIEW.  WIDTH         
032000*    CORRECTED TO 112 UNDER GC0161 -- IT HAD BEEN LEFT AT 100,            
032100*    QUIETLY SHORT OF THE BLOCK'S TRUE SIZE.                              
032200 01  WK-GR-ALT-VIEW REDEFINES WK-GRADRPT-PARMS.                           
032300     05  FILLER                   PIC X(112).                             
032400*                                                                         
032500 PROCEDURE DIVISION.                                                      
032600*-----------------------------------------------------------------        
032700*    PROCESSING OVERVIEW -- THE EIGHT STEPS REFERENCED BY NUMBER          
032800*    IN THE PARAGRAPH BANNERS BELOW:                                      
032900*      STEP 1  READ THE NEXT ASSESSMENT FOR THE CURRENT MODULE            
033000*      STEP 2  SEPARATE GRADED FROM PENDING ASSESSMENTS                   
033100*      STEP 3  ACCUMULATE THE GRADED ONES INTO CURRENT-PERCENTAGE         
033200*      STEP 4  LOAD THE GRADING-SCALE TABLE (ONCE, AT START-UP)           
033300*      STEP 5  PROJECT CURRENT-PERCENTAGE TO A FULL-MODULE GRADE          
033400*      STEP 6  WORK OUT THE REQUIRED-PERCENTAGE FOR A TARGET GRADE        
033500*      STEP 7  WRITE THE MODULE DETAIL LINE                               
033600*      STEP 8  ROLL COMPLETED MODULES INTO THE USER'S OVERALL GPA         
033700*    THESE ARE THE SAME STEP NUMBERS THE REGISTRAR'S FUNCTIONAL           
033800*    SPEC USED WHEN THIS PROGRAM WAS FIRST COMMISSIONED, KEPT             
033900*    HERE SO A MAINTAINER CAN MATCH CODE BACK TO THAT DOCUMENT.           
034000*-----------------------------------------------------------------        
034100*0000-Main-start                                                          
034200*    ONE-TIME SETUP -- CLEAR WORK AREAS, LOAD THE SCALE TABLE,            
034300*    OPEN THE FOUR INPUT FILES.                                           
034400     PERFORM 1000-INITIALIZE-START THRU 1010-INITIALIZE-END.              
034500     PERFORM 1500-LOAD-SCALES-START THRU 1510-LOAD-SCALES-END.            
034600     PERFORM 2000-OPEN-FILES-START THRU 2010-OPEN-FILES-END.              
034700*                                                                         
034800*    TELL GRADRPT TO OPEN GC-GRADE-RPT -- GRADCALC NEVER OPENS            
034900*    THE REPORT FILE ITSELF, SEE THE REMARKS AT THE TOP.                  
035000     MOVE 'O' TO WK-GR-OPERATION.                                         
035100     CALL 'GRADRPT' USING BY REFERENCE WK-GRADRPT-PARMS                   
035200        EXCEPTION                                                         
035300           DISPLAY 'GRADCALC - CALL TO GRADRPT FAILED'                    
035400           GO TO 0010-STOP-PRG                                            
035500     END-CALL.                                                            
035600*                                                                         
035700*    PRIME ALL THREE READ-AHEAD FILES ONCE BEFORE THE USER LOOP           
035800*    STARTS -- THE LOOP BELOW ALWAYS LOOKS AT THE RECORD ALREADY          
035900*    SITTING IN THE BUFFER, NEVER READS COLD.                             
036000     PERFORM 2020-READ-USER-START THRU 2030-READ-USER-END.                
036100     PERFORM 2040-READ-MODULE-START THRU 2050-READ-MODULE-END.            
036200     PERFORM 2060-READ-ASSESSMENT-START                                   
036300        THRU 2070-READ-ASSESSMENT-END.                                    
036400*                                                                         
036500*    OUTER USER LOOP -- WRITTEN GO TO STYLE, NOT AN IN-LINE               
036600*    PERFORM, MATCHING THE PARAGRAPH-PERFORM/GO TO IDIOM USED FOR         
036700*    EVERY OTHER CONTROL BREAK IN THIS APPLICATION.  EXITS THE            
036800*    MOMENT FS-USERS-EOF COMES ON, WHICH ONLY HAPPENS AFTER THE           
036900*    LAST USER HAS BEEN FULLY PROCESSED BELOW.                            
037000 0020-USER-LOOP.                                                          
037100     IF FS-USERS-EOF                                                      
037200        GO TO 0030-USER-LOOP-END                                          
037300     END-IF.                                                              
037400     PERFORM 2100-PROCESS-USER-START THRU 2110-PROCESS-USER-END.          
037500     PERFORM 2020-READ-USER-START THRU 2030-READ-USER-END.                
037600     GO TO 0020-USER-LOOP.                                                
037700 0030-USER-LOOP-END.                                                      
037800*                                                                         
037900*    TELL GRADRPT TO CLOSE GC-GRADE-RPT NOW THAT THE LAST USER            
038000*    TRAILER HAS BEEN WRITTEN.                                            
038100     MOVE 'C' TO WK-GR-OPERATION.                                         
038200     CALL 'GRADRPT' USING BY REFERENCE WK-GRADRPT-PARMS                   
038300        EXCEPTION                                                         
038400           DISPLAY 'GRADCALC - CALL TO GRADRPT FAILED'                    
038500           GO TO 0010-STOP-PRG                                            
038600     END-CALL.                                                            
038700*                                                                         
038800     PERFORM 2080-CLOSE-FILES-START THRU 2090-CLOSE-FILES-END.            
038900*                                                                         
039000*    END-OF-RUN TALLY, OPERATOR CONSOLE ONLY WHEN THE TRACE               
039100*    SWITCH IS ON -- NOT PART OF THE PRINTED GRADE-REPORT.  THE           
039200*    REGISTRAR'S OPERATIONS GROUP RECONCILES THIS COUNT AGAINST           
039300*    THE EXTRACT JOB'S OWN RECORD COUNT WHEN THE TRACE IS ON.             
039400     IF GC-TRACE-ON                                                       
039500        DISPLAY 'GRADCALC - MODULE LINES WRITTEN '                        
039600           WK-MODULE-LINES-WRITTEN                                        
039700        DISPLAY 'GRADCALC - USER TRAILERS WRITTEN '                       
039800           WK-USER-TRAILERS-WRITTEN                                       
039900     END-IF.                                                              
040000*0000-main-end                                                            
040100 0010-STOP-PRG.                                                           
040200     STOP RUN.                                                            
040300*                                                                         
040400*    CLEAR EVERY WORK AREA THAT CARRIES OVER FROM A PRIOR RUN --          
040500*    THIS PROGRAM IS NEVER RUN TWICE IN THE SAME STEP, BUT THE            
040600*    SHOP'S STANDING RULE IS NEVER TRUST AN UNINITIALISED COUNTER.        
040700*    WK-FILE-STATUS, WK-MODULE-WORK AND WK-USER-WORK ARE THE ONLY         
040800*    GROUPS INITIALIZE-D HERE -- WK-ASSESSMENT-WORK AND                   
040900*    WK-TARGET-WORK ARE FULLY OVERWRITTEN BEFORE EVERY USE SO             
041000*    THEY DO NOT NEED A RUN-START RESET.                                  
041100 1000-INITIALIZE-START.                                                   
041200*        FOUR FILE-STATUS BYTE PAIRS, ALL SET BACK TO SPACES.             
041300     INITIALIZE WK-FILE-STATUS.                                           
041400*        CURRENT-PCT/COMPLETED-WT/PENDING-WT/PROJECTED-PCT AND            
041500*        THE GRADE FIELDS -- SEE 3000-PROCESS-MODULES-OF-USER.            
041600     INITIALIZE WK-MODULE-WORK.                                           
041700*        TOTAL-WEIGHTED-GPA/TOTAL-CREDITS FOR THE FIRST USER ON           
041800*        THE FILE -- 2100-PROCESS-USER-START RESETS THESE AGAIN           
041900*        FOR EVERY SUBSEQUENT USER, THIS IS JUST THE FIRST ONE.           
042000     INITIALIZE WK-USER-WORK.                                             
042100*        SCL-ROW-COUNT DRIVES THE OCCURS DEPENDING ON BELOW --            
042200*        MUST BE ZERO BEFORE THE FIRST ROW IS STORED.                     
042300     MOVE 0 TO SCL-ROW-COUNT.                                             
042400     MOVE 0 TO WK-MODULE-LINES-WRITTEN.                                   
042500     MOVE 0 TO WK-USER-TRAILERS-WRITTEN.                                  
042600 1010-INITIALIZE-END.                                                     
042700     EXIT.                                                                
042800*                                                                         
042900*    STEP 4 -- LOAD GC-SCALES WHOLE INTO GC-SCALE-TABLE-AREA ONE          
043000*    TIME AT THE TOP OF THE RUN.  ROW ORDER IS PRESERVED EXACTLY          
043100*    AS READ -- THE BAND LOOKUP IN GRADNORM DEPENDS ON IT.                
043200*    THIS HAS TO RUN BEFORE 2000-OPEN-FILES-START, NOT AFTER --           
043300*    GC-SCALES IS OPENED, READ TO EOF AND CLOSED AGAIN ENTIRELY           
043400*    WITHIN THIS ONE PARAGRAPH, ITS OWN FILE STATUS NEVER TOUCHED         
043500*    AGAIN FOR THE REST OF THE RUN.                                       
043600 1500-LOAD-SCALES-START.                                                  
043700     OPEN INPUT GC-SCALES.                                                
043800     MOVE FS-SCALES TO WK-CHECK-STATUS.                                   
043900     MOVE 'GC-SCALES' TO WK-CHECK-FILE-NAME.                              
044000     PERFORM 9000-TEST-STATUT-START THRU 9010-TEST-STATUT-END.            
044100*        PRIME THE READ-AHEAD, THEN STORE/READ UNTIL EOF -- SAME          
044200*        SHAPE AS THE THREE-FILE JOIN BELOW, JUST ONE FILE DEEP.          
044300     PERFORM 1520-READ-SCALE-START THRU 1530-READ-SCALE-END.              
044400     PERFORM 1540-STORE-SCALE-ROW-START                                   
044500        THRU 1550-STORE-SCALE-ROW-END                                     
044600        UNTIL FS-SCALES-EOF.                                              
044700     CLOSE GC-SCALES.                                                     
044800 1510-LOAD-SCALES-END.                                                    
044900     EXIT.                                                                
045000*                                                                         
045100*    ONE READ OF GC-SCALES, STATUS-CHECKED THE SAME WAY EVERY             
045200*    OTHER READ PARAGRAPH IN THIS PROGRAM IS.                             
045300 1520-READ-SCALE-START.                                                   
045400     READ GC-SCALES.                                                      
045500     MOVE FS-SCALES TO WK-CHECK-STATUS.                                   
045600     MOVE 'GC-SCALES' TO WK-CHECK-FILE-NAME.                              
045700     PERFORM 9000-TEST-STATUT-START THRU 9010-TEST-STATUT-END.            
045800 1530-READ-SCALE-END.                                                     
045900     EXIT.                                                                
046000*                                                                         
046100*    COPY THE JUST-READ GC-SCALE-RECORD INTO THE NEXT FREE TABLE          
046200*    ROW, THEN READ AHEAD FOR THE NEXT ONE -- KEPT AS ITS OWN             
046300*    PARAGRAPH SO 1500-LOAD-SCALES-START'S PERFORM UNTIL LOOP             
046400*    STAYS A CLEAN PARAGRAPH-ONLY PERFORM.                                
046500 1540-STORE-SCALE-ROW-START.                                              
046600     ADD 1 TO SCL-ROW-COUNT.                                              
046700     MOVE WS-UNIVERSITY TO SCL-UNIVERSITY (SCL-ROW-COUNT).                
046800     MOVE WS-GRADE-CODE TO SCL-GRADE-CODE (SCL-ROW-COUNT).                
046900     MOVE WS-GRADE-NAME TO SCL-GRADE-NAME (SCL-ROW-COUNT).                
047000     MOVE WS-MIN-PERCENTAGE TO SCL-MIN-PCT (SCL-ROW-COUNT).               
047100     MOVE WS-MAX-PERCENTAGE TO SCL-MAX-PCT (SCL-ROW-COUNT).               
047200     MOVE WS-GPA-POINTS TO SCL-GPA-POINTS (SCL-ROW-COUNT).                
047300     PERFORM 1520-READ-SCALE-START THRU 1530-READ-SCALE-END.              
047400 1550-STORE-SCALE-ROW-END.                                                
047500     EXIT.                                                                
047600*                                                                         
047700*    OPEN THE THREE SORTED-FEED INPUT FILES.  GC-SCALES IS NOT            
047800*    OPENED HERE -- IT WAS ALREADY OPENED, LOADED AND CLOSED BACK         
047900*    AT 1500-LOAD-SCALES-START.                                           
048000 2000-OPEN-FILES-START.                                                   
048100*        OUTER DRIVING FILE FIRST -- IF THIS ONE WON'T OPEN THERE         
048200*        IS NO POINT OPENING THE OTHER TWO.                               
048300     OPEN INPUT GC-USERS.                                                 
048400     MOVE FS-USERS TO WK-CHECK-STATUS.                                    
048500     MOVE 'GC-USERS' TO WK-CHECK-FILE-NAME.                               
048600     PERFORM 9000-TEST-STATUT-START THRU 9010-TEST-STATUT-END.            
048700*        MODULE FILE, SECOND LEVEL OF THE THREE-LEVEL JOIN.               
048800     OPEN INPUT GC-MODULES.                                               
048900     MOVE FS-MODULES TO WK-CHECK-STATUS.                                  
049000     MOVE 'GC-MODULES' TO WK-CHECK-FILE-NAME.                             
049100     PERFORM 9000-TEST-STATUT-START THRU 9010-TEST-STATUT-END.            
049200*        ASSESSMENT FILE, INNERMOST LEVEL OF THE JOIN.                    
049300     OPEN INPUT GC-ASSESSMENTS.                                           
049400     MOVE FS-ASSESSMENTS TO WK-CHECK-STATUS.                              
049500     MOVE 'GC-ASSESSMENTS' TO WK-CHECK-FILE-NAME.                         
049600     PERFORM 9000-TEST-STATUT-START THRU 9010-TEST-STATUT-END.            
049700 2010-OPEN-FILES-END.                                                     
049800     EXIT.                                                                
049900*                                                                         
050000*    READ ONE GC-USERS RECORD AHEAD.  FS-USERS-EOF COMING ON HERE         
050100*    IS WHAT ENDS THE OUTER USER LOOP ABOVE.                              
050200 2020-READ-USER-START.                                                    
050300*        NEXT USER MASTER ROW, OR FS-USERS-EOF WHEN THE FILE IS           
050400*        EXHAUSTED -- THE OUTER USER LOOP TESTS THAT 88-LEVEL.            
050500     READ GC-USERS.                                                       
050600     MOVE FS-USERS TO WK-CHECK-STATUS.                                    
050700     MOVE 'GC-USERS' TO WK-CHECK-FILE-NAME.                               
050800     PERFORM 9000-TEST-STATUT-START THRU 9010-TEST-STATUT-END.            
050900 2030-READ-USER-END.                                                      
051000     EXIT.                                                                
051100*                                                                         
051200*    READ ONE GC-MODULES RECORD AHEAD.  THE MODULE LOOP IN                
051300*    3000-PROCESS-MODULES-OF-USER-START STOPS WHEN EITHER THIS            
051400*    FILE HITS EOF OR THE BUFFERED ROW BELONGS TO A DIFFERENT             
051500*    WM-USER-ID THAN THE USER CURRENTLY BEING PROCESSED.                  
051600 2040-READ-MODULE-START.                                                  
051700*        NEXT MODULE ROW -- MAY BELONG TO THE USER CURRENTLY              
051800*        BEING PROCESSED, OR MAY BE THE FIRST ROW OF THE NEXT             
051900*        USER, WHICH IS WHAT ENDS THE MODULE LOOP ABOVE IT.               
052000     READ GC-MODULES.                                                     
052100     MOVE FS-MODULES TO WK-CHECK-STATUS.                                  
052200     MOVE 'GC-MODULES' TO WK-CHECK-FILE-NAME.                             
052300     PERFORM 9000-TEST-STATUT-START THRU 9010-TEST-STATUT-END.            
052400 2050-READ-MODULE-END.                                                    
052500     EXIT.                                                                
052600*                                                                         
052700*    READ ONE GC-ASSESSMENTS RECORD AHEAD.  SAME IDEA ONE LEVEL           
052800*    DEEPER -- THE ASSESSMENT LOOP STOPS ON EOF OR A CHANGE OF            
052900*    WA-MODULE-ID.                                                        
053000 2060-READ-ASSESSMENT-START.                                              
053100*        NEXT ASSESSMENT ROW -- MAY BELONG TO THE MODULE CURRENTLY        
053200*        BEING PROCESSED, OR TO THE NEXT MODULE (OR NEXT USER'S           
053300*        FIRST MODULE), WHICH ENDS THE ASSESSMENT LOOP ABOVE IT.          
053400     READ GC-ASSESSMENTS.                                                 
053500     MOVE FS-ASSESSMENTS TO WK-CHECK-STATUS.                              
053600     MOVE 'GC-ASSESSMENTS' TO WK-CHECK-FILE-NAME.                         
053700     PERFORM 9000-TEST-STATUT-START THRU 9010-TEST-STATUT-END.            
053800 2070-READ-ASSESSMENT-END.                                                
053900     EXIT.                                                                
054000*                                                                         
054100*    CLOSE THE THREE SORTED-FEED FILES AT END OF RUN.                     
054200 2080-CLOSE-FILES-START.                                                  
054300*        ONE CLOSE STATEMENT FOR ALL THREE -- THE SHOP'S USUAL            
054400*        SHORTHAND WHEN NO FILE NEEDS ITS OWN STATUS CHECK ON             
054500*        CLOSE (A FAILED CLOSE ON AN INPUT FILE LOSES NOTHING).           
054600     CLOSE GC-USERS GC-MODULES GC-ASSESSMENTS.                            
054700 2090-CLOSE-FILES-END.                                                    
054800     EXIT.                                                                
054900*                                                                         
055000*    STEP 1-8 -- ONE USER.  THE MODULE LOOP RUNS WHILE THE                
055100*    BUFFERED GC-MODULES RECORD STILL BELONGS TO THIS USER;               
055200*    WHEN IT DOESN'T (OR THE FILE IS EXHAUSTED) THE TRAILER IS            
055300*    WRITTEN AND CONTROL RETURNS TO THE OUTER USER LOOP.                  
055400 2100-PROCESS-USER-START.                                                 
055500*        RESET THE CREDIT-WEIGHTED GPA ACCUMULATORS FOR THIS              
055600*        USER BEFORE THE MODULE LOOP ADDS ANYTHING INTO THEM.             
055700     MOVE 0 TO WK-TOTAL-WEIGHTED-GPA.                                     
055800     MOVE 0 TO WK-TOTAL-CREDITS.                                          
055900*        ONE PASS PER MODULE THIS USER OWNS -- THE TEST ON                
056000*        WM-USER-ID IS WHAT DETECTS THE MOVE TO THE NEXT USER'S           
056100*        FIRST MODULE ROW, SINCE THE FILE IS NOT RE-READ TO LOOK          
056200*        AHEAD ANY FURTHER THAN THE SINGLE BUFFERED RECORD.               
056300     PERFORM 3000-PROCESS-MODULES-OF-USER-START                           
056400        THRU 3010-PROCESS-MODULES-OF-USER-END                             
056500        UNTIL FS-MODULES-EOF OR WM-USER-ID NOT = WU-USER-ID.              
056600*        ALL MODULES SEEN, ROLL THEM UP AND WRITE THE TRAILER.            
056700     PERFORM 2150-ACCUM-OVERALL-GPA-START                                 
056800        THRU 2160-ACCUM-OVERALL-GPA-END.                                  
056900     PERFORM 2200-WRITE-USER-TRAILER-START                                
057000        THRU 2210-WRITE-USER-TRAILER-END.                                 
057100 2110-PROCESS-USER-END.                                                   
057200     EXIT.                                                                
057300*                                                                         
057400*    STEP 8 -- ROLL THE USER'S COMPLETED MODULES INTO OVERALL-GPA.        
057500*    A USER WITH NO COMPLETED CREDITS AT ALL (EVERY MODULE STILL          
057600*    FULLY PENDING) GETS 0.00, NOT A DIVIDE-BY-ZERO ABEND.  SAME          
057700*    ZERO-CREDITS GUARD A USER WITH NO MODULES AT ALL FALLS INTO.         
057800 2150-ACCUM-OVERALL-GPA-START.                                            
057900*        ZERO CREDITS -- NOTHING COMPLETED, SO NOTHING TO DIVIDE.         
058000     IF WK-TOTAL-CREDITS = 0                                              
058100        MOVE 0 TO WK-OVERALL-GPA                                          
058200     ELSE                                                                 
058300*           CREDIT-WEIGHTED AVERAGE OF EVERY MODULE THAT HAD AT           
058400*           LEAST ONE GRADED ASSESSMENT, ROUNDED TO TWO DECIMALS          
058500*           FOR THE TRAILER LINE.                                         
058600        COMPUTE WK-OVERALL-GPA ROUNDED =                                  
058700           WK-TOTAL-WEIGHTED-GPA / WK-TOTAL-CREDITS                       
058800     END-IF.                                                              
058900 2160-ACCUM-OVERALL-GPA-END.                                              
059000     EXIT.                                                                
059100*                                                                         
059200*    CALL GRADRPT OPERATION 'T' TO WRITE THE USER TRAILER LINE --         
059300*    ONE PER USER, AFTER THE LAST MODULE DETAIL LINE FOR THAT             
059400*    USER HAS GONE OUT.  A USER WITH NO MODULES AT ALL STILL              
059500*    GETS A TRAILER -- OVERALL-GPA WILL BE 0.00 FOR THAT CASE.            
059600 2200-WRITE-USER-TRAILER-START.                                           
059700*        'T' = TRAILER LINE.                                              
059800     MOVE 'T' TO WK-GR-OPERATION.                                         
059900     MOVE WU-USER-ID TO WK-GR-USER-ID.                                    
060000     MOVE WK-OVERALL-GPA TO WK-GR-OVERALL-GPA.                            
060100*        THE EXCEPTION PHRASE IS WHAT CATCHES A LOAD-MODULE OR            
060200*        LINK-EDIT PROBLEM WITH GRADRPT -- WITHOUT IT A BAD CALL          
060300*        WOULD ABEND THE STEP WITH NO MESSAGE THE OPERATOR COULD          
060400*        ACT ON.                                                          
060500     CALL 'GRADRPT' USING BY REFERENCE WK-GRADRPT-PARMS                   
060600        EXCEPTION                                                         
060700           DISPLAY 'GRADCALC - CALL TO GRADRPT FAILED'                    
060800           GO TO 0010-STOP-PRG                                            
060900     END-CALL.                                                            
061000     ADD 1 TO WK-USER-TRAILERS-WRITTEN.                                   
061100 2210-WRITE-USER-TRAILER-END.                                             
061200     EXIT.                                                                
061300*                                                                         
061400*    STEP 1-7 -- ONE MODULE.  THE ASSESSMENT LOOP RUNS WHILE THE          
061500*    BUFFERED GC-ASSESSMENTS RECORD STILL BELONGS TO THIS MODULE.         
061600 3000-PROCESS-MODULES-OF-USER-START.                                      
061700*        RESET THE MODULE-LEVEL ACCUMULATORS -- THESE DRIVE               
061800*        STEPS 2/3/5/6 BELOW AND MUST NOT CARRY OVER FROM THE             
061900*        PREVIOUS MODULE.                                                 
062000     MOVE 0 TO WK-CURRENT-PCT.                                            
062100     MOVE 0 TO WK-COMPLETED-WT.                                           
062200     MOVE 0 TO WK-PENDING-WT.                                             
062300*        OPERATOR TRACE, TRACE SWITCH ONLY -- USES THE DEPT-              
062400*        PREFIX/COURSE-NUMBER ALTERNATE VIEW OF THE MODULE CODE           
062500*        FROM GCMODREC SO A BAD ROW CAN BE SPOTTED AT A GLANCE.           
062600     IF GC-TRACE-ON                                                       
062700        DISPLAY 'GRADCALC - MODULE DEPT ' WM-DEPT-PREFIX                  
062800           ' COURSE ' WM-COURSE-NUMBER                                    
062900     END-IF.                                                              
063000*        SAME READ-AHEAD TEST ONE LEVEL DOWN -- WA-MODULE-ID              
063100*        CHANGING MEANS THE ASSESSMENT FILE HAS MOVED ON TO THE           
063200*        NEXT MODULE (OR THE NEXT USER'S FIRST MODULE).                   
063300     PERFORM 4000-PROCESS-ASSESSMENTS-OF-MODULE-START                     
063400        THRU 4010-PROCESS-ASSESSMENTS-OF-MODULE-END                       
063500        UNTIL FS-ASSESSMENTS-EOF                                          
063600           OR WA-MODULE-ID NOT = WM-MODULE-ID.                            
063700*        ALL ASSESSMENTS FOR THIS MODULE SEEN -- PROJECT, WORK            
063800*        OUT THE REQUIRED-PCT, AND PRINT THE DETAIL LINE, STEPS           
063900*        5/6/7 IN ORDER.                                                  
064000     PERFORM 3200-PROJECT-PERCENTAGE-START                                
064100        THRU 3210-PROJECT-PERCENTAGE-END.                                 
064200     PERFORM 3300-REQUIRED-PCT-START THRU 3310-REQUIRED-PCT-END.          
064300     PERFORM 3400-WRITE-MODULE-LINE-START                                 
064400        THRU 3410-WRITE-MODULE-LINE-END.                                  
064500*        A MODULE WITH ZERO COMPLETED WEIGHT IS LEFT OUT OF THE           
064600*        OVERALL-GPA ROLL-UP ENTIRELY -- NOT COUNTED AS A ZERO,           
064700*        NOT COUNTED AT ALL, PER THE REGISTRAR'S STANDING RULE.           
064800     IF WK-COMPLETED-WT > 0                                               
064900*           CREDIT-WEIGHTED GPA POINTS, ADDED TO A RUNNING TOTAL          
065000*           THAT 2150-ACCUM-OVERALL-GPA-START DIVIDES BACK DOWN           
065100*           BY WK-TOTAL-CREDITS AT THE END OF THE USER.                   
065200        COMPUTE WK-TOTAL-WEIGHTED-GPA =                                   
065300           WK-TOTAL-WEIGHTED-GPA + (WK-GPA-POINTS * WM-CREDITS)           
065400        ADD WM-CREDITS TO WK-TOTAL-CREDITS                                
065500     END-IF.                                                              
065600*        LOOK AHEAD TO THE NEXT MODULE ROW BEFORE THE PERFORM             
065700*        UNTIL CONDITION ABOVE RE-TESTS.                                  
065800     PERFORM 2040-READ-MODULE-START THRU 2050-READ-MODULE-END.            
065900 3010-PROCESS-MODULES-OF-USER-END.                                        
066000     EXIT.                                                                
066100*                                                                         
066200*    STEP 2/3 -- ONE ASSESSMENT.  A PENDING ITEM ADDS ONLY TO             
066300*    PENDING-WEIGHT; A GRADED ITEM ADDS ITS SCORE AND WEIGHT.             
066400*    WA-MARK-PRESENT, NOT A ZERO MARK, IS WHAT TELLS THE TWO              
066500*    CASES APART -- SEE THE REMARKS IN GCASSREC.                          
066600 4000-PROCESS-ASSESSMENTS-OF-MODULE-START.                                
066700*        WA-GRADED ON -- THE ASSESSMENT HAS A REAL MARK, RUN THE          
066800*        PERCENTAGE CALCULATION AND ROLL IT INTO THE MODULE.              
066900     IF WA-GRADED                                                         
067000        PERFORM 4100-CALC-ASSESSMENT-PCT-START                            
067100           THRU 4110-CALC-ASSESSMENT-PCT-END                              
067200        PERFORM 4200-ACCUM-ASSESSMENT-START                               
067300           THRU 4210-ACCUM-ASSESSMENT-END                                 
067400     ELSE                                                                 
067500*           STILL PENDING -- ONLY ITS WEIGHT COUNTS FOR NOW, NO           
067600*           SCORE TO ROLL IN UNTIL IT IS MARKED.                          
067700        ADD WA-WEIGHT-PCT TO WK-PENDING-WT                                
067800     END-IF.                                                              
067900*        READ AHEAD TO THE NEXT ASSESSMENT ROW BEFORE LOOPING             
068000*        BACK, SAME READ-AHEAD SHAPE AS THE OTHER TWO FILES.              
068100     PERFORM 2060-READ-ASSESSMENT-START                                   
068200        THRU 2070-READ-ASSESSMENT-END.                                    
068300 4010-PROCESS-ASSESSMENTS-OF-MODULE-END.                                  
068400     EXIT.                                                                
068500*                                                                         
068600*    PERCENTAGE SCORE OF A SINGLE GRADED ASSESSMENT -- MARK               
068700*    OBTAINED OVER MARKS AVAILABLE, TO FOUR DECIMALS.                     
068800*    DELIBERATELY KEPT AS ITS OWN PARAGRAPH RATHER THAN FOLDED            
068900*    INTO 4200-ACCUM-ASSESSMENT-START -- THE REGISTRAR'S REVIEW           
069000*    SCREEN CALLS THIS SAME FORMULA BY HAND WHEN SPOT-CHECKING A          
069100*    DISPUTED MARK, SO THE TWO SHOULD NEVER DRIFT APART.                  
069200 4100-CALC-ASSESSMENT-PCT-START.                                          
069300     COMPUTE WK-PCT-SCORE ROUNDED =                                       
069400        WA-OBTAINED-MARK / WA-TOTAL-MARKS * 100.                          
069500 4110-CALC-ASSESSMENT-PCT-END.                                            
069600     EXIT.                                                                
069700*                                                                         
069800*    WEIGHTED CONTRIBUTION, THEN ROLLED INTO THE MODULE'S RUNNING         
069900*    CURRENT-PERCENTAGE AND COMPLETED-WEIGHT.  WK-CONTRIB IS THE          
070000*    ASSESSMENT'S SHARE OF THE MODULE'S FINAL GRADE, NOT THE              
070100*    ASSESSMENT'S OWN PERCENTAGE.                                         
070200 4200-ACCUM-ASSESSMENT-START.                                             
070300*        e.g. AN ASSESSMENT SCORED 80% AT A WEIGHT OF 25 ADDS             
070400*        20.0000 TO WK-CURRENT-PCT, NOT 80.                               
070500     COMPUTE WK-CONTRIB ROUNDED =                                         
070600        WK-PCT-SCORE * WA-WEIGHT-PCT / 100.                               
070700     ADD WK-CONTRIB TO WK-CURRENT-PCT.                                    
070800     ADD WA-WEIGHT-PCT TO WK-COMPLETED-WT.                                
070900 4210-ACCUM-ASSESSMENT-END.                                               
071000     EXIT.                                                                
071100*                                                                         
071200*    STEP 5 -- PROJECT THE MODULE'S CURRENT-PERCENTAGE OVER THE           
071300*    WHOLE MODULE AND CLASSIFY IT VIA GRADNORM'S 'LOOKUP'                 
071400*    OPERATION.  NOTHING GRADED YET MEANS NO GRADE TO SHOW --             
071500*    THE REPORT LINE PRINTS "No Grade" RATHER THAN CALLING                
071600*    GRADNORM WITH A MEANINGLESS ZERO PERCENTAGE.                         
071700 3200-PROJECT-PERCENTAGE-START.                                           
071800*        NO ASSESSMENT HAS BEEN MARKED YET FOR THIS MODULE -- NO          
071900*        GRADE CAN BE SHOWN, AND GRADNORM IS NOT CALLED AT ALL.           
072000     IF WK-COMPLETED-WT = 0                                               
072100        MOVE 0 TO WK-PROJECTED-PCT                                        
072200        MOVE 'N/A' TO WK-GRADE-CODE                                       
072300        MOVE 'No Grade' TO WK-GRADE-NAME                                  
072400        MOVE 0 TO WK-GPA-POINTS                                           
072500     ELSE                                                                 
072600*            SCALE THE RUNNING CURRENT-PCT (WHICH ONLY COVERS THE         
072700*            COMPLETED-WEIGHT SO FAR) UP TO A FULL 100 POINTS OF          
072800*            MODULE WEIGHT -- THE "IF EVERYTHING ELSE CAME IN AT          
072900*            THIS SAME AVERAGE" PROJECTION.                               
073000        COMPUTE WK-PROJECTED-PCT ROUNDED =                                
073100           WK-CURRENT-PCT * 100 / WK-COMPLETED-WT                         
073200*            PASS THE UNIVERSITY PRESET STRAIGHT THROUGH --               
073300*            GRADNORM OWNS THE PRESET-TO-STANDARD FALLBACK, SEE           
073400*            GC0091 IN THE CHANGE HISTORY ABOVE.                          
073500        MOVE 'LOOKUP' TO WK-GN-OPERATION                                  
073600        MOVE WU-UNIV-PRESET TO WK-GN-UNIVERSITY                           
073700        MOVE WK-PROJECTED-PCT TO WK-GN-PERCENTAGE                         
073800        CALL 'GRADNORM' USING BY REFERENCE WK-GRADNORM-PARMS              
073900           BY REFERENCE GC-SCALE-TABLE-AREA                               
074000           EXCEPTION                                                      
074100              DISPLAY 'GRADCALC - CALL TO GRADNORM FAILED'                
074200              GO TO 0010-STOP-PRG                                         
074300        END-CALL                                                          
074400        MOVE WK-GN-GRADE-CODE TO WK-GRADE-CODE                            
074500        MOVE WK-GN-GRADE-NAME TO WK-GRADE-NAME                            
074600        MOVE WK-GN-GPA-POINTS TO WK-GPA-POINTS                            
074700     END-IF.                                                              
074800 3210-PROJECT-PERCENTAGE-END.                                             
074900     EXIT.                                                                
075000*                                                                         
075100*    STEP 6 -- REQUIRED PERCENTAGE FOR THE MODULE'S TARGET GRADE,         
075200*    IF ONE IS SET, PLUS THE ACHIEVABLE/SECURED FLAGS.  NONE OF           
075300*    THIS APPEARS ON THE PRINTED REPORT EXCEPT WK-REQUIRED-PCT/           
075400*    WK-REQUIRED-STATUS -- THE OTHER TWO FLAGS ARE FOR THE                
075500*    REGISTRAR REVIEW SCREEN, NOT THIS BATCH RUN'S OUTPUT.                
075600*-----------------------------------------------------------------        
075700*    WORKED EXAMPLE (THE ONE THE REGISTRAR'S HELP DESK USES WHEN          
075800*    A STUDENT CALLS IN ASKING "WHAT DO I NEED ON THE FINAL?") --         
075900*    TARGET GRADE NEEDS 70.00, CURRENT-PCT STANDS AT 40.0000 ON           
076000*    COMPLETED-WT OF 60, PENDING-WT IS THE REMAINING 40:                  
076100*       POINTS-NEEDED     = 70.00 - 40.0000       = 30.00                 
076200*       PENDING-FRACTION  = 40 / 100              =  0.40                 
076300*       REQUIRED-PCT      = 30.00 / 0.40          = 75.00                 
076400*    I.E. THE STUDENT MUST AVERAGE 75% ON THE REMAINING 40 POINTS         
076500*    OF WEIGHT TO FINISH AT EXACTLY THE 70.00 TARGET MINIMUM.             
076600*-----------------------------------------------------------------        
076700 3300-REQUIRED-PCT-START.                                                 
076800*        WM-TARGET-GRADE SPACES -- THE STUDENT HAS NOT SET A              
076900*        TARGET FOR THIS MODULE, NOTHING FURTHER TO WORK OUT.             
077000     IF WM-NO-TARGET-SET                                                  
077100        MOVE 'N' TO WK-REQUIRED-STATUS                                    
077200        MOVE 'N' TO WK-ACHIEVABLE-FLAG                                    
077300        MOVE 'N' TO WK-SECURED-FLAG                                       
077400     ELSE                                                                 
077500*            ASK GRADNORM WHAT PERCENTAGE THE TARGET GRADE NEEDS.         
077600        MOVE 'TARGET' TO WK-GN-OPERATION                                  
077700        MOVE WU-UNIV-PRESET TO WK-GN-UNIVERSITY                           
077800        MOVE WM-TARGET-GRADE TO WK-GN-TARGET-CODE                         
077900        CALL 'GRADNORM' USING BY REFERENCE WK-GRADNORM-PARMS              
078000           BY REFERENCE GC-SCALE-TABLE-AREA                               
078100           EXCEPTION                                                      
078200              DISPLAY 'GRADCALC - CALL TO GRADNORM FAILED'                
078300              GO TO 0010-STOP-PRG                                         
078400        END-CALL                                                          
078500        IF WK-GN-RESULT-NOT-FOUND                                         
078600*               TARGET GRADE CODE DOES NOT EXIST IN THIS                  
078700*               UNIVERSITY'S SCALE -- TREAT AS NO TARGET SET.             
078800           MOVE 'N' TO WK-REQUIRED-STATUS                                 
078900           MOVE 'N' TO WK-ACHIEVABLE-FLAG                                 
079000           MOVE 'N' TO WK-SECURED-FLAG                                    
079100        ELSE                                                              
079200           MOVE 'Y' TO WK-ACHIEVABLE-FLAG                                 
079300           MOVE WK-GN-TARGET-MIN-PCT TO WK-TARGET-MIN-PCT                 
079400*               SECURED COMPARES THE CURRENT RUNNING PERCENTAGE,          
079500*               NOT THE PROJECTED ONE -- A TARGET ALREADY BANKED          
079600*               ON GRADED WORK ALONE COUNTS AS SECURED EVEN IF            
079700*               NOTHING ELSE IS EVER SUBMITTED.                           
079800           IF WK-CURRENT-PCT >= WK-TARGET-MIN-PCT                         
079900              MOVE 'Y' TO WK-SECURED-FLAG                                 
080000           ELSE                                                           
080100              MOVE 'N' TO WK-SECURED-FLAG                                 
080200           END-IF                                                         
080300*               NO PENDING WEIGHT LEFT TO IMPROVE ON -- EITHER            
080400*               SECURED ALREADY OR THE TARGET CAN NEVER BE MET,           
080500*               EITHER WAY THERE IS NO "REQUIRED PERCENTAGE ON            
080600*               THE REMAINING WORK" TO SHOW (GC0158).                     
080700           IF WK-PENDING-WT = 0                                           
080800              MOVE 'I' TO WK-REQUIRED-STATUS                              
080900           ELSE                                                           
081000*                  HOW MANY POINTS SHORT OF THE TARGET MINIMUM            
081100*                  THE STUDENT CURRENTLY STANDS (GC0161 ADDED             
081200*                  ROUNDED HERE SO THE FOUR-DECIMAL CURRENT-PCT           
081300*                  IS NOT SILENTLY TRUNCATED BEFORE THE FINAL             
081400*                  ROUNDING STEP BELOW).                                  
081500              COMPUTE WK-POINTS-NEEDED ROUNDED =                          
081600                 WK-TARGET-MIN-PCT - WK-CURRENT-PCT                       
081700*                  PENDING WEIGHT AS A FRACTION OF THE WHOLE              
081800*                  MODULE, THE DIVISOR BELOW.                             
081900              COMPUTE WK-PENDING-FRACTION ROUNDED =                       
082000                 WK-PENDING-WT / 100                                      
082100*                  THE AVERAGE REQUIRED ON EVERY REMAINING POINT          
082200*                  OF WEIGHT TO CLOSE THE GAP EXACTLY.                    
082300              COMPUTE WK-REQUIRED-PCT ROUNDED =                           
082400                 WK-POINTS-NEEDED / WK-PENDING-FRACTION                   
082500              IF WK-REQUIRED-PCT > 100                                    
082600*                     MORE THAN 100% WOULD BE NEEDED ON WHAT IS           
082700*                     LEFT -- MATHEMATICALLY IMPOSSIBLE.                  
082800                 MOVE 'I' TO WK-REQUIRED-STATUS                           
082900              ELSE                                                        
083000                 IF WK-REQUIRED-PCT < 0                                   
083100*                        TARGET ALREADY SECURED BY MORE THAN              
083200*                        ENOUGH -- CLAMP TO ZERO, NOT A NEGATIVE          
083300*                        REQUIRED PERCENTAGE.                             
083400                    MOVE 0 TO WK-REQUIRED-PCT                             
083500                 END-IF                                                   
083600                 MOVE 'Y' TO WK-REQUIRED-STATUS                           
083700              END-IF                                                      
083800           END-IF                                                         
083900        END-IF                                                            
084000     END-IF.                                                              
084100 3310-REQUIRED-PCT-END.                                                   
084200     EXIT.                                                                
084300*                                                                         
084400*    STEP 7 -- BUILD THE CALL TO GRADRPT AND WRITE ONE MODULE             
084500*    DETAIL LINE.  GRADCALC NEVER TOUCHES RD-D-* FIELDS OR THE            
084600*    REPORT'S EDIT PICTURES DIRECTLY -- THAT IS GRADRPT'S JOB,            
084700*    THIS PARAGRAPH ONLY FILLS THE RAW PARAMETER BLOCK.                   
084800*    ONE CALL PER MODULE, REGARDLESS OF WHETHER THE MODULE HAS            
084900*    ANY GRADED WORK -- A MODULE WITH NOTHING MARKED YET STILL            
085000*    GETS A LINE SHOWING "No Grade", SO THE STUDENT SEES EVERY            
085100*    MODULE THEY ARE REGISTERED FOR ON THE REPORT.                        
085200 3400-WRITE-MODULE-LINE-START.                                            
085300*        'D' = DETAIL LINE, AS OPPOSED TO 'T' FOR THE USER                
085400*        TRAILER OR 'O'/'C' FOR THE FILE OPEN/CLOSE CALLS.                
085500     MOVE 'D' TO WK-GR-OPERATION.                                         
085600     MOVE WU-USER-ID TO WK-GR-USER-ID.                                    
085700     MOVE WU-USERNAME TO WK-GR-USERNAME.                                  
085800     MOVE WM-MODULE-CODE TO WK-GR-MODULE-CODE.                            
085900     MOVE WM-MODULE-NAME TO WK-GR-MODULE-NAME.                            
086000*        FOUR-DECIMAL WORK FIELD ROUNDED DOWN TO THE TWO                  
086100*        DECIMALS THE PRINTED REPORT CARRIES.                             
086200     COMPUTE WK-GR-CURRENT-PCT ROUNDED = WK-CURRENT-PCT.                  
086300     MOVE WK-COMPLETED-WT TO WK-GR-COMPLETED-WT.                          
086400     MOVE WK-PENDING-WT TO WK-GR-PENDING-WT.                              
086500     MOVE WK-PROJECTED-PCT TO WK-GR-PROJECTED-PCT.                        
086600     MOVE WK-GRADE-CODE TO WK-GR-GRADE-CODE.                              
086700     MOVE WK-GPA-POINTS TO WK-GR-GPA-POINTS.                              
086800     MOVE WK-REQUIRED-STATUS TO WK-GR-REQUIRED-STATUS.                    
086900*        ONLY SEND THE NUMERIC REQUIRED-PCT WHEN THERE IS ONE --          
087000*        GRADRPT DECIDES WHAT TO PRINT FOR 'N'/'I' FROM THE               
087100*        STATUS BYTE ALONE.                                               
087200     IF WK-REQ-NUMERIC                                                    
087300        MOVE WK-REQUIRED-PCT TO WK-GR-REQUIRED-PCT                        
087400     END-IF.                                                              
087500     CALL 'GRADRPT' USING BY REFERENCE WK-GRADRPT-PARMS                   
087600        EXCEPTION                                                         
087700           DISPLAY 'GRADCALC - CALL TO GRADRPT FAILED'                    
087800           GO TO 0010-STOP-PRG                                            
087900     END-CALL.                                                            
088000     ADD 1 TO WK-MODULE-LINES-WRITTEN.                                    
088100 3410-WRITE-MODULE-LINE-END.                                              
088200     EXIT.                                                                
088300*                                                                         
088400*    COMMON FILE-STATUS CHECK, SAME BANNER/GO-TO SHAPE THIS SHOP          
088500*    HAS USED FOR A SINGLE INPUT FILE SINCE THE EARLY BATCH               
088600*    SUITES.  '00' AND '10' (EOF) ARE THE ONLY STATUSES THAT              
088700*    FALL THROUGH QUIETLY;                                                
088800*    ANYTHING ELSE IS A DISK OR JCL PROBLEM THE OPERATOR MUST SEE.        
088900 9000-TEST-STATUT-START.                                                  
089000*        ANYTHING OTHER THAN '00' (OK) OR '10' (EOF) MEANS THE            
089100*        ACCESS METHOD HANDED BACK A STATUS THIS PROGRAM IS NOT           
089200*        PREPARED TO RECOVER FROM -- A MISSING DD, A BAD RECORD           
089300*        LENGTH, A DISK FULL.  STOP RATHER THAN CONTINUE ON               
089400*        GARBAGE DATA.                                                    
089500     IF (NOT WK-CHECK-OK) AND (NOT WK-CHECK-EOF)                          
089600        MOVE ALL '/' TO WK-ERROR-LINE                                     
089700        DISPLAY WK-ERROR-LINE                                             
089800*           MESSAGE TEXT CARRIED OVER FROM AN EARLIER BATCH               
089900*           SUITE'S OWN STATUS CHECK, NEVER TRANSLATED SINCE.             
090000        DISPLAY 'CODE RETOUR D''ERREUR ' WK-CHECK-FILE-NAME               
090100           SPACE WK-CHECK-STATUS                                          
090200        MOVE ALL '/' TO WK-ERROR-LINE                                     
090300        DISPLAY WK-ERROR-LINE                                             
090400        GO TO 0010-STOP-PRG                                               
090500     END-IF.                                                              
090600 9010-TEST-STATUT-END.                                                    
090700     EXIT.                                                                
