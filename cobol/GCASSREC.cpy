000100*****************************************************************         
000200*    GCASSREC  --  ASSESSMENT (GRADED ITEM) RECORD LAYOUT                 
000300*    APPLICATION : GRADECALC (NIGHTLY GRADE RECALCULATION)                
000400*    USED BY     : GRADCALC (FILE SECTION, GC-ASSESSMENTS)                
000500*-----------------------------------------------------------------        
000600*    ONE RECORD PER ASSESSMENT (EXAM, ASSIGNMENT, LAB, ...)               
000700*    BELONGING TO A MODULE.  FILE MUST BE IN WA-MODULE-ID                 
000800*    ASCENDING SEQUENCE SO GRADCALC CAN ACCUMULATE A MODULE'S             
000900*    ASSESSMENTS WITHOUT RE-READING THE MODULE FILE.                      
001000*                                                                         
001100*    WA-MARK-PRESENT IS THE ONLY WAY TO TELL "NOT GRADED YET"             
001200*    APART FROM A GENUINE MARK OF ZERO -- DO NOT TEST                     
001300*    WA-OBTAINED-MARK = ZERO TO DECIDE GRADED/PENDING.                    
001400*-----------------------------------------------------------------        
001500*    CHANGE HISTORY                                                       
001600*    YYMMDD  BY   REQ#     DESCRIPTION                                    
001700*    860612  IM   INIT     ORIGINAL LAYOUT                                
001800*    880905  IM   GC0030   ADDED WA-DUE-DATE (INFORMATIONAL ONLY)         
001900*    940422  RT   GC0099   ADDED WA-MARK-PRESENT SENTINEL, WAS            
002000*                          INFERRED BEFORE FROM A HIGH-VALUE MARK         
002100*    971130  RT   GC0131   WA-TOTAL-MARKS DEFAULT CHANGED TO 100.0        
002200*    990108  RT   GC0140   Y2K - WA-DUE-DATE REDEFINED CCYYMMDD           
002300*    030828  RT   GC0161   WIDENED TRAILING FILLER TO 38, AND             
002400*                          REALIGNED THE DATE VIEW -- BOTH 01-            
002500*                          LEVELS NOW TIE OUT TO THE SAME 230-            
002600*                          BYTE FD RECORD                                 
002700*****************************************************************         
002800*                                                                         
002900 01  GC-ASSESSMENT-RECORD.                                                
003000     05  WA-ASSESSMENT-ID        PIC 9(09).                               
003100     05  WA-MODULE-ID            PIC 9(09).                               
003200     05  WA-ASSESSMENT-NAME      PIC X(100).                              
003300*        CLASSIFICATION ONLY -- NEVER USED IN ARITHMETIC.                 
003400     05  WA-ASSESSMENT-TYPE      PIC X(50).                               
003500*        WEIGHT OF THIS ITEM WITHIN THE MODULE, 0 THRU 100.               
003600     05  WA-WEIGHT-PCT           PIC S9(03)V9(02).                        
003700*        MARK OBTAINED; MEANINGLESS UNLESS WA-GRADED IS TRUE.             
003800     05  WA-OBTAINED-MARK        PIC S9(03)V9(02).                        
003900*        1 = GRADED, 0 = PENDING.  THE SENTINEL REQUIRED SINCE            
004000*        A GRADED ZERO AND AN UNGRADED ITEM LOOK ALIKE OTHERWISE.         
004100     05  WA-MARK-PRESENT         PIC 9(01).                               
004200         88  WA-GRADED                 VALUE 1.                           
004300         88  WA-PENDING                VALUE 0.                           
004400*        MARKS THE ASSESSMENT IS OUT OF; DEFAULTS TO 100,00.              
004500     05  WA-TOTAL-MARKS          PIC S9(03)V9(02).                        
004600*        YYYYMMDD -- INFORMATIONAL, NEVER AN INPUT TO A COMPUTE.          
004700     05  WA-DUE-DATE             PIC 9(08).                               
004800*        PADDED OUT TO THE SHOP'S STANDARD 230-BYTE ASSESSMENT            
004900*        BUFFER SIZE SO THE FD AND BOTH 01-LEVELS AGREE (GC0161).         
005000     05  FILLER                  PIC X(38).                               
005100*                                                                         
005200*    ALTERNATE DATE VIEW OF WA-DUE-DATE, USED ONLY WHEN THE               
005300*    ASSESSMENT LISTING NEEDS THE DUE DATE BROKEN INTO PARTS --           
005400*    NEVER READ BY THE GRADE-ARITHMETIC PARAGRAPHS.  THE LEADING          
005500*    FILLER RUNS UP TO THE SAME OFFSET WA-DUE-DATE STARTS AT              
005600*    ABOVE, SO THIS VIEW STAYS BYTE-FOR-BYTE ALIGNED WITH IT.             
005700 01  GC-ASSESSMENT-DATE-VIEW REDEFINES GC-ASSESSMENT-RECORD.              
005800     05  FILLER                  PIC X(184).                              
005900     05  WA-DUE-CCYY             PIC 9(04).                               
006000     05  WA-DUE-MM               PIC 9(02).                               
006100     05  WA-DUE-DD               PIC 9(02).                               
006200     05  FILLER                  PIC X(38).                               
006300*                                                                         
