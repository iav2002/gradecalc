000100*****************************************************************         
000200*    GCRPTREC  --  GRADE-REPORT OUTPUT LINE LAYOUT                        
000300*    APPLICATION : GRADECALC (NIGHTLY GRADE RECALCULATION)                
000400*    USED BY     : GRADRPT (FILE SECTION, GC-GRADE-RPT)                   
000500*-----------------------------------------------------------------        
000600*    ONE DETAIL LINE PER MODULE, ONE TRAILER LINE PER USER ON             
000700*    THE WM-USER-ID CONTROL BREAK.  BOTH VIEWS REDEFINE THE SAME          
000800*    124-BYTE LINE; GRADRPT BUILDS EACH FIELD AS AN EDITED WORK           
000900*    VARIABLE AND STRINGS IT IN -- SEE 7000-WRITE-DETAIL AND              
001000*    7100-WRITE-TRAILER.                                                  
001100*-----------------------------------------------------------------        
001200*    CHANGE HISTORY                                                       
001300*    YYMMDD  BY   REQ#     DESCRIPTION                                    
001400*    860715  IM   INIT     ORIGINAL DETAIL LINE LAYOUT                    
001500*    910203  RT   GC0072   ADDED REQUIRED-PCT COLUMN                      
001600*    950911  RT   GC0112   ADDED USER TRAILER LINE (OVERALL GPA)          
001700*    990108  RT   GC0140   Y2K REVIEW - NO DATE FIELDS ON REPORT          
001800*****************************************************************         
001900*                                                                         
002000 01  GC-REPORT-RECORD.                                                    
002100     05  RD-LINE                 PIC X(124).                              
002200*                                                                         
002300*    MODULE DETAIL LINE.                                                  
002400 01  GC-REPORT-DETAIL REDEFINES GC-REPORT-RECORD.                         
002500     05  RD-D-USER-ID            PIC 9(09).                               
002600     05  RD-D-USERNAME           PIC X(20).                               
002700     05  RD-D-MODULE-CODE        PIC X(10).                               
002800     05  RD-D-MODULE-NAME        PIC X(30).                               
002900     05  RD-D-CURRENT-PCT        PIC X(07).                               
003000     05  RD-D-COMPLETED-WT       PIC X(07).                               
003100     05  RD-D-PENDING-WT         PIC X(07).                               
003200     05  RD-D-PROJECTED-PCT      PIC X(07).                               
003300     05  RD-D-GRADE-CODE         PIC X(10).                               
003400     05  RD-D-GPA-PTS            PIC X(05).                               
003500     05  RD-D-REQUIRED-PCT       PIC X(12).                               
003600*                                                                         
003700*    USER TRAILER LINE -- WRITTEN ON CHANGE OF WM-USER-ID OR AT           
003800*    END OF THE USER FILE.                                                
003900 01  GC-REPORT-TRAILER REDEFINES GC-REPORT-RECORD.                        
004000     05  RD-T-LITERAL             PIC X(21).                              
004100     05  FILLER                   PIC X(01).                              
004200     05  RD-T-USER-ID             PIC 9(09).                              
004300     05  FILLER                   PIC X(01).                              
004400     05  RD-T-OVERALL-GPA         PIC X(07).                              
004500     05  FILLER                   PIC X(85).                              
004600*                                                                         
