000100*****************************************************************         
000200*    GCUSREC  --  STUDENT/USER MASTER RECORD LAYOUT                       
000300*    APPLICATION : GRADECALC (NIGHTLY GRADE RECALCULATION)                
000400*    USED BY     : GRADCALC (FILE SECTION, GC-USERS)                      
000500*-----------------------------------------------------------------        
000600*    ONE RECORD PER REGISTERED USER.  THE UNIVERSITY-PRESET               
000700*    FIELD SELECTS WHICH SET OF GRADING-SCALE ROWS (GCSCLREC)             
000800*    GOVERNS EVERY MODULE THIS USER OWNS; SEE GRADNORM FOR THE            
000900*    STRATEGY/FALLBACK RULES.                                             
001000*-----------------------------------------------------------------        
001100*    CHANGE HISTORY                                                       
001200*    YYMMDD  BY   REQ#     DESCRIPTION                                    
001300*    860412  IM   INIT     ORIGINAL LAYOUT                                
001400*    881103  IM   GC0044   WIDENED WU-USERNAME 30 TO 50                   
001500*    930219  RT   GC0091   ADDED WU-UNIV-PRESET 88-LEVELS                 
001600*    990108  RT   GC0140   Y2K REVIEW - NO DATE FIELDS ON USER REC        
001700*****************************************************************         
001800*                                                                         
001900 01  GC-USER-RECORD.                                                      
002000     05  WU-USER-ID              PIC 9(09).                               
002100     05  WU-USERNAME             PIC X(50).                               
002200*        UNIVERSITY-PRESET SELECTS THE GRADING STRATEGY/SCALE.            
002300     05  WU-UNIV-PRESET          PIC X(20).                               
002400         88  WU-PRESET-STANDARD        VALUE 'STANDARD'.                  
002500         88  WU-PRESET-TCD             VALUE 'TCD'.                       
002600         88  WU-PRESET-TUD             VALUE 'TUD'.                       
002700         88  WU-PRESET-BLANK           VALUE SPACES.                      
002800     05  FILLER                  PIC X(21).                               
002900*                                                                         
