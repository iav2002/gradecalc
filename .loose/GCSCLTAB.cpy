*****************************************************************
*    GCSCLTAB  --  IN-MEMORY IMAGE OF THE GRADING-SCALE FILE
*    APPLICATION : GRADECALC (NIGHTLY GRADE RECALCULATION)
*    USED BY     : GRADCALC (WORKING-STORAGE, LOADED ONCE AT
*                  1500-LOAD-SCALES), GRADNORM (LINKAGE, PASSED
*                  BY REFERENCE, READ-ONLY)
*-----------------------------------------------------------------
*    GRADCALC LOADS GC-SCALES WHOLE INTO THIS TABLE BEFORE THE
*    USER LOOP STARTS AND NEVER RE-SORTS IT -- LOOKUP ALWAYS
*    TAKES THE FIRST BAND IN FILE ORDER WHOSE MIN/MAX BRACKETS A
*    PERCENTAGE, SO THE FEED MUST ARRIVE IN THE INTENDED ORDER.
*-----------------------------------------------------------------
*    CHANGE HISTORY
*    YYMMDD  BY   REQ#     DESCRIPTION
*    860701  IM   INIT     ORIGINAL TABLE (STANDARD PRESET ONLY)
*    901115  RT   GC0067   RAISED OCCURS LIMIT FOR TCD BANDS
*    960804  RT   GC0119   RAISED OCCURS LIMIT FOR TUD BANDS
*    030514  RT   GC0155   SPLIT OUT OF GCSCLREC SO GRADNORM CAN
*                          COPY THE TABLE WITHOUT THE FD RECORD
*****************************************************************
*
 01  GC-SCALE-TABLE-AREA.
     05  SCL-ROW-COUNT           PIC 9(04) COMP.
     05  SCL-TABLE OCCURS 1 TO 400 TIMES
                    DEPENDING ON SCL-ROW-COUNT
                    INDEXED BY SCL-IDX.
         10  SCL-UNIVERSITY      PIC X(20).
         10  SCL-GRADE-CODE      PIC X(10).
         10  SCL-GRADE-NAME      PIC X(50).
         10  SCL-MIN-PCT         PIC S9(03)V9(02).
         10  SCL-MAX-PCT         PIC S9(03)V9(02).
         10  SCL-GPA-POINTS      PIC S9(01)V9(02).
*
