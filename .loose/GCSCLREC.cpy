*****************************************************************
*    GCSCLREC  --  GRADING-SCALE REFERENCE RECORD LAYOUT
*    APPLICATION : GRADECALC (NIGHTLY GRADE RECALCULATION)
*    USED BY     : GRADCALC (FILE SECTION, GC-SCALES), GRADNORM
*                  (LINKAGE, SCL-TABLE PASSED BY REFERENCE)
*-----------------------------------------------------------------
*    SMALL REFERENCE TABLE, ONE ROW PER GRADE BAND PER
*    UNIVERSITY.  THE FILE IS LOADED WHOLE INTO SCL-TABLE AT
*    1500-LOAD-SCALES AND NEVER RE-SORTED -- THE FIRST BAND IN
*    FILE ORDER WHOSE MIN/MAX BRACKETS A PERCENTAGE WINS, SO
*    THE OPERATIONS GROUP THAT MAINTAINS THIS FILE MUST KEEP
*    BANDS IN THE INTENDED LOOKUP ORDER.
*-----------------------------------------------------------------
*    CHANGE HISTORY
*    YYMMDD  BY   REQ#     DESCRIPTION
*    860701  IM   INIT     ORIGINAL LAYOUT (STANDARD PRESET ONLY)
*    901115  RT   GC0067   ADDED TCD ROMAN-NUMERAL BANDS
*    960804  RT   GC0119   ADDED TUD ALPHANUMERIC BANDS
*    990108  RT   GC0140   Y2K REVIEW - NO DATE FIELDS ON REC
*    030828  RT   GC0161   GC-SCALES FD RECORD LENGTH CORRECTED TO
*                          106 TO MATCH THIS LAYOUT -- IT HAD BEEN
*                          LEFT AT THE OLD PRE-TUD SIZE
*****************************************************************
*
 01  GC-SCALE-RECORD.
     05  WS-UNIVERSITY           PIC X(20).
     05  WS-GRADE-CODE           PIC X(10).
     05  WS-GRADE-NAME           PIC X(50).
     05  WS-MIN-PERCENTAGE       PIC S9(03)V9(02).
     05  WS-MAX-PERCENTAGE       PIC S9(03)V9(02).
     05  WS-GPA-POINTS           PIC S9(01)V9(02).
     05  FILLER                  PIC X(13).
*
