*****************************************************************
*    GCASSREC  --  ASSESSMENT (GRADED ITEM) RECORD LAYOUT
*    APPLICATION : GRADECALC (NIGHTLY GRADE RECALCULATION)
*    USED BY     : GRADCALC (FILE SECTION, GC-ASSESSMENTS)
*-----------------------------------------------------------------
*    ONE RECORD PER ASSESSMENT (EXAM, ASSIGNMENT, LAB, ...)
*    BELONGING TO A MODULE.  FILE MUST BE IN WA-MODULE-ID
*    ASCENDING SEQUENCE SO GRADCALC CAN ACCUMULATE A MODULE'S
*    ASSESSMENTS WITHOUT RE-READING THE MODULE FILE.
*
*    WA-MARK-PRESENT IS THE ONLY WAY TO TELL "NOT GRADED YET"
*    APART FROM A GENUINE MARK OF ZERO -- DO NOT TEST
*    WA-OBTAINED-MARK = ZERO TO DECIDE GRADED/PENDING.
*-----------------------------------------------------------------
*    CHANGE HISTORY
*    YYMMDD  BY   REQ#     DESCRIPTION
*    860612  IM   INIT     ORIGINAL LAYOUT
*    880905  IM   GC0030   ADDED WA-DUE-DATE (INFORMATIONAL ONLY)
*    940422  RT   GC0099   ADDED WA-MARK-PRESENT SENTINEL, WAS
*                          INFERRED BEFORE FROM A HIGH-VALUE MARK
*    971130  RT   GC0131   WA-TOTAL-MARKS DEFAULT CHANGED TO 100.0
*    990108  RT   GC0140   Y2K - WA-DUE-DATE REDEFINED CCYYMMDD
*    030828  RT   GC0161   WIDENED TRAILING FILLER TO 38, AND
*                          REALIGNED THE DATE VIEW -- BOTH 01-
*                          LEVELS NOW TIE OUT TO THE SAME 230-
*                          BYTE FD RECORD
*****************************************************************
*
 01  GC-ASSESSMENT-RECORD.
     05  WA-ASSESSMENT-ID        PIC 9(09).
     05  WA-MODULE-ID            PIC 9(09).
     05  WA-ASSESSMENT-NAME      PIC X(100).
*        CLASSIFICATION ONLY -- NEVER USED IN ARITHMETIC.
     05  WA-ASSESSMENT-TYPE      PIC X(50).
*        WEIGHT OF THIS ITEM WITHIN THE MODULE, 0 THRU 100.
     05  WA-WEIGHT-PCT           PIC S9(03)V9(02).
*        MARK OBTAINED; MEANINGLESS UNLESS WA-GRADED IS TRUE.
     05  WA-OBTAINED-MARK        PIC S9(03)V9(02).
*        1 = GRADED, 0 = PENDING.  THE SENTINEL REQUIRED SINCE
*        A GRADED ZERO AND AN UNGRADED ITEM LOOK ALIKE OTHERWISE.
     05  WA-MARK-PRESENT         PIC 9(01).
         88  WA-GRADED                 VALUE 1.
         88  WA-PENDING                VALUE 0.
*        MARKS THE ASSESSMENT IS OUT OF; DEFAULTS TO 100,00.
     05  WA-TOTAL-MARKS          PIC S9(03)V9(02).
*        YYYYMMDD -- INFORMATIONAL, NEVER AN INPUT TO A COMPUTE.
     05  WA-DUE-DATE             PIC 9(08).
*        PADDED OUT TO THE SHOP'S STANDARD 230-BYTE ASSESSMENT
*        BUFFER SIZE SO THE FD AND BOTH 01-LEVELS AGREE (GC0161).
     05  FILLER                  PIC X(38).
*
*    ALTERNATE DATE VIEW OF WA-DUE-DATE, USED ONLY WHEN THE
*    ASSESSMENT LISTING NEEDS THE DUE DATE BROKEN INTO PARTS --
*    NEVER READ BY THE GRADE-ARITHMETIC PARAGRAPHS.  THE LEADING
*    FILLER RUNS UP TO THE SAME OFFSET WA-DUE-DATE STARTS AT
*    ABOVE, SO THIS VIEW STAYS BYTE-FOR-BYTE ALIGNED WITH IT.
 01  GC-ASSESSMENT-DATE-VIEW REDEFINES GC-ASSESSMENT-RECORD.
     05  FILLER                  PIC X(184).
     05  WA-DUE-CCYY             PIC 9(04).
     05  WA-DUE-MM               PIC 9(02).
     05  WA-DUE-DD               PIC 9(02).
     05  FILLER                  PIC X(38).
*
