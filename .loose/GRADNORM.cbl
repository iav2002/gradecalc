*****************************************************************
*    GRADNORM  --  GRADE-CODE NORMALISATION / BAND LOOKUP
*    APPLICATION  : GRADECALC (NIGHTLY GRADE RECALCULATION)
*    CALLED BY    : GRADCALC, ONCE PER MODULE FOR THE 'LOOKUP'
*                   OPERATION AND ONCE MORE WHEN A TARGET GRADE
*                   IS SET FOR THE 'TARGET' OPERATION.
*-----------------------------------------------------------------
*    THIS PROGRAM CARRIES NO STATE BETWEEN CALLS AND OPENS NO
*    FILES OF ITS OWN -- IT ONLY READS THE SCALE TABLE GRADCALC
*    BUILT AT 1500-LOAD-SCALES AND PASSED BY REFERENCE, PICKS THE
*    UNIVERSITY'S NORMALISATION ALPHABET (STANDARD/TCD/TUD), AND
*    EITHER CLASSIFIES A PERCENTAGE OR RESOLVES A TARGET GRADE
*    CODE TO ITS MINIMUM PERCENTAGE.
*-----------------------------------------------------------------
*    WHY A SEPARATE PROGRAM AT ALL -- THE GRADE ALPHABET IS THE
*    ONE PIECE OF THIS APPLICATION THAT CHANGES PER UNIVERSITY
*    AND HAS CHANGED MORE THAN ONCE SINCE 1987 (SEE THE CHANGE
*    HISTORY BELOW).  KEEPING IT IN ITS OWN LOAD MODULE MEANS A
*    NEW UNIVERSITY'S SPELLING QUIRKS NEVER TOUCH GRADCALC.
*-----------------------------------------------------------------
*    CHANGE HISTORY
*    YYMMDD  BY   REQ#     DESCRIPTION
*    870302  IM   INIT     ORIGINAL - STANDARD LOOKUP ONLY, CALLED
*                          ONLY FROM THE SHOP'S EARLIER SINGLE-
*                          FILE AVERAGE REPORT
*    901115  RT   GC0067   ADDED TCD NORMALISATION (1000-SELECT-
*                          STRATEGY, 5000-NORMALISE-TCD)
*    960804  RT   GC0119   ADDED TUD NORMALISATION, 3RD LINKAGE
*                          OPERAND NO LONGER OPTIONAL
*    981130  RT   GC0139   UNIVERSITY-PRESET NOW FALLS BACK TO
*                          STANDARD ROWS WHEN NO ROWS MATCH -
*                          PREVIOUSLY AN UNKNOWN PRESET RETURNED
*                          NO GRADE AT ALL, REJECTED BY REGISTRAR
*    990108  RT   GC0140   Y2K REVIEW - NO DATE FIELDS IN THIS PGM
*    030514  RT   GC0155   TARGET-GRADE RESOLUTION ADDED (3000-
*                          RESOLVE-TARGET) FOR THE NEW REQUIRED-
*                          PERCENTAGE COLUMN ON THE GRADE REPORT
*-----------------------------------------------------------------
*    RUN FREQUENCY -- THIS IS A CALLED SUBPROGRAM, NOT A
*    STANDALONE JOB STEP.  IT RUNS AS MANY TIMES A NIGHT AS
*    GRADCALC CALLS IT -- ONCE PER MODULE FOR 'LOOKUP' PLUS ONCE
*    MORE FOR EACH MODULE CARRYING A TARGET GRADE -- SO ITS OWN
*    CPU TIME IS A SMALL FRACTION OF THE OVERNIGHT BATCH WINDOW
*    EVEN THOUGH IT IS CALLED THOUSANDS OF TIMES A RUN.
*-----------------------------------------------------------------
*    TRACE SUPPORT -- THE GN-TRACE-SWITCH ABOVE IS SET BY THE
*    SAME JCL PARM CARD THAT SETS GRADCALC'S OWN TRACE SWITCH.
*    WHEN ON, THIS PROGRAM DISPLAYS THE RAW PARAMETER BLOCK FOR
*    ANY CALL IT CANNOT SERVICE (SEE 9900-BAD-CALL-START) RATHER
*    THAN SILENTLY RETURNING "NO GRADE" -- THAT SAVED A FULL DAY
*    OF CHASING A BAD CALL DURING THE GC0119 TUD ROLLOUT.
*****************************************************************
*
 IDENTIFICATION DIVISION.
 PROGRAM-ID.  GRADNORM.
 AUTHOR.      R TORMEY.
 INSTALLATION. UNIV REGISTRAR DP CENTER.
 DATE-WRITTEN. 03/02/87.
 DATE-COMPILED.
 SECURITY.    REGISTRAR DATA - INTERNAL USE ONLY.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER. IBM-370.
 OBJECT-COMPUTER. IBM-370.
*    UPSI-0 HERE IS GRADNORM'S OWN COPY OF THE SAME OPERATOR
*    TRACE SWITCH GRADCALC CARRIES -- THE TWO ARE SET TOGETHER BY
*    THE SAME JCL PARM, BUT EACH LOAD MODULE KEEPS ITS OWN NAME
*    FOR IT SINCE THEY ARE NEVER LINK-EDITED TOGETHER.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS NUM-CLASS IS '0' THRU '9'
     UPSI-0 IS GN-TRACE-SWITCH
         ON STATUS IS GN-TRACE-ON
         OFF STATUS IS GN-TRACE-OFF.
*
 DATA DIVISION.
 WORKING-STORAGE SECTION.
*
*    TWO ONE-BYTE SWITCHES SHARED ACROSS SEVERAL PARAGRAPHS --
*    WK-UNIV-HAS-ROWS DRIVES THE PRESET FALLBACK AT
*    1000-SELECT-EFFECTIVE-START, WK-ROW-FLAG DRIVES THE BAND
*    SCAN AT 2000-LOOKUP-BAND-START.
 01  WK-PGM-SWITCHES.
*        SET TRUE BY 1020-SCAN-UNIV-START THE MOMENT ANY ROW
*        FOR THE CALLER'S UNIVERSITY PRESET IS FOUND ON THE
*        SCALE TABLE -- DRIVES THE GC0139 FALLBACK DECISION.
     05  WK-UNIV-HAS-ROWS        PIC X(01) VALUE 'N'.
         88  WK-UNIV-ROWS-EXIST       VALUE 'Y'.
*        SET TRUE BY 2020-SCAN-BAND-START THE MOMENT A BAND
*        BRACKETING THE CALLER'S PERCENTAGE IS FOUND.
     05  WK-ROW-FLAG             PIC X(01) VALUE 'N'.
         88  WK-ROW-FOUND             VALUE 'Y'.
*
*    THE UNIVERSITY CODE ACTUALLY USED TO SCAN THE SCALE TABLE --
*    EITHER LK-UNIVERSITY VERBATIM, OR 'STANDARD' WHEN THE
*    FALLBACK AT 1000-SELECT-EFFECTIVE-START KICKS IN.
*    NEVER MOVED BACK TO LK-UNIVERSITY -- GRADCALC'S OWN COPY OF
*    THE PRESET CODE IS LEFT UNTOUCHED BY THIS FALLBACK.
 01  WK-EFFECTIVE-UNIV           PIC X(20).
*
*    WHICH OF THE THREE SPELLING STRATEGIES APPLIES TO THIS CALL,
*    SET ONCE PER CALL AT 1100-SELECT-STRATEGY-START AND READ BY
*    3050-APPLY-STRATEGY-START EVERY TIME A CODE NEEDS NORMALISED.
 01  WK-STRATEGY-CODE            PIC X(08).
     88  WK-STRAT-STANDARD            VALUE 'STANDARD'.
     88  WK-STRAT-TCD                 VALUE 'TCD'.
     88  WK-STRAT-TUD                 VALUE 'TUD'.
*
*    ALTERNATE CHAR-ARRAY VIEW OF THE STRATEGY CODE, KEPT FOR THE
*    SAME REASON EVERY TABLE-DRIVEN PROGRAM IN THIS SHOP CARRIES
*    ONE -- A QUICK DISPLAY OF THE CODE BYTE BY BYTE ON A DUMP
*    WITHOUT A REFERENCE-MODIFICATION EXPRESSION.
 01  WK-STRATEGY-CHARS REDEFINES WK-STRATEGY-CODE.
     05  WK-STRAT-CHAR           PIC X(01) OCCURS 8 TIMES.
*
*    SUBSCRIPT SHARED BY EVERY TABLE SCAN IN THIS PROGRAM --
*    1000/2000/3000 EACH RESET IT TO 1 BEFORE THEIR OWN SCAN, SO
*    THERE IS NO RISK OF ONE SCAN PICKING UP WHERE ANOTHER LEFT
*    OFF.
*    FOUR DIGITS IS MORE ROOM THAN THE SCALE TABLE WILL EVER
*    NEED -- SCL-ROW-COUNT ITSELF IS THE SAME WIDTH IN GCSCLTAB.
 01  WK-SCAN-FIELDS.
     05  WK-SCAN-IDX             PIC 9(04) COMP.
*
*    GENERIC LITERAL-SUBSTITUTION WORK AREA -- 4000/5000/6000 LOAD
*    WK-FROM-LIT/WK-TO-LIT AND PERFORM 9500-REPLACE-LIT, WHICH
*    REBUILDS WK-NORM-BUF ONE MATCH AT A TIME VIA REFERENCE
*    MODIFICATION, THE SAME TECHNIQUE THE OLD FIELD-SURGERY
*    COPYBOOK IN THE RETIRED EMPLOYEE SYSTEM USED.
 01  WK-NORM-WORK.
*        THE GRADE CODE BEING NORMALISED, REWRITTEN IN PLACE BY
*        EACH CALL TO 9500-REPLACE-LIT-START.
     05  WK-NORM-BUF             PIC X(20).
*        SCRATCH BUFFER 9560-SPLICE-START BUILDS THE NEW VALUE OF
*        WK-NORM-BUF IN BEFORE MOVING IT BACK.
     05  WK-NORM-TEMP            PIC X(20).
*        THE TEXT BEING SEARCHED FOR IN THIS SUBSTITUTION PASS.
     05  WK-FROM-LIT             PIC X(08).
     05  WK-FROM-LEN             PIC 9(02) COMP.
*        THE TEXT IT IS REPLACED WITH.
     05  WK-TO-LIT               PIC X(08).
     05  WK-TO-LEN                PIC 9(02) COMP.
*        CURRENT SCAN POSITION AND THE LAST POSITION A MATCH
*        COULD STILL FIT, COMPUTED FROM WK-FROM-LEN.
     05  WK-SCAN-POS              PIC 9(02) COMP.
     05  WK-SCAN-LIMIT             PIC 9(02) COMP.
*        POSITION THE MATCH WAS FOUND AT, ZERO MEANS NOT FOUND.
     05  WK-FOUND-POS              PIC 9(02) COMP.
*        START/LENGTH OF THE UNCHANGED TAIL OF THE BUFFER THAT
*        FOLLOWS THE MATCHED TEXT, CARRIED FORWARD UNTOUCHED.
     05  WK-SUFFIX-START           PIC 9(02) COMP.
     05  WK-SUFFIX-LEN             PIC 9(02) COMP.
*        FIXED AT 20 -- THE WIDTH OF WK-NORM-BUF, NEVER CHANGES.
     05  WK-BUF-LEN                PIC 9(02) COMP VALUE 20.
*
*    CHAR-ARRAY VIEW OF THE NORMALISATION BUFFER -- NOT SEARCHED
*    BY ANY PARAGRAPH BELOW, ONLY PUT UP ON A UPSI-0 TRACE DISPLAY
*    WHEN THE OPERATOR HAS REQUESTED ONE.
 01  WK-NORM-BUF-CHARS REDEFINES WK-NORM-BUF.
     05  WK-NORM-CHAR             PIC X(01) OCCURS 20 TIMES.
*
*    FULLY-NORMALISED FORM OF THE TARGET CODE GRADCALC SENT, AND
*    OF WHATEVER SCALE-TABLE ROW IS CURRENTLY BEING COMPARED TO
*    IT, BOTH SET AT 3000-RESOLVE-TARGET-START.
*    KEPT SEPARATE FROM WK-NORM-BUF SO THE TARGET'S NORMALISED
*    FORM SURVIVES ACROSS THE WHOLE ROW SCAN WHILE WK-NORM-BUF
*    ITSELF IS REUSED AND OVERWRITTEN FOR EACH ROW IN TURN.
 01  WK-TARGET-NORM              PIC X(20).
 01  WK-ROW-NORM                 PIC X(20).
*
 LINKAGE SECTION.
*
*    SAME SHAPE AS GRADCALC'S WK-GRADNORM-PARMS -- SEE THE
*    REMARKS THERE FOR WHY THIS IS NOT A SHARED COPYBOOK.
 01  LK-GRADNORM-PARMS.
*        ONE OF 'LOOKUP' OR 'TARGET' -- DRIVES THE EVALUATE AT
*        STEP C IN THE MAIN PARAGRAPH BELOW.  ANYTHING ELSE FALLS
*        THROUGH TO THE DEFENSIVE 9900-BAD-CALL-START HANDLER.
     05  LK-OPERATION             PIC X(06).
         88  LK-OP-LOOKUP              VALUE 'LOOKUP'.
         88  LK-OP-TARGET              VALUE 'TARGET'.
*        THE UNIVERSITY PRESET CODE GRADCALC READ OFF THE USER
*        RECORD -- SENT ON EVERY CALL, LOOKUP OR TARGET.
     05  LK-UNIVERSITY            PIC X(20).
*        SENT ON 'LOOKUP'; IGNORED ON 'TARGET'.
     05  LK-PERCENTAGE            PIC S9(03)V9(02).
*        SENT ON 'TARGET'; IGNORED ON 'LOOKUP'.
     05  LK-TARGET-CODE           PIC X(10).
*        RETURNED ON 'LOOKUP' -- THE MATCHED BAND'S GRADE CODE,
*        DISPLAY NAME AND GPA POINT VALUE.
     05  LK-GRADE-CODE            PIC X(10).
     05  LK-GRADE-NAME            PIC X(50).
     05  LK-GPA-POINTS            PIC S9(01)V9(02).
*        RETURNED ON 'TARGET' -- THE MINIMUM PERCENTAGE THE
*        MATCHED BAND REQUIRES, FEEDS GRADCALC'S REQUIRED-PCT
*        COMPUTE DIRECTLY.
     05  LK-TARGET-MIN-PCT        PIC S9(03)V9(02).
     05  LK-RESULT-FLAG           PIC X(01).
         88  LK-RESULT-FOUND           VALUE 'Y'.
         88  LK-RESULT-NOT-FOUND       VALUE 'N'.
*
*    FLAT BYTE VIEW OF THE WHOLE PARAMETER BLOCK, USED ONLY BY
*    9900-BAD-CALL WHEN GRADCALC PASSES AN OPERATION WE DO NOT
*    RECOGNISE -- LETS THE DUMP SHOW THE RAW BYTES GRADCALC SENT.
*    110 BYTES TIES OUT TO LK-GRADNORM-PARMS ABOVE EXACTLY --
*    6+20+5+10+10+50+3+5+1 -- CHECK BOTH 01-LEVELS AGREE
*    BEFORE WIDENING EITHER SIDE OF THIS PARAMETER BLOCK.
 01  LK-GRADNORM-ALT-VIEW REDEFINES LK-GRADNORM-PARMS.
     05  FILLER                   PIC X(110).
*
*    THE SAME IN-MEMORY GRADING-SCALE IMAGE GRADCALC BUILT AT
*    1500-LOAD-SCALES -- THIS PROGRAM NEVER WRITES TO IT, ONLY
*    SCANS IT, ONCE PER CALL.
 COPY GCSCLTAB.
*
 PROCEDURE DIVISION USING LK-GRADNORM-PARMS, GC-SCALE-TABLE-AREA.
*    PROCESSING OVERVIEW -- EVERY CALL RUNS THE SAME THREE STEPS
*    REGARDLESS OF WHICH OPERATION IT ASKS FOR:
*       STEP A - PICK THE EFFECTIVE UNIVERSITY (1000 SERIES)
*       STEP B - PICK THE SPELLING STRATEGY (1100 SERIES)
*       STEP C - RUN THE REQUESTED OPERATION (2000 OR 3000 SERIES)
*    THIS MIRRORS THE THREE-STEP SHAPE GRADCALC ITSELF USES FOR
*    A MODULE CALL, ON PURPOSE, SO A MAINTAINER WHO KNOWS ONE
*    PROGRAM CAN FOLLOW THE OTHER.
*0000-Main-start
*    A CALL WITH AN EMPTY TABLE MEANS GRADCALC SKIPPED
*    1500-LOAD-SCALES OR THE GC-SCALES FILE WAS EMPTY -- THERE IS
*    NOTHING THIS PROGRAM CAN CLASSIFY AGAINST, SO IT ABENDS
*    RATHER THAN SILENTLY RETURNING "NO GRADE" FOR EVERY MODULE.
     IF SCL-ROW-COUNT = 0
        DISPLAY 'GRADNORM - SCALE TABLE NOT LOADED, ABEND'
        GO TO 0010-STOP-PRG
     END-IF.
*        STEP A -- DECIDE WHICH UNIVERSITY'S ROWS TO SCAN
*        (APPLYING THE GC0139 FALLBACK IF NEEDED).
     PERFORM 1000-SELECT-EFFECTIVE-START
        THRU 1010-SELECT-EFFECTIVE-END.
*        STEP B -- DECIDE WHICH SPELLING ALPHABET GOVERNS ANY
*        GRADE-CODE NORMALISATION THIS CALL NEEDS.
     PERFORM 1100-SELECT-STRATEGY-START
        THRU 1110-SELECT-STRATEGY-END.
*        STEP C -- DISPATCH ON THE OPERATION GRADCALC ASKED FOR.
     EVALUATE TRUE
        WHEN LK-OP-LOOKUP
           PERFORM 2000-LOOKUP-BAND-START
              THRU 2010-LOOKUP-BAND-END
        WHEN LK-OP-TARGET
           PERFORM 3000-RESOLVE-TARGET-START
              THRU 3010-RESOLVE-TARGET-END
        WHEN OTHER
           PERFORM 9900-BAD-CALL-START THRU 9910-BAD-CALL-END
     END-EVALUATE.
*0000-main-end
 0010-STOP-PRG.
*    THE ONLY WAY OUT OF THIS PROGRAM OTHER THAN A NORMAL RETURN
*    -- REACHED ONLY WHEN GRADCALC CALLED US WITH AN UNLOADED
*    SCALE TABLE, WHICH SHOULD NEVER HAPPEN IN PRODUCTION.
     STOP RUN.
*
*    STEP 4/STRATEGY-FALLBACK -- A UNIVERSITY-PRESET WITH NO
*    ROWS ON THE SCALE FILE FALLS BACK TO THE STANDARD ROWS SO
*    THE USER STILL GETS A REPORT LINE (GC0139).
 1000-SELECT-EFFECTIVE-START.
     MOVE 'N' TO WK-UNIV-HAS-ROWS.
     MOVE 1 TO WK-SCAN-IDX.
*        SCAN EVERY ROW LOOKING FOR ANY ONE WHOSE UNIVERSITY
*        MATCHES LK-UNIVERSITY -- STOPS AT THE FIRST HIT, IT
*        DOES NOT NEED TO KNOW HOW MANY ROWS THERE ARE.
     PERFORM 1020-SCAN-UNIV-START THRU 1030-SCAN-UNIV-END
        UNTIL WK-SCAN-IDX > SCL-ROW-COUNT
           OR WK-UNIV-ROWS-EXIST.
     IF WK-UNIV-ROWS-EXIST
        MOVE LK-UNIVERSITY TO WK-EFFECTIVE-UNIV
     ELSE
*           NO ROWS AT ALL FOR THIS PRESET -- FALL BACK TO THE
*           STANDARD SCALE SO THE MODULE STILL GETS A GRADE
*           RATHER THAN "NO GRADE" EVERY TIME (GC0139).
        MOVE 'STANDARD' TO WK-EFFECTIVE-UNIV
     END-IF.
 1010-SELECT-EFFECTIVE-END.
     EXIT.
*
 1020-SCAN-UNIV-START.
     IF SCL-UNIVERSITY (WK-SCAN-IDX) = LK-UNIVERSITY
        MOVE 'Y' TO WK-UNIV-HAS-ROWS
     ELSE
        ADD 1 TO WK-SCAN-IDX
     END-IF.
 1030-SCAN-UNIV-END.
     EXIT.
*
*    STRATEGY SELECTION IS INDEPENDENT OF THE ROW FALLBACK ABOVE
*    -- IT LOOKS AT THE RAW PRESET GRADCALC SENT, NOT THE ROW-
*    FALLBACK UNIVERSITY, AND DEFAULTS TO STANDARD FOR ANY CODE
*    THAT IS NOT TCD OR TUD (INCLUDING BLANK).
*    ONLY TWO UNIVERSITIES HAVE THEIR OWN SPELLING QUIRKS TODAY
*    -- SHOULD A THIRD ONE NEED ITS OWN REWRITE RULES, ADD A
*    WHEN CLAUSE HERE PLUS A NEW 7000-NORMALISE-XXX PARAGRAPH
*    RATHER THAN OVERLOADING ONE OF THE EXISTING TWO.
 1100-SELECT-STRATEGY-START.
*        NOTE THIS EVALUATES LK-UNIVERSITY, NOT
*        WK-EFFECTIVE-UNIV -- A TCD STUDENT WHOSE ROWS HAPPENED
*        TO BE MISSING WOULD STILL GET TCD-STYLE GRADE-CODE
*        PARSING EVEN THOUGH THE STANDARD BAND TABLE IS WHAT
*        CLASSIFIES THE PERCENTAGE.
     EVALUATE LK-UNIVERSITY
        WHEN 'TCD'
           MOVE 'TCD' TO WK-STRATEGY-CODE
        WHEN 'TUD'
           MOVE 'TUD' TO WK-STRATEGY-CODE
        WHEN OTHER
           MOVE 'STANDARD' TO WK-STRATEGY-CODE
     END-EVALUATE.
 1110-SELECT-STRATEGY-END.
     EXIT.
*
*    OPERATION 'LOOKUP' -- CLASSIFY LK-PERCENTAGE AGAINST THE
*    EFFECTIVE UNIVERSITY'S BANDS, FIRST BAND IN FILE ORDER THAT
*    BRACKETS THE PERCENTAGE WINS.  NO BAND FOUND = "NO GRADE".
*    THIS IS THE OPERATION GRADCALC CALLS ONCE PER ASSESSMENT
*    AND ONCE MORE PER MODULE, SO IT IS BY FAR THE MORE FREQUENT
*    OF THE TWO OPERATIONS THIS PROGRAM SERVICES.
 2000-LOOKUP-BAND-START.
*        DEFAULT RESULT IF NO BAND BRACKETS THE PERCENTAGE --
*        OVERWRITTEN BELOW THE MOMENT A MATCH IS FOUND.
     MOVE 'N/A' TO LK-GRADE-CODE.
     MOVE 'No Grade' TO LK-GRADE-NAME.
     MOVE 0 TO LK-GPA-POINTS.
     MOVE 'N' TO WK-ROW-FLAG.
     MOVE 1 TO WK-SCAN-IDX.
     PERFORM 2020-SCAN-BAND-START THRU 2030-SCAN-BAND-END
        UNTIL WK-SCAN-IDX > SCL-ROW-COUNT
           OR WK-ROW-FOUND.
 2010-LOOKUP-BAND-END.
     EXIT.
*
 2020-SCAN-BAND-START.
*        A ROW MATCHES WHEN IT BELONGS TO THE EFFECTIVE
*        UNIVERSITY AND THE PERCENTAGE FALLS WITHIN ITS
*        INCLUSIVE MIN/MAX BAND -- BOTH ENDS ARE INCLUSIVE SO
*        ADJACENT BANDS MUST NOT OVERLAP ON THE SCALE FILE, A
*        MAINTENANCE RULE THE OPERATIONS GROUP ENFORCES BY EYE
*        RATHER THAN THIS PROGRAM CHECKING FOR IT AT RUN TIME.
     IF SCL-UNIVERSITY (WK-SCAN-IDX) = WK-EFFECTIVE-UNIV
        AND LK-PERCENTAGE >= SCL-MIN-PCT (WK-SCAN-IDX)
        AND LK-PERCENTAGE <= SCL-MAX-PCT (WK-SCAN-IDX)
*           MATCH -- COPY THE BAND'S THREE RESULT FIELDS AND
*           STOP THE SCAN.
        MOVE SCL-GRADE-CODE (WK-SCAN-IDX) TO LK-GRADE-CODE
        MOVE SCL-GRADE-NAME (WK-SCAN-IDX) TO LK-GRADE-NAME
        MOVE SCL-GPA-POINTS (WK-SCAN-IDX) TO LK-GPA-POINTS
        MOVE 'Y' TO WK-ROW-FLAG
     ELSE
*           NO MATCH THIS ROW -- ADVANCE AND TRY THE NEXT ONE.
        ADD 1 TO WK-SCAN-IDX
     END-IF.
 2030-SCAN-BAND-END.
     EXIT.
*
*    OPERATION 'TARGET' -- NORMALISE LK-TARGET-CODE UNDER THE
*    SELECTED STRATEGY, THEN SCAN THE EFFECTIVE UNIVERSITY'S ROWS
*    NORMALISING EACH ROW'S OWN CODE THE SAME WAY, FIRST MATCH
*    WINS.  NO MATCH LEAVES LK-RESULT-FLAG 'N' FOR GRADCALC TO
*    TREAT AS "TARGET GRADE NOT ON THIS SCALE".
*    ADDED BY GC0155 -- BEFORE THIS, THE REGISTRAR HAD NO WAY
*    TO TELL A STUDENT HOW MANY MORE POINTS WERE NEEDED TO REACH
*    A TARGET GRADE; GRADCALC NOW CALLS THIS ONCE PER MODULE
*    THAT CARRIES A WM-TARGET-GRADE VALUE.
 3000-RESOLVE-TARGET-START.
*        UPPER-CASE THE INCOMING TARGET CODE BEFORE ANY
*        NORMALISATION RULE RUNS -- EVERY RULE BELOW IS WRITTEN
*        AGAINST UPPER-CASE TEXT ONLY.
     MOVE SPACES TO WK-NORM-BUF.
     MOVE LK-TARGET-CODE TO WK-NORM-BUF.
     INSPECT WK-NORM-BUF CONVERTING
         'abcdefghijklmnopqrstuvwxyz' TO
         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
     PERFORM 3050-APPLY-STRATEGY-START
        THRU 3060-APPLY-STRATEGY-END.
     MOVE WK-NORM-BUF TO WK-TARGET-NORM.
     MOVE 'N' TO LK-RESULT-FLAG.
     MOVE 1 TO WK-SCAN-IDX.
*        SCAN THE EFFECTIVE UNIVERSITY'S ROWS, NORMALISING EACH
*        ROW'S OWN GRADE CODE THE SAME WAY BEFORE COMPARING --
*        NEITHER SIDE OF THE COMPARISON IS EVER RAW TEXT.
     PERFORM 3020-SCAN-TARGET-START THRU 3030-SCAN-TARGET-END
        UNTIL WK-SCAN-IDX > SCL-ROW-COUNT
           OR LK-RESULT-FOUND.
 3010-RESOLVE-TARGET-END.
     EXIT.
*
 3020-SCAN-TARGET-START.
*        ROWS FOR OTHER UNIVERSITIES ARE SKIPPED WITHOUT EVEN
*        BEING NORMALISED -- NO POINT RUNNING A TCD ROW THROUGH
*        THE STANDARD STRATEGY IF THIS CALL IS FOR STANDARD.
     IF SCL-UNIVERSITY (WK-SCAN-IDX) NOT = WK-EFFECTIVE-UNIV
        ADD 1 TO WK-SCAN-IDX
     ELSE
*           ROW BELONGS TO THE RIGHT UNIVERSITY -- UPPER-CASE
*           AND NORMALISE ITS GRADE CODE THE SAME WAY THE TARGET
*           CODE WAS NORMALISED ABOVE, THEN COMPARE.
        MOVE SPACES TO WK-NORM-BUF
        MOVE SCL-GRADE-CODE (WK-SCAN-IDX) TO WK-NORM-BUF
        INSPECT WK-NORM-BUF CONVERTING
            'abcdefghijklmnopqrstuvwxyz' TO
            'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
        PERFORM 3050-APPLY-STRATEGY-START
           THRU 3060-APPLY-STRATEGY-END
        MOVE WK-NORM-BUF TO WK-ROW-NORM
        IF WK-ROW-NORM = WK-TARGET-NORM
*              MATCH -- THIS ROW'S MINIMUM PERCENTAGE IS THE
*              ANSWER GRADCALC NEEDS FOR ITS REQUIRED-PCT MATH.
           MOVE SCL-MIN-PCT (WK-SCAN-IDX) TO LK-TARGET-MIN-PCT
           MOVE 'Y' TO LK-RESULT-FLAG
        ELSE
           ADD 1 TO WK-SCAN-IDX
        END-IF
     END-IF.
 3030-SCAN-TARGET-END.
     EXIT.
*
*    COMMON DISPATCH USED BY BOTH 3000-RESOLVE-TARGET-START (ON
*    THE TARGET CODE) AND 3020-SCAN-TARGET-START (ON EACH ROW'S
*    OWN CODE) -- KEEPING ONE DISPATCH POINT GUARANTEES BOTH
*    SIDES OF THE COMPARISON ALWAYS GO THROUGH THE SAME RULES.
 3050-APPLY-STRATEGY-START.
     EVALUATE TRUE
        WHEN WK-STRAT-STANDARD
           PERFORM 4000-NORMALISE-STANDARD-START
              THRU 4010-NORMALISE-STANDARD-END
        WHEN WK-STRAT-TCD
           PERFORM 5000-NORMALISE-TCD-START
              THRU 5010-NORMALISE-TCD-END
        WHEN WK-STRAT-TUD
           CONTINUE
     END-EVALUATE.
 3060-APPLY-STRATEGY-END.
     EXIT.
*
*    STANDARD STRATEGY -- ORDINAL/PASS-FAIL WORDING COLLAPSED TO
*    THE SINGLE LETTER GRADE, THEN A BARE DIGIT 1-4 IS ALSO
*    ACCEPTED AS SHORTHAND FOR A/B/C/D (GC0067 CARRIED THIS
*    FORWARD FROM THE SHOP'S EARLIER AVERAGE-LETTER TABLE).
*    EACH PAIR BELOW LOADS WK-FROM-LIT/WK-TO-LIT AND THEIR
*    LENGTHS, THEN CALLS THE GENERIC SPLICER AT 9500 -- SEE THE
*    REMARKS THERE FOR WHY A SIMPLE INSPECT REPLACING WILL NOT DO.
 4000-NORMALISE-STANDARD-START.
*        THE WRITTEN WORD "FIRST" COLLAPSES TO 'A'.
     MOVE 'FIRST ' TO WK-FROM-LIT.  MOVE 5 TO WK-FROM-LEN.
     MOVE 'A'      TO WK-TO-LIT.    MOVE 1 TO WK-TO-LEN.
     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.
*        THE ORDINAL ABBREVIATION "1ST" ALSO COLLAPSES TO 'A'.
     MOVE '1ST'    TO WK-FROM-LIT.  MOVE 3 TO WK-FROM-LEN.
     MOVE 'A'      TO WK-TO-LIT.    MOVE 1 TO WK-TO-LEN.
     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.
*        "SECOND" COLLAPSES TO 'B'.
     MOVE 'SECOND' TO WK-FROM-LIT.  MOVE 6 TO WK-FROM-LEN.
     MOVE 'B'      TO WK-TO-LIT.    MOVE 1 TO WK-TO-LEN.
     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.
*        "2ND" ALSO COLLAPSES TO 'B'.
     MOVE '2ND'    TO WK-FROM-LIT.  MOVE 3 TO WK-FROM-LEN.
     MOVE 'B'      TO WK-TO-LIT.    MOVE 1 TO WK-TO-LEN.
     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.
*        "THIRD" COLLAPSES TO 'C'.
     MOVE 'THIRD'  TO WK-FROM-LIT.  MOVE 5 TO WK-FROM-LEN.
     MOVE 'C'      TO WK-TO-LIT.    MOVE 1 TO WK-TO-LEN.
     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.
*        "3RD" ALSO COLLAPSES TO 'C'.
     MOVE '3RD'    TO WK-FROM-LIT.  MOVE 3 TO WK-FROM-LEN.
     MOVE 'C'      TO WK-TO-LIT.    MOVE 1 TO WK-TO-LEN.
     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.
*        "PASS" COLLAPSES TO 'D' -- THE LOWEST PASSING BAND ON
*        THE STANDARD SCALE.
     MOVE 'PASS'   TO WK-FROM-LIT.  MOVE 4 TO WK-FROM-LEN.
     MOVE 'D'      TO WK-TO-LIT.    MOVE 1 TO WK-TO-LEN.
     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.
*        "FAIL" COLLAPSES TO 'F'.
     MOVE 'FAIL'   TO WK-FROM-LIT.  MOVE 4 TO WK-FROM-LEN.
     MOVE 'F'      TO WK-TO-LIT.    MOVE 1 TO WK-TO-LEN.
     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.
*        FINALLY, A BARE DIGIT 1-4 AND NOTHING ELSE IN THE FIELD
*        IS SHORTHAND FOR A/B/C/D (GC0067) -- TESTED DIRECTLY
*        RATHER THAN THROUGH 9500-REPLACE-LIT-START SINCE IT IS A
*        WHOLE-FIELD TEST, NOT A SUBSTRING SEARCH.
     IF WK-NORM-BUF (1:1) = '1' AND WK-NORM-BUF (2:19) = SPACES
        MOVE 'A' TO WK-NORM-BUF
     END-IF.
     IF WK-NORM-BUF (1:1) = '2' AND WK-NORM-BUF (2:19) = SPACES
        MOVE 'B' TO WK-NORM-BUF
     END-IF.
     IF WK-NORM-BUF (1:1) = '3' AND WK-NORM-BUF (2:19) = SPACES
        MOVE 'C' TO WK-NORM-BUF
     END-IF.
     IF WK-NORM-BUF (1:1) = '4' AND WK-NORM-BUF (2:19) = SPACES
        MOVE 'D' TO WK-NORM-BUF
     END-IF.
 4010-NORMALISE-STANDARD-END.
     EXIT.
*
*    TCD STRATEGY -- TWO PASSES.  PASS ONE COLLAPSES THE SECOND-
*    CLASS PUNCTUATION VARIANTS AND THE BARE DIGIT PAIRS TO THE
*    ROMAN-NUMERAL FORM, PLUS FIRST/THIRD ORDINALS; PASS TWO
*    CLOSES THE GAP LEFT WHEN THE ROMAN NUMERAL AND THE DIVISION
*    DIGIT CAME THROUGH WITH NO SEPARATOR OR A DASH/COLON.
 5000-NORMALISE-TCD-START.
*        PASS ONE -- "2.1", "2:1", "2-1" AND BARE "21" ALL MEAN
*        UPPER SECOND, DIVISION ONE.
*        DOTTED FORM "2.1".
     MOVE '2.1'  TO WK-FROM-LIT.  MOVE 3 TO WK-FROM-LEN.
     MOVE 'II.1' TO WK-TO-LIT.    MOVE 4 TO WK-TO-LEN.
     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.
*        COLON FORM "2:1".
     MOVE '2:1'  TO WK-FROM-LIT.  MOVE 3 TO WK-FROM-LEN.
     MOVE 'II.1' TO WK-TO-LIT.    MOVE 4 TO WK-TO-LEN.
     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.
*        DASH FORM "2-1".
     MOVE '2-1'  TO WK-FROM-LIT.  MOVE 3 TO WK-FROM-LEN.
     MOVE 'II.1' TO WK-TO-LIT.    MOVE 4 TO WK-TO-LEN.
     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.
*        BARE DIGIT FORM "21", NO SEPARATOR AT ALL.
     MOVE '21'   TO WK-FROM-LIT.  MOVE 2 TO WK-FROM-LEN.
     MOVE 'II.1' TO WK-TO-LIT.    MOVE 4 TO WK-TO-LEN.
     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.
*        SAME FOUR VARIANTS FOR LOWER SECOND, DIVISION TWO --
*        DOTTED FORM "2.2".
     MOVE '2.2'  TO WK-FROM-LIT.  MOVE 3 TO WK-FROM-LEN.
     MOVE 'II.2' TO WK-TO-LIT.    MOVE 4 TO WK-TO-LEN.
     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.
*        COLON FORM "2:2".
     MOVE '2:2'  TO WK-FROM-LIT.  MOVE 3 TO WK-FROM-LEN.
     MOVE 'II.2' TO WK-TO-LIT.    MOVE 4 TO WK-TO-LEN.
     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.
*        DASH FORM "2-2".
     MOVE '2-2'  TO WK-FROM-LIT.  MOVE 3 TO WK-FROM-LEN.
     MOVE 'II.2' TO WK-TO-LIT.    MOVE 4 TO WK-TO-LEN.
     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.
*        BARE DIGIT FORM "22".
     MOVE '22'   TO WK-FROM-LIT.  MOVE 2 TO WK-FROM-LEN.
     MOVE 'II.2' TO WK-TO-LIT.    MOVE 4 TO WK-TO-LEN.
     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.
*        "1ST" TO ROMAN 'I' -- FIRST CLASS HAS NO DIVISION SPLIT,
*        SO NO DOT FOLLOWS.
     MOVE '1ST'  TO WK-FROM-LIT.  MOVE 3 TO WK-FROM-LEN.
     MOVE 'I'    TO WK-TO-LIT.    MOVE 1 TO WK-TO-LEN.
     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.
*        "3RD" TO ROMAN 'III', SAME REASONING.
     MOVE '3RD'  TO WK-FROM-LIT.  MOVE 3 TO WK-FROM-LEN.
     MOVE 'III'  TO WK-TO-LIT.    MOVE 3 TO WK-TO-LEN.
     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.
*        PASS TWO -- CLOSES THE GAP WHEN THE ROMAN NUMERAL AND
*        THE DIVISION DIGIT ARRIVED ALREADY SIDE BY SIDE (E.G.
*        "II1", "II-1", "II:1") RATHER THAN AS A BARE "21" --
*        NO SEPARATOR FORM "II1".
     MOVE 'II1'  TO WK-FROM-LIT.  MOVE 3 TO WK-FROM-LEN.
     MOVE 'II.1' TO WK-TO-LIT.    MOVE 4 TO WK-TO-LEN.
     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.
*        DASH SEPARATOR FORM "II-1".
     MOVE 'II-1' TO WK-FROM-LIT.  MOVE 4 TO WK-FROM-LEN.
     MOVE 'II.1' TO WK-TO-LIT.    MOVE 4 TO WK-TO-LEN.
     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.
*        COLON SEPARATOR FORM "II:1".
     MOVE 'II:1' TO WK-FROM-LIT.  MOVE 4 TO WK-FROM-LEN.
     MOVE 'II.1' TO WK-TO-LIT.    MOVE 4 TO WK-TO-LEN.
     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.
*        SAME THREE FORMS FOR DIVISION TWO -- NO SEPARATOR "II2".
     MOVE 'II2'  TO WK-FROM-LIT.  MOVE 3 TO WK-FROM-LEN.
     MOVE 'II.2' TO WK-TO-LIT.    MOVE 4 TO WK-TO-LEN.
     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.
*        DASH SEPARATOR FORM "II-2".
     MOVE 'II-2' TO WK-FROM-LIT.  MOVE 4 TO WK-FROM-LEN.
     MOVE 'II.2' TO WK-TO-LIT.    MOVE 4 TO WK-TO-LEN.
     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.
*        COLON SEPARATOR FORM "II:2".
     MOVE 'II:2' TO WK-FROM-LIT.  MOVE 4 TO WK-FROM-LEN.
     MOVE 'II.2' TO WK-TO-LIT.    MOVE 4 TO WK-TO-LEN.
     PERFORM 9500-REPLACE-LIT-START THRU 9510-REPLACE-LIT-END.
 5010-NORMALISE-TCD-END.
     EXIT.
*
*    TUD STRATEGY -- NO REWRITING, JUST THE UPPER-CASE DONE BY
*    THE CALLER BEFORE 3050-APPLY-STRATEGY IS REACHED, SO THIS
*    PARAGRAPH HAS NO WORK OF ITS OWN.  NUMBER 6000 IS RESERVED
*    SO A FUTURE TUD REWRITE RULE CAN BE ADDED WITHOUT
*    RENUMBERING THE REST OF THE PROGRAM.
*    TUD'S OWN GRADING SCHEME HAS NOT BEEN PINNED DOWN BY THE
*    REGISTRAR AS OF THIS WRITING -- UNTIL IT IS, A TUD MODULE
*    CLASSIFIES FINE ON PERCENTAGE (2000-LOOKUP-BAND-START DOES
*    NOT CARE WHICH STRATEGY IS SET) BUT A TUD TARGET GRADE MUST
*    ALREADY BE SPELLED EXACTLY AS THE SCALE TABLE HAS IT.
 6000-NORMALISE-TUD-START.
     CONTINUE.
 6010-NORMALISE-TUD-END.
     EXIT.
*
*    GENERIC WHOLE-OCCURRENCE LITERAL REPLACEMENT.  FINDS EVERY
*    OCCURRENCE OF WK-FROM-LIT (LENGTH WK-FROM-LEN) IN WK-NORM-BUF
*    AND SPLICES IN WK-TO-LIT (LENGTH WK-TO-LEN) IN ITS PLACE,
*    REPEATING UNTIL NONE REMAIN.  INSPECT REPLACING CANNOT BE
*    USED HERE SINCE SEVERAL OF OUR PAIRS CHANGE THE LENGTH OF
*    THE STRING (E.G. "21" TO "II.1").
*    SHARED BY EVERY SUBSTITUTION PAIR IN 4000/5000 -- ONE
*    ROUTINE INSTEAD OF A SEPARATE STRING STATEMENT PER PAIR
*    MEANS A FIX TO THE SPLICING LOGIC ONLY HAS TO BE MADE ONCE.
 9500-REPLACE-LIT-START.
*        LAST STARTING POSITION A MATCH COULD STILL FIT AT,
*        GIVEN THE FROM-LITERAL'S LENGTH.
     COMPUTE WK-SCAN-LIMIT = WK-BUF-LEN - WK-FROM-LEN + 1.
     PERFORM 9520-FIND-ONE-START THRU 9530-FIND-ONE-END.
*        KEEP SPLICING AND RE-SEARCHING UNTIL NO MATCH REMAINS --
*        A BUFFER CAN CONTAIN THE SAME FROM-LITERAL MORE THAN
*        ONCE IN THEORY, THOUGH NO REAL GRADE CODE EVER DOES.
     PERFORM 9560-SPLICE-START THRU 9570-SPLICE-END
        UNTIL WK-FOUND-POS = 0.
 9510-REPLACE-LIT-END.
     EXIT.
*
 9520-FIND-ONE-START.
*        WK-FOUND-POS STAYS ZERO UNTIL A MATCH IS SEEN -- THAT
*        ZERO DOUBLES AS THE LOOP'S EXIT TEST AT 9530 AND AS THE
*        "NOTHING LEFT TO SPLICE" TEST BACK AT 9500.
     MOVE 0 TO WK-FOUND-POS.
     MOVE 1 TO WK-SCAN-POS.
     PERFORM 9540-SCAN-ONE-START THRU 9550-SCAN-ONE-END
        UNTIL WK-SCAN-POS > WK-SCAN-LIMIT
           OR WK-FOUND-POS NOT = 0.
 9530-FIND-ONE-END.
     EXIT.
*
 9540-SCAN-ONE-START.
*        REFERENCE-MODIFICATION COMPARE, ONE STARTING POSITION
*        AT A TIME -- THE ONLY WAY TO FIND A VARIABLE-LENGTH
*        SUBSTRING MATCH WITHOUT AN INTRINSIC FUNCTION.
     IF WK-NORM-BUF (WK-SCAN-POS:WK-FROM-LEN) =
             WK-FROM-LIT (1:WK-FROM-LEN)
        MOVE WK-SCAN-POS TO WK-FOUND-POS
     ELSE
        ADD 1 TO WK-SCAN-POS
     END-IF.
 9550-SCAN-ONE-END.
     EXIT.
*
 9560-SPLICE-START.
*        BUILD THE REPLACEMENT IN WK-NORM-TEMP -- PREFIX (IF
*        ANY) + THE TO-LITERAL + WHATEVER FOLLOWED THE MATCH --
*        THEN MOVE IT BACK OVER WK-NORM-BUF AS ONE FIXED-WIDTH
*        FIELD SO THE BUFFER NEVER GROWS OR SHRINKS.
     MOVE SPACES TO WK-NORM-TEMP.
*        THE UNCHANGED TAIL RUNS FROM JUST PAST THE MATCHED
*        TEXT TO THE END OF THE FIXED 20-BYTE BUFFER.
     COMPUTE WK-SUFFIX-START = WK-FOUND-POS + WK-FROM-LEN.
     COMPUTE WK-SUFFIX-LEN =
        WK-BUF-LEN - WK-SUFFIX-START + 1.
     IF WK-FOUND-POS > 1
        STRING WK-NORM-BUF (1:WK-FOUND-POS - 1)
                  DELIMITED BY SIZE
               WK-TO-LIT (1:WK-TO-LEN)
                  DELIMITED BY SIZE
               WK-NORM-BUF (WK-SUFFIX-START:WK-SUFFIX-LEN)
                  DELIMITED BY SIZE
          INTO WK-NORM-TEMP
     ELSE
*           MATCH STARTED AT POSITION 1 -- NO PREFIX TO CARRY
*           FORWARD, JUST THE REPLACEMENT AND THE TAIL.
        STRING WK-TO-LIT (1:WK-TO-LEN)
                  DELIMITED BY SIZE
               WK-NORM-BUF (WK-SUFFIX-START:WK-SUFFIX-LEN)
                  DELIMITED BY SIZE
          INTO WK-NORM-TEMP
     END-IF.
     MOVE WK-NORM-TEMP TO WK-NORM-BUF.
*        LOOK FOR ANOTHER OCCURRENCE BEFORE RETURNING -- THE
*        PERFORM UNTIL ABOVE RE-TESTS WK-FOUND-POS.
     PERFORM 9520-FIND-ONE-START THRU 9530-FIND-ONE-END.
 9570-SPLICE-END.
     EXIT.
*
*    GC0140 -- DEFENSIVE PARAGRAPH, OPERATION BYTES GRADCALC
*    NEVER SENDS TODAY BUT KEPT SINCE A THIRD OPERATION (RANK)
*    WAS DISCUSSED FOR A FUTURE TRANSCRIPT-RANKING JOB.
 9900-BAD-CALL-START.
*        ONLY DISPLAYS WHEN THE OPERATOR HAS TURNED THE TRACE
*        SWITCH ON -- A NORMAL PRODUCTION RUN STAYS SILENT AND
*        JUST RETURNS "NO GRADE" BELOW.
     IF GN-TRACE-ON
        DISPLAY 'GRADNORM - UNKNOWN OPERATION '
           LK-GRADNORM-ALT-VIEW
     END-IF.
*        SAME "NO GRADE" DEFAULT 2000-LOOKUP-BAND-START SETS WHEN
*        NO BAND BRACKETS THE PERCENTAGE -- ONE CONSISTENT
*        "NOTHING FOUND" RESULT ACROSS ALL OF GRADNORM.
     MOVE 'N/A' TO LK-GRADE-CODE.
     MOVE 'No Grade' TO LK-GRADE-NAME.
     MOVE 0 TO LK-GPA-POINTS.
     MOVE 'N' TO LK-RESULT-FLAG.
 9910-BAD-CALL-END.
     EXIT.
