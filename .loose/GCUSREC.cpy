*****************************************************************
*    GCUSREC  --  STUDENT/USER MASTER RECORD LAYOUT
*    APPLICATION : GRADECALC (NIGHTLY GRADE RECALCULATION)
*    USED BY     : GRADCALC (FILE SECTION, GC-USERS)
*-----------------------------------------------------------------
*    ONE RECORD PER REGISTERED USER.  THE UNIVERSITY-PRESET
*    FIELD SELECTS WHICH SET OF GRADING-SCALE ROWS (GCSCLREC)
*    GOVERNS EVERY MODULE THIS USER OWNS; SEE GRADNORM FOR THE
*    STRATEGY/FALLBACK RULES.
*-----------------------------------------------------------------
*    CHANGE HISTORY
*    YYMMDD  BY   REQ#     DESCRIPTION
*    860412  IM   INIT     ORIGINAL LAYOUT
*    881103  IM   GC0044   WIDENED WU-USERNAME 30 TO 50
*    930219  RT   GC0091   ADDED WU-UNIV-PRESET 88-LEVELS
*    990108  RT   GC0140   Y2K REVIEW - NO DATE FIELDS ON USER REC
*****************************************************************
*
 01  GC-USER-RECORD.
     05  WU-USER-ID              PIC 9(09).
     05  WU-USERNAME             PIC X(50).
*        UNIVERSITY-PRESET SELECTS THE GRADING STRATEGY/SCALE.
     05  WU-UNIV-PRESET          PIC X(20).
         88  WU-PRESET-STANDARD        VALUE 'STANDARD'.
         88  WU-PRESET-TCD             VALUE 'TCD'.
         88  WU-PRESET-TUD             VALUE 'TUD'.
         88  WU-PRESET-BLANK           VALUE SPACES.
     05  FILLER                  PIC X(21).
*
