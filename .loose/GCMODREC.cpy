*****************************************************************
*    GCMODREC  --  MODULE (COURSE) MASTER RECORD LAYOUT
*    APPLICATION : GRADECALC (NIGHTLY GRADE RECALCULATION)
*    USED BY     : GRADCALC (FILE SECTION, GC-MODULES)
*-----------------------------------------------------------------
*    ONE RECORD PER MODULE A USER IS TAKING.  FILE MUST BE IN
*    WM-USER-ID ASCENDING SEQUENCE (SECONDARY KEY WM-MODULE-ID)
*    SO GRADCALC'S USER-LEVEL CONTROL BREAK WORKS WITHOUT A SORT.
*    WM-TARGET-GRADE IS OPTIONAL; SPACES/LOW-VALUES MEANS THE
*    STUDENT HAS NOT SET A TARGET FOR THIS MODULE.
*-----------------------------------------------------------------
*    CHANGE HISTORY
*    YYMMDD  BY   REQ#     DESCRIPTION
*    860530  IM   INIT     ORIGINAL LAYOUT (CREDITS WAS 9(01))
*    870714  IM   GC0021   WIDENED WM-CREDITS TO 9(03), DEFAULT 5
*    891202  IM   GC0058   ADDED WM-SEMESTER FOR TERM REPORTING
*    950317  RT   GC0108   ADDED WM-TARGET-GRADE FOR REQUIRED-PCT
*    990108  RT   GC0140   Y2K REVIEW - NO DATE FIELDS ON REC
*    030828  RT   GC0161   WIDENED TRAILING FILLER TO 29 TO TIE
*                          OUT TO THE 200-BYTE FD RECORD, AND THE
*                          SAME IN THE DEPT/COURSE-NUMBER VIEW
*****************************************************************
*
 01  GC-MODULE-RECORD.
     05  WM-MODULE-ID            PIC 9(09).
     05  WM-USER-ID              PIC 9(09).
     05  WM-MODULE-NAME          PIC X(100).
     05  WM-MODULE-CODE          PIC X(20).
*        CREDIT WEIGHT USED IN THE USER-LEVEL OVERALL-GPA ROLL-UP.
     05  WM-CREDITS              PIC 9(03).
*        GRADE CODE THE STUDENT IS AIMING FOR; STRATEGY-SPECIFIC
*        ALPHABET (SEE GRADNORM) -- BLANK MEANS NO TARGET SET.
     05  WM-TARGET-GRADE         PIC X(10).
         88  WM-NO-TARGET-SET          VALUE SPACES.
     05  WM-SEMESTER             PIC X(20).
*        PADDED OUT TO THE SHOP'S STANDARD 200-BYTE MODULE BUFFER
*        SIZE -- ROOM LEFT FOR A FUTURE SECOND TARGET-GRADE FIELD
*        THE REGISTRAR HAS BEEN ASKING ABOUT FOR THE RESIT TERM.
     05  FILLER                  PIC X(29).
*
*    ALTERNATE VIEW SPLITTING MODULE-CODE INTO THE DEPARTMENT
*    PREFIX AND THE COURSE NUMBER, USED BY GRADCALC'S MODULE-LEVEL
*    TRACE DISPLAY (UPSI-0 ON) WHEN TRACKING DOWN A BAD ROW.
 01  GC-MODULE-CODE-VIEW REDEFINES GC-MODULE-RECORD.
     05  FILLER                  PIC X(18).
     05  FILLER                  PIC X(100).
     05  WM-DEPT-PREFIX          PIC X(06).
     05  WM-COURSE-NUMBER        PIC X(14).
     05  FILLER                  PIC X(33).
     05  FILLER                  PIC X(29).
*
