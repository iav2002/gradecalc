*****************************************************************
*    GCRPTREC  --  GRADE-REPORT OUTPUT LINE LAYOUT
*    APPLICATION : GRADECALC (NIGHTLY GRADE RECALCULATION)
*    USED BY     : GRADRPT (FILE SECTION, GC-GRADE-RPT)
*-----------------------------------------------------------------
*    ONE DETAIL LINE PER MODULE, ONE TRAILER LINE PER USER ON
*    THE WM-USER-ID CONTROL BREAK.  BOTH VIEWS REDEFINE THE SAME
*    124-BYTE LINE; GRADRPT BUILDS EACH FIELD AS AN EDITED WORK
*    VARIABLE AND STRINGS IT IN -- SEE 7000-WRITE-DETAIL AND
*    7100-WRITE-TRAILER.
*-----------------------------------------------------------------
*    CHANGE HISTORY
*    YYMMDD  BY   REQ#     DESCRIPTION
*    860715  IM   INIT     ORIGINAL DETAIL LINE LAYOUT
*    910203  RT   GC0072   ADDED REQUIRED-PCT COLUMN
*    950911  RT   GC0112   ADDED USER TRAILER LINE (OVERALL GPA)
*    990108  RT   GC0140   Y2K REVIEW - NO DATE FIELDS ON REPORT
*****************************************************************
*
 01  GC-REPORT-RECORD.
     05  RD-LINE                 PIC X(124).
*
*    MODULE DETAIL LINE.
 01  GC-REPORT-DETAIL REDEFINES GC-REPORT-RECORD.
     05  RD-D-USER-ID            PIC 9(09).
     05  RD-D-USERNAME           PIC X(20).
     05  RD-D-MODULE-CODE        PIC X(10).
     05  RD-D-MODULE-NAME        PIC X(30).
     05  RD-D-CURRENT-PCT        PIC X(07).
     05  RD-D-COMPLETED-WT       PIC X(07).
     05  RD-D-PENDING-WT         PIC X(07).
     05  RD-D-PROJECTED-PCT      PIC X(07).
     05  RD-D-GRADE-CODE         PIC X(10).
     05  RD-D-GPA-PTS            PIC X(05).
     05  RD-D-REQUIRED-PCT       PIC X(12).
*
*    USER TRAILER LINE -- WRITTEN ON CHANGE OF WM-USER-ID OR AT
*    END OF THE USER FILE.
 01  GC-REPORT-TRAILER REDEFINES GC-REPORT-RECORD.
     05  RD-T-LITERAL             PIC X(21).
     05  FILLER                   PIC X(01).
     05  RD-T-USER-ID             PIC 9(09).
     05  FILLER                   PIC X(01).
     05  RD-T-OVERALL-GPA         PIC X(07).
     05  FILLER                   PIC X(85).
*
