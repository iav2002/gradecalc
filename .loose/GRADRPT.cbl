*****************************************************************
*    GRADRPT  --  GRADE-REPORT LINE WRITER
*    APPLICATION  : GRADECALC (NIGHTLY GRADE RECALCULATION)
*    CALLED BY    : GRADCALC, ONCE PER MODULE (OPERATION 'D') AND
*                   ONCE PER USER ON THE CONTROL BREAK (OPERATION
*                   'T') -- OWNS THE ONLY OPEN ON GC-GRADE-RPT SO
*                   GRADCALC NEVER TOUCHES THE OUTPUT FILE ITSELF.
*-----------------------------------------------------------------
*    GRADCALC OPENS NOTHING ON THIS FILE -- 3000-OPEN-RPT IS
*    PERFORMED ON THE FIRST CALL (OPERATION 'O') AND 3080-CLOSE-
*    RPT ON THE LAST (OPERATION 'C'), MATCHING THE SHOP'S USUAL
*    SHAPE WHERE THE WRITER PROGRAM OWNED OPEN/CLOSE.
*-----------------------------------------------------------------
*    WHY THIS IS A SEPARATE LOAD MODULE -- EVERY TIME THE REPORT
*    LAYOUT HAS CHANGED (GC0072, GC0112, GC0158) IT HAS BEEN A
*    ONE-PROGRAM CHANGE HERE, NEVER A RECOMPILE OF GRADCALC
*    ITSELF.  GRADCALC ONLY EVER SEES THE LINKAGE PARAMETER
*    BLOCK, NEVER THE PRINT-LINE LAYOUT.
*-----------------------------------------------------------------
*    RUN FREQUENCY -- CALLED ONCE TO OPEN, ONCE PER MODULE FOR A
*    DETAIL LINE, ONCE PER USER FOR A TRAILER, AND ONCE TO CLOSE
*    -- THE SAME NIGHTLY VOLUME AS GRADCALC'S OWN MODULE LOOP.
*-----------------------------------------------------------------
*    CHANGE HISTORY
*    YYMMDD  BY   REQ#     DESCRIPTION
*    860715  IM   INIT     ORIGINAL DETAIL LINE ONLY, CALLED FROM
*                          THE SHOP'S EARLIER AVERAGE REPORT
*    910203  RT   GC0072   ADDED REQUIRED-PCT COLUMN
*    950911  RT   GC0112   ADDED USER TRAILER LINE (OP 'T'), THE
*                          OVERALL GPA ROLL-UP
*    990108  RT   GC0140   Y2K REVIEW - NO DATE FIELDS ON REPORT
*    030514  RT   GC0155   REQUIRED-PCT NOW SHOWS "N/A" WHEN
*                          GRADNORM COULD NOT RESOLVE THE TARGET
*    030822  RT   GC0158   ADDED THE "IMPOSSIBLE" REQUIRED-PCT
*                          STATUS FOR A MODULE WITH NO REMAINING
*                          WEIGHT LEFT TO IMPROVE THE GRADE
*****************************************************************
*
 IDENTIFICATION DIVISION.
 PROGRAM-ID.  GRADRPT.
 AUTHOR.      R TORMEY.
 INSTALLATION. UNIV REGISTRAR DP CENTER.
 DATE-WRITTEN. 07/15/86.
 DATE-COMPILED.
 SECURITY.    REGISTRAR DATA - INTERNAL USE ONLY.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER. IBM-370.
 OBJECT-COMPUTER. IBM-370.
*    UPSI-0 IS THIS PROGRAM'S OWN COPY OF THE OPERATOR TRACE
*    SWITCH -- SET BY THE SAME JCL PARM THAT SETS GRADCALC'S AND
*    GRADNORM'S, SINCE ALL THREE ARE LINK-EDITED SEPARATELY.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS NUM-CLASS IS '0' THRU '9'
     UPSI-0 IS GR-TRACE-SWITCH
         ON STATUS IS GR-TRACE-ON
         OFF STATUS IS GR-TRACE-OFF.
*
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
*    THE ONLY FILE THIS PROGRAM OWNS -- GRADCALC PASSES EVERY
*    FIELD IT NEEDS PRINTED THROUGH LK-GRADRPT-PARMS BELOW AND
*    NEVER SEES GC-GRADE-RPT'S DCB DIRECTLY.
     SELECT GC-GRADE-RPT
         ASSIGN TO GCGRDRPT
         ACCESS MODE IS SEQUENTIAL
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-GRADE-RPT.
*
 DATA DIVISION.
 FILE SECTION.
*
*    124-BYTE PRINT LINE -- GC0072's REQUIRED-PCT COLUMN AND
*    GC0158's "IMPOSSIBLE" STATUS LITERAL BOTH SHARE THE SAME
*    12-BYTE EDITED FIELD (SEE GCRPTREC FOR THE FULL LAYOUT).
*    RECORD LENGTH IS FIXED ACROSS BOTH THE DETAIL AND TRAILER
*    01-LEVELS IN THAT COPYBOOK -- LINE SEQUENTIAL OUTPUT DOES
*    NOT REQUIRE IT, BUT THE REPORT LOOKS CLEANER ON A PRINTER
*    WHEN EVERY LINE IS THE SAME WIDTH.
 FD  GC-GRADE-RPT
     RECORD CONTAINS 124 CHARACTERS
     RECORDING MODE IS F.
 COPY GCRPTREC.
*
 WORKING-STORAGE SECTION.
*
*    FILE STATUS FOR THE ONE FILE THIS PROGRAM OWNS -- CHECKED
*    AFTER EVERY OPEN/WRITE/CLOSE, NEVER IGNORED.  '10' IS
*    LISTED FOR COMPLETENESS ONLY -- A SEQUENTIAL OUTPUT FILE
*    NEVER ACTUALLY RETURNS END-OF-FILE ON A WRITE.
 01  WK-FILE-SWITCHES.
     05  FS-GRADE-RPT            PIC X(02) VALUE SPACES.
         88  FS-GRADE-RPT-OK           VALUE '00'.
         88  FS-GRADE-RPT-EOF          VALUE '10'.
*
*    EDITED WORK FIELDS -- GRADCALC SENDS RAW SIGNED NUMERICS,
*    GRADRPT IS THE ONLY PROGRAM THAT KNOWS HOW THE REPORT WANTS
*    THEM PRINTED (NEGATIVE ALLOWED ON CURRENT-PCT WHEN A USER HAS
*    A NEGATIVE CREDIT ADJUSTMENT, PER THE REGISTRAR'S OWN NOTE).
 01  WK-EDIT-FIELDS.
*        SHARED BY CURRENT-PCT AND PROJECTED-PCT -- BOTH ARE
*        THE SAME PICTURE, ONLY ONE IS EVER HELD AT A TIME.
     05  WK-ED-PCT               PIC -ZZ9.99.
*        SHARED BY COMPLETED-WT AND PENDING-WT, SAME REASON.
     05  WK-ED-WEIGHT            PIC -ZZ9.99.
*        GPA POINTS PRINT TO ONE DIGIT OF INTEGER PLACES ONLY --
*        THE SCALE ONLY EVER RUNS 0.00 TO 4.00, NEVER DOUBLE
*        DIGITS, SO A ZZ9 PICTURE WOULD BE WASTED WIDTH.
     05  WK-ED-GPA               PIC -9.99.
*        HOLDS LK-REQUIRED-PCT ONLY WHEN LK-REQUIRED-STATUS IS
*        NUMERIC -- SEE 7000-WRITE-DETAIL-START BELOW.
     05  WK-ED-REQUIRED          PIC -ZZ9.99.
*
*    FLAT DUMP VIEW OF THE EDITED FIELDS, SHOWN ON THE OPERATOR
*    CONSOLE WHEN THE TRACE SWITCH IS ON AND A DETAIL LINE LOOKS
*    WRONG -- SAME DUMP-READABILITY HABIT EVERY WORK AREA IN THIS
*    SHOP CARRIES.
 01  WK-EDIT-FIELDS-VIEW REDEFINES WK-EDIT-FIELDS.
     05  WK-EDIT-DUMP            PIC X(26).
*
*    FIXED LITERAL PREFIXING THE TRAILER LINE -- KEPT AS ITS OWN
*    FIELD RATHER THAN A MOVE OF A QUOTED STRING SO A FUTURE
*    WORDING CHANGE TOUCHES ONE DATA DIVISION LINE, NOT SCATTERED
*    PROCEDURE DIVISION LITERALS.  TRAILING BLANK BEFORE THE
*    USER-ID FIELD IS PART OF THE LITERAL ITSELF.
 01  WK-TRAILER-LIT              PIC X(21)
         VALUE 'OVERALL GPA FOR USER '.
*
*    RUN COUNTS -- DISPLAYED AT CLOSE TIME WHEN THE OPERATOR
*    HAS THE TRACE SWITCH ON, AND COMPARED BY THE OPERATIONS
*    GROUP AGAINST THE MODULE/USER FILE RECORD COUNTS AS A
*    QUICK RECONCILIATION CHECK ON THE OUTPUT.
*    SEVEN DIGITS ON THE DETAIL COUNT, FIVE ON THE TRAILER COUNT
*    -- A DETAIL LINE IS WRITTEN PER MODULE, A TRAILER ONLY ONCE
*    PER USER, SO THE TWO COUNTERS NEVER NEED THE SAME WIDTH.
 77  WK-DETAIL-LINES-WRITTEN     PIC 9(07) COMP VALUE 0.
 77  WK-TRAILER-LINES-WRITTEN    PIC 9(05) COMP VALUE 0.
*
 LINKAGE SECTION.
*
*    ONE PARAMETER BLOCK SERVES ALL FOUR OPERATIONS -- A GIVEN
*    CALL ONLY EVER POPULATES THE FIELDS ITS OWN OPERATION
*    NEEDS, THE REST ARRIVE AS WHATEVER GRADCALC LEFT IN THEM.
*    SAME SHAPE AS GRADCALC'S OWN WK-GRADRPT-PARMS -- SEE THE
*    REMARKS THERE FOR WHY THE TWO PROGRAMS DO NOT SHARE A
*    LINKAGE COPYBOOK FOR THIS BLOCK.
 01  LK-GRADRPT-PARMS.
*        'O' OPENS THE REPORT FILE, 'D' WRITES ONE MODULE DETAIL
*        LINE, 'T' WRITES A USER GPA TRAILER, 'C' CLOSES -- THE
*        SAME FOUR LETTERS GRADCALC'S OWN CALL SITES USE.
     05  LK-OPERATION             PIC X(01).
         88  LK-OP-OPEN                VALUE 'O'.
         88  LK-OP-DETAIL              VALUE 'D'.
         88  LK-OP-TRAILER             VALUE 'T'.
         88  LK-OP-CLOSE               VALUE 'C'.
*        SENT ON BOTH 'D' AND 'T' -- THE ONE FIELD EVERY DETAIL
*        AND TRAILER LINE NEEDS.
     05  LK-USER-ID               PIC 9(09).
*        SENT ON 'D' ONLY.
     05  LK-USERNAME              PIC X(20).
     05  LK-MODULE-CODE           PIC X(10).
     05  LK-MODULE-NAME           PIC X(30).
     05  LK-CURRENT-PCT           PIC S9(03)V9(02).
     05  LK-COMPLETED-WT          PIC S9(03)V9(02).
     05  LK-PENDING-WT            PIC S9(03)V9(02).
     05  LK-PROJECTED-PCT         PIC S9(03)V9(02).
     05  LK-GRADE-CODE            PIC X(10).
     05  LK-GPA-POINTS            PIC S9(01)V9(02).
*        GC0155/GC0158 -- WHICH OF THE THREE REQUIRED-PCT
*        OUTCOMES THIS MODULE LANDED ON.  THE DETAIL LINE PRINTS
*        A DIFFERENT THING FOR EACH OF THE THREE 88-LEVELS.
     05  LK-REQUIRED-STATUS       PIC X(01).
         88  LK-REQUIRED-IS-NUMERIC   VALUE 'Y'.
         88  LK-REQUIRED-NO-TARGET    VALUE 'N'.
         88  LK-REQUIRED-IMPOSSIBLE   VALUE 'I'.
*        ONLY MEANINGFUL WHEN LK-REQUIRED-IS-NUMERIC.
     05  LK-REQUIRED-PCT          PIC S9(03)V9(02).
*        SENT ON 'T' ONLY -- THE STUDENT'S CREDIT-WEIGHTED GPA
*        ACROSS EVERY MODULE ROLLED UP AT THE CONTROL BREAK.
     05  LK-OVERALL-GPA           PIC S9(01)V9(02).
*
*    FLAT BYTE VIEW OF THE WHOLE PARAMETER BLOCK -- SAME PURPOSE
*    AS THE ALT VIEW IN GRADNORM, DUMP-ONLY.  112 BYTES TIES OUT
*    TO LK-GRADRPT-PARMS ABOVE -- 1+9+20+10+30+5+5+5+5+10+3+1+5+3.
 01  LK-GRADRPT-ALT-VIEW REDEFINES LK-GRADRPT-PARMS.
     05  FILLER                   PIC X(112).
*
*    OPERATION/USER-ID VIEW -- LETS THE TRACE SWITCH SHOW WHICH
*    CALL CAME IN WITHOUT PRINTING THE WHOLE 112-BYTE BLOCK.
*    READ-ONLY -- NOTHING IN THIS PROGRAM EVER MOVES TO EITHER
*    FIELD THROUGH THIS VIEW, ONLY DISPLAYS THEM.
 01  LK-GRADRPT-ID-VIEW REDEFINES LK-GRADRPT-PARMS.
     05  LK-ID-OPERATION          PIC X(01).
     05  LK-ID-USER-ID            PIC 9(09).
     05  FILLER                   PIC X(102).
*
 PROCEDURE DIVISION USING LK-GRADRPT-PARMS.
*    PROCESSING OVERVIEW -- THIS PROGRAM HAS NO CONTROL-BREAK
*    LOGIC OF ITS OWN; GRADCALC DRIVES THE SEQUENCE OF CALLS
*    (OPEN, THEN A DETAIL PER MODULE, A TRAILER PER USER, CLOSE
*    AT THE END).  ALL THIS PROGRAM DOES IS EDIT AND WRITE
*    WHATEVER ONE CALL'S OPERATION ASKS FOR.
*0000-Main-start
*        TRACE DISPLAY SHOWS ONLY THE OPERATION AND USER-ID, NOT
*        THE WHOLE PARAMETER BLOCK -- ENOUGH TO FOLLOW THE CALL
*        SEQUENCE ON A CONSOLE WITHOUT FLOODING IT.
     IF GR-TRACE-ON
        DISPLAY 'GRADRPT - CALL OP ' LK-ID-OPERATION
           ' USER ' LK-ID-USER-ID
     END-IF.
     EVALUATE TRUE
        WHEN LK-OP-OPEN
           PERFORM 3000-OPEN-RPT-START THRU 3010-OPEN-RPT-END
        WHEN LK-OP-DETAIL
           PERFORM 7000-WRITE-DETAIL-START
              THRU 7010-WRITE-DETAIL-END
        WHEN LK-OP-TRAILER
           PERFORM 7100-WRITE-TRAILER-START
              THRU 7110-WRITE-TRAILER-END
        WHEN LK-OP-CLOSE
           PERFORM 3080-CLOSE-RPT-START THRU 3090-CLOSE-RPT-END
        WHEN OTHER
*              DEFENSIVE ONLY -- GRADCALC NEVER SENDS ANYTHING
*              BUT THE FOUR OPERATIONS ABOVE.  ABENDS RATHER
*              THAN SILENTLY DROPPING A REPORT LINE.
           DISPLAY 'GRADRPT - UNKNOWN OPERATION '
              LK-GRADRPT-ALT-VIEW
           GO TO 0010-STOP-PRG
     END-EVALUATE.
     GO TO 0010-STOP-PRG.
*0000-main-end
 0010-STOP-PRG.
     STOP RUN.
*
*    OPERATION 'O' -- CALLED EXACTLY ONCE, BEFORE THE FIRST
*    MODULE IS PROCESSED.  AN OPEN FAILURE HERE MEANS THE WHOLE
*    RUN ABENDS BEFORE A SINGLE DETAIL LINE IS WRITTEN.
 3000-OPEN-RPT-START.
     OPEN OUTPUT GC-GRADE-RPT.
     IF NOT FS-GRADE-RPT-OK
        DISPLAY 'GRADRPT - OPEN FAILED, STATUS ' FS-GRADE-RPT
        GO TO 0010-STOP-PRG
     END-IF.
 3010-OPEN-RPT-END.
     EXIT.
*
*    OPERATION 'C' -- CALLED EXACTLY ONCE, AFTER THE LAST USER'S
*    TRAILER HAS BEEN WRITTEN.  THE TWO RUN COUNTS DISPLAYED
*    HERE ARE THE SAME FIGURES OPERATIONS COMPARES AGAINST THE
*    MODULE AND USER FILE RECORD COUNTS TO CONFIRM NOTHING WAS
*    LOST BETWEEN THE INPUT FILES AND THE PRINTED REPORT.
 3080-CLOSE-RPT-START.
     CLOSE GC-GRADE-RPT.
     IF GR-TRACE-ON
        DISPLAY 'GRADRPT - DETAIL LINES  ' WK-DETAIL-LINES-WRITTEN
        DISPLAY 'GRADRPT - TRAILER LINES '
           WK-TRAILER-LINES-WRITTEN
     END-IF.
 3090-CLOSE-RPT-END.
     EXIT.
*
*    ONE MODULE DETAIL LINE.  ALL NUMERIC FIELDS ARE SENT RAW BY
*    GRADCALC AND EDITED HERE -- GRADCALC NEVER BUILDS A PRINT
*    LINE ITSELF.  EACH FIELD FOLLOWS THE SAME THREE-STEP PATTERN
*    -- MOVE THE RAW VALUE INTO THE EDIT PICTURE, BLANK THE
*    REPORT FIELD, THEN STRING THE EDITED RESULT IN SO TRAILING
*    SPACES FROM A SHORTER VALUE DO NOT LEAVE STALE DIGITS
*    BEHIND FROM A PRIOR, LONGER ONE.
 7000-WRITE-DETAIL-START.
*        CURRENT PERCENTAGE COMPLETED SO FAR.
     MOVE LK-CURRENT-PCT   TO WK-ED-PCT.
     MOVE LK-COMPLETED-WT  TO WK-ED-WEIGHT.
     MOVE SPACES TO RD-D-CURRENT-PCT.
     STRING WK-ED-PCT DELIMITED BY SIZE
        INTO RD-D-CURRENT-PCT.
*        WEIGHT OF WORK ALREADY GRADED.
     MOVE SPACES TO RD-D-COMPLETED-WT.
     STRING WK-ED-WEIGHT DELIMITED BY SIZE
        INTO RD-D-COMPLETED-WT.
*        WEIGHT OF WORK STILL PENDING -- REUSES WK-ED-WEIGHT
*        NOW THAT COMPLETED-WT HAS ALREADY BEEN STRUNG OUT.
     MOVE LK-PENDING-WT    TO WK-ED-WEIGHT.
     MOVE SPACES TO RD-D-PENDING-WT.
     STRING WK-ED-WEIGHT DELIMITED BY SIZE
        INTO RD-D-PENDING-WT.
*        PROJECTED FINAL PERCENTAGE IF PENDING WORK SCORES THE
*        SAME AS WORK GRADED SO FAR -- REUSES WK-ED-PCT.
     MOVE LK-PROJECTED-PCT TO WK-ED-PCT.
     MOVE SPACES TO RD-D-PROJECTED-PCT.
     STRING WK-ED-PCT DELIMITED BY SIZE
        INTO RD-D-PROJECTED-PCT.
*        GPA POINT VALUE OF THE CURRENT LETTER GRADE.
     MOVE LK-GPA-POINTS    TO WK-ED-GPA.
     MOVE SPACES TO RD-D-GPA-PTS.
     STRING WK-ED-GPA DELIMITED BY SIZE
        INTO RD-D-GPA-PTS.
*        ALPHA FIELDS MOVE STRAIGHT ACROSS, NO EDITING NEEDED.
     MOVE LK-USER-ID TO RD-D-USER-ID.
     MOVE LK-USERNAME TO RD-D-USERNAME.
     MOVE LK-MODULE-CODE TO RD-D-MODULE-CODE.
     MOVE LK-MODULE-NAME TO RD-D-MODULE-NAME.
     MOVE LK-GRADE-CODE TO RD-D-GRADE-CODE.
*        THE REQUIRED-PCT COLUMN IS THE ONE FIELD ON THIS LINE
*        WITH THREE DIFFERENT PRESENTATIONS, DRIVEN BY WHAT
*        GRADNORM/GRADCALC DECIDED WHEN THE TARGET GRADE WAS
*        RESOLVED -- A NUMBER, "IMPOSSIBLE" (GC0158), OR "N/A"
*        (NO TARGET SET, OR GRADNORM COULD NOT RESOLVE IT).
     EVALUATE TRUE
        WHEN LK-REQUIRED-IS-NUMERIC
           MOVE LK-REQUIRED-PCT TO WK-ED-REQUIRED
           MOVE SPACES TO RD-D-REQUIRED-PCT
           STRING WK-ED-REQUIRED DELIMITED BY SIZE
              INTO RD-D-REQUIRED-PCT
        WHEN LK-REQUIRED-IMPOSSIBLE
*              GC0158 -- NO REMAINING PENDING WEIGHT COULD EVER
*              RAISE THE CURRENT PERCENTAGE TO THE TARGET.
           MOVE 'IMPOSSIBLE' TO RD-D-REQUIRED-PCT
        WHEN OTHER
*              LK-REQUIRED-NO-TARGET -- THE STUDENT NEVER SET A
*              TARGET GRADE FOR THIS MODULE, OR GRADNORM COULD
*              NOT MATCH THE TARGET CODE TO A SCALE-TABLE ROW.
           MOVE 'N/A' TO RD-D-REQUIRED-PCT
     END-EVALUATE.
     WRITE GC-REPORT-RECORD.
     IF NOT FS-GRADE-RPT-OK
        DISPLAY 'GRADRPT - WRITE FAILED, STATUS ' FS-GRADE-RPT
        GO TO 0010-STOP-PRG
     END-IF.
     ADD 1 TO WK-DETAIL-LINES-WRITTEN.
*        ONLY PRINTED WHEN THE OPERATOR TURNED TRACING ON --
*        LETS A BAD-LOOKING DETAIL LINE BE TRACED BACK TO THE
*        RAW EDITED VALUES WITHOUT A FULL DUMP.
     IF GR-TRACE-ON
        DISPLAY 'GRADRPT - EDIT FIELDS   ' WK-EDIT-DUMP
     END-IF.
 7010-WRITE-DETAIL-END.
     EXIT.
*
*    USER TRAILER LINE, WRITTEN BY GRADCALC ON THE WM-USER-ID
*    CONTROL BREAK AND AGAIN AT END OF THE USER FILE (GC0112).
*    UNLIKE THE DETAIL LINE THIS ONE CARRIES ONLY ONE EDITED
*    NUMBER -- THE USER'S ROLLED-UP OVERALL GPA.
 7100-WRITE-TRAILER-START.
     MOVE SPACES TO GC-REPORT-TRAILER.
     MOVE WK-TRAILER-LIT TO RD-T-LITERAL.
     MOVE LK-USER-ID TO RD-T-USER-ID.
     MOVE LK-OVERALL-GPA TO WK-ED-GPA.
     MOVE SPACES TO RD-T-OVERALL-GPA.
     STRING WK-ED-GPA DELIMITED BY SIZE
        INTO RD-T-OVERALL-GPA.
     WRITE GC-REPORT-RECORD.
     IF NOT FS-GRADE-RPT-OK
        DISPLAY 'GRADRPT - WRITE FAILED, STATUS ' FS-GRADE-RPT
        GO TO 0010-STOP-PRG
     END-IF.
     ADD 1 TO WK-TRAILER-LINES-WRITTEN.
 7110-WRITE-TRAILER-END.
     EXIT.
