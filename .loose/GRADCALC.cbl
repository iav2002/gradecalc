*****************************************************************
*    GRADCALC  --  NIGHTLY GRADE/GPA RECALCULATION - MAIN DRIVER
*    APPLICATION : GRADECALC (NIGHTLY GRADE RECALCULATION)
*    CALLS       : GRADNORM (GRADE-CODE LOOKUP/NORMALISATION),
*                  GRADRPT (GRADE-REPORT LINE WRITER)
*-----------------------------------------------------------------
*    READS GC-USERS AS THE OUTER DRIVING FILE, GC-MODULES (IN
*    WM-USER-ID SEQUENCE) AND GC-ASSESSMENTS (IN WA-MODULE-ID
*    SEQUENCE) AS READ-AHEAD SUBORDINATE FILES -- NO TABLES ARE
*    BUILT FOR THESE THREE, THE THREE-LEVEL CONTROL BREAK RUNS
*    STRAIGHT OFF THE SORTED FEEDS.  GC-SCALES IS THE ONE FILE
*    LOADED WHOLE INTO MEMORY (GC-SCALE-TABLE-AREA) SINCE IT IS
*    SMALL AND RE-READ FOR EVERY MODULE OTHERWISE.
*-----------------------------------------------------------------
*    IF ANY OF THE THREE SORTED FEEDS ARRIVES OUT OF SEQUENCE THE
*    CONTROL BREAK LOGIC BELOW WILL SILENTLY MISFILE RECORDS
*    RATHER THAN ABEND -- THE EXTRACT JOB'S OWN SORT STEP IS WHAT
*    GUARANTEES THE SEQUENCE, THIS PROGRAM DOES NOT RE-CHECK IT.
*-----------------------------------------------------------------
*    THIS PROGRAM NEVER OPENS GC-GRADE-RPT -- GRADRPT OWNS THAT
*    FILE ENTIRELY, OPENED ON OPERATION 'O' BELOW AND CLOSED ON
*    OPERATION 'C' AT THE BOTTOM OF THE RUN.
*-----------------------------------------------------------------
*    OPERATOR NOTE -- TURN UPSI-0 ON BEFORE THE RUN IF YOU NEED
*    THE MODULE-LEVEL DEPT/COURSE TRACE DISPLAYED.  NORMAL
*    NIGHTLY RUNS LEAVE IT OFF, THE REGISTRAR'S JCL SETS IT.
*-----------------------------------------------------------------
*    RUN FREQUENCY -- NIGHTLY, AFTER THE ASSESSMENT-MARKS UPDATE
*    JOB HAS CLOSED OUT GC-ASSESSMENTS FOR THE DAY.  THIS PROGRAM
*    DOES NOT RESTART MID-FILE -- IF IT ABENDS, RERUN FROM THE
*    TOP ONCE THE BAD INPUT CONDITION HAS BEEN CORRECTED.
*-----------------------------------------------------------------
*    CHANGE HISTORY
*    YYMMDD  BY   REQ#     DESCRIPTION
*    860415  IM   INIT     ORIGINAL - CARRIED OVER THE READ/
*                          ACCUMULATE/CALL-WRITER SHAPE FROM THE
*                          SHOP'S EARLIER SINGLE-FILE AVERAGE
*                          REPORT, SPLIT ACROSS FOUR MASTER FILES
*                          INSTEAD OF ONE
*    881103  IM   GC0044   WIDENED USERNAME ON THE REPORT TO 20
*    901115  RT   GC0067   GRADNORM CALL ADDED FOR TCD SCHOOLS
*    930219  RT   GC0091   UNIVERSITY-PRESET DRIVES THE GRADNORM
*                          CALL DIRECTLY, NO LOCAL FALLBACK SCAN
*                          -- GRADNORM DOES ITS OWN FALLBACK
*    950317  RT   GC0108   REQUIRED-PERCENTAGE (TARGET-GRADE)
*                          ADDED
*    950911  RT   GC0112   USER TRAILER LINE / OVERALL GPA ADDED
*    990108  RT   GC0140   Y2K REVIEW - NO DATE FIELDS DRIVE CALCS
*    030514  RT   GC0155   GRADNORM TARGET OPERATION WIRED IN FOR
*                          REQUIRED-PCT
*    030822  RT   GC0158   "IMPOSSIBLE" REQUIRED-PCT STATUS ADDED
*    030828  RT   GC0161   FD RECORD SIZES RECONCILED AGAINST THE
*                          COPYBOOKS, ROUNDED ADDED TO THE POINTS-
*                          NEEDED STEP OF REQUIRED-PCT
*****************************************************************
*
 IDENTIFICATION DIVISION.
 PROGRAM-ID.  GRADCALC.
 AUTHOR.      R TORMEY.
 INSTALLATION. UNIV REGISTRAR DP CENTER.
 DATE-WRITTEN. 04/15/86.
 DATE-COMPILED.
 SECURITY.    REGISTRAR DATA - INTERNAL USE ONLY.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER. IBM-370.
 OBJECT-COMPUTER. IBM-370.
*    UPSI-0 IS THE SAME OPERATOR TRACE SWITCH EVERY PROGRAM IN
*    THIS APPLICATION USES -- ON MEANS DISPLAY THE DIAGNOSTIC
*    LINES SPRINKLED THROUGH THE PROCEDURE DIVISION BELOW.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS NUM-CLASS IS '0' THRU '9'
     UPSI-0 IS GC-TRACE-SWITCH
         ON STATUS IS GC-TRACE-ON
         OFF STATUS IS GC-TRACE-OFF.
*
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
*    OUTER DRIVING FILE -- ONE ROW PER USER, ASCENDING WU-USER-ID.
     SELECT GC-USERS
         ASSIGN TO GCUSERS
         ACCESS MODE IS SEQUENTIAL
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-USERS.
*    SUBORDINATE FILE -- MUST ARRIVE IN WM-USER-ID SEQUENCE, SEE
*    THE REMARKS IN GCMODREC ABOUT WHY THIS IS NOT RE-SORTED HERE.
     SELECT GC-MODULES
         ASSIGN TO GCMODULE
         ACCESS MODE IS SEQUENTIAL
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-MODULES.
*    SUBORDINATE-SUBORDINATE FILE -- MUST ARRIVE IN WA-MODULE-ID
*    SEQUENCE, ONE LEVEL DEEPER THAN GC-MODULES.
     SELECT GC-ASSESSMENTS
         ASSIGN TO GCASSESS
         ACCESS MODE IS SEQUENTIAL
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-ASSESSMENTS.
*    REFERENCE FILE -- LOADED WHOLE AT 1500-LOAD-SCALES, NEVER
*    READ AGAIN AFTER THAT ONE PASS.
     SELECT GC-SCALES
         ASSIGN TO GCSCALES
         ACCESS MODE IS SEQUENTIAL
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-SCALES.
*
 DATA DIVISION.
 FILE SECTION.
*
*    USER MASTER -- SEE GCUSREC FOR THE FULL LAYOUT AND THE
*    UNIVERSITY-PRESET 88-LEVELS GRADNORM DISPATCHES ON.
 FD  GC-USERS
     RECORD CONTAINS 100 CHARACTERS
     RECORDING MODE IS F.
 COPY GCUSREC.
*
*    MODULE MASTER -- SEE GCMODREC.  RECORD LENGTH WIDENED TO 200
*    UNDER GC0161 TO AGREE WITH THE SHOP'S STANDARD BUFFER SIZE.
 FD  GC-MODULES
     RECORD CONTAINS 200 CHARACTERS
     RECORDING MODE IS F.
 COPY GCMODREC.
*
*    ASSESSMENT DETAIL -- SEE GCASSREC.  RECORD LENGTH AND THE
*    DATE-VIEW REDEFINES RECONCILED UNDER GC0161.
 FD  GC-ASSESSMENTS
     RECORD CONTAINS 230 CHARACTERS
     RECORDING MODE IS F.
 COPY GCASSREC.
*
*    GRADING-SCALE REFERENCE -- SEE GCSCLREC.  RECORD LENGTH
*    CORRECTED TO 106 UNDER GC0161, IT HAD BEEN LEFT AT THE OLD
*    PRE-TUD SIZE SINCE GC0119 WIDENED THE LAYOUT.
 FD  GC-SCALES
     RECORD CONTAINS 106 CHARACTERS
     RECORDING MODE IS F.
 COPY GCSCLREC.
*
 WORKING-STORAGE SECTION.
*
*    RUN COUNTERS, DISPLAYED ON THE OPERATOR CONSOLE AT END OF
*    RUN WHEN THE TRACE SWITCH IS ON -- USEFUL FOR RECONCILING
*    AGAINST THE REGISTRAR'S EXPECTED HEADCOUNT.
*        ONE PER DETAIL LINE GRADRPT OPERATION 'D' HAS WRITTEN.
 77  WK-MODULE-LINES-WRITTEN     PIC 9(07) COMP VALUE 0.
*        ONE PER TRAILER LINE GRADRPT OPERATION 'T' HAS WRITTEN
*        -- SHOULD EQUAL THE NUMBER OF GC-USERS RECORDS READ.
 77  WK-USER-TRAILERS-WRITTEN    PIC 9(05) COMP VALUE 0.
*
*    ONE FILE-STATUS BYTE PAIR PER INPUT FILE -- '00' IS OK, '10'
*    IS END OF FILE, ANYTHING ELSE FALLS THROUGH TO
*    9000-TEST-STATUT-START AND STOPS THE RUN.
 01  WK-FILE-STATUS.
     05  FS-USERS                PIC X(02) VALUE SPACES.
         88  FS-USERS-OK               VALUE '00'.
         88  FS-USERS-EOF              VALUE '10'.
     05  FS-MODULES               PIC X(02) VALUE SPACES.
         88  FS-MODULES-OK             VALUE '00'.
         88  FS-MODULES-EOF            VALUE '10'.
     05  FS-ASSESSMENTS           PIC X(02) VALUE SPACES.
         88  FS-ASSESSMENTS-OK         VALUE '00'.
         88  FS-ASSESSMENTS-EOF        VALUE '10'.
     05  FS-SCALES                PIC X(02) VALUE SPACES.
         88  FS-SCALES-OK              VALUE '00'.
         88  FS-SCALES-EOF             VALUE '10'.
*
*    THIRD LOCAL REDEFINES -- A SINGLE-FIELD DUMP VIEW OF ALL FOUR
*    FILE-STATUS BYTES TOGETHER, FOR THE OPERATOR CONSOLE WHEN
*    MORE THAN ONE FILE HAS GONE BAD IN THE SAME RUN.
 01  WK-FILE-STATUS-VIEW REDEFINES WK-FILE-STATUS.
     05  FILLER                   PIC X(08).
*
*    COMMON STATUS-CHECK WORK AREA -- EACH READ/OPEN/CLOSE
*    PARAGRAPH MOVES ITS OWN FILE'S STATUS AND A SHORT TAG IN HERE
*    BEFORE PERFORMING 9000-TEST-STATUT-START, THE SAME WAY THE
*    SHOP'S EARLIER AVERAGE-REPORT PROGRAM CHECKED ITS ONE FILE.
 01  WK-CHECK-AREA.
     05  WK-CHECK-STATUS          PIC X(02).
         88  WK-CHECK-OK               VALUE '00'.
         88  WK-CHECK-EOF              VALUE '10'.
     05  WK-CHECK-FILE-NAME       PIC X(12).
*    SLASH-BANNER LINE, BUILT AND DISPLAYED TWICE AROUND A FATAL
*    STATUS MESSAGE -- THE SAME OPERATOR-EYE-CATCHER THE SHOP'S
*    EARLIER AVERAGE-REPORT PROGRAM USED.
 01  WK-ERROR-LINE                PIC X(60).
*
*    PER-ASSESSMENT WORK FIELDS (4100-CALC-ASSESSMENT-PCT).  BOTH
*    CARRY FOUR DECIMALS SO ROUNDING ERROR DOES NOT ACCUMULATE
*    ACROSS A MODULE WITH MANY SMALL-WEIGHT ASSESSMENTS.
 01  WK-ASSESSMENT-WORK.
*        MARK OBTAINED / MARKS AVAILABLE * 100, THIS ASSESSMENT
*        ALONE, BEFORE ITS WEIGHT IS APPLIED.
     05  WK-PCT-SCORE             PIC S9(03)V9(04) COMP.
*        WK-PCT-SCORE SCALED DOWN BY THE ASSESSMENT'S WEIGHT --
*        ITS ACTUAL SHARE OF THE MODULE'S FINAL PERCENTAGE.
     05  WK-CONTRIB               PIC S9(03)V9(04) COMP.
*
*    PER-MODULE ACCUMULATORS, RESET AT THE TOP OF EACH MODULE
*    (3000-PROCESS-MODULES-OF-USER).  WK-GRADE-CODE/WK-GRADE-NAME
*    COME BACK FROM GRADNORM'S 'LOOKUP' OPERATION, NOT BUILT
*    LOCALLY -- GRADCALC DOES NOT OWN THE GRADE ALPHABET.
 01  WK-MODULE-WORK.
*        RUNNING WEIGHTED PERCENTAGE OF GRADED WORK ONLY -- NOT
*        YET SCALED UP TO A FULL-MODULE PROJECTION.
     05  WK-CURRENT-PCT           PIC S9(03)V9(04) COMP.
*        SUM OF WEIGHTS OF EVERY GRADED ASSESSMENT SO FAR.
     05  WK-COMPLETED-WT          PIC S9(03)V9(02) COMP.
*        SUM OF WEIGHTS OF EVERY ASSESSMENT STILL UNGRADED.
     05  WK-PENDING-WT            PIC S9(03)V9(02) COMP.
*        WK-CURRENT-PCT SCALED TO A FULL 100 POINTS OF WEIGHT.
     05  WK-PROJECTED-PCT         PIC S9(03)V9(02) COMP.
     05  WK-GRADE-CODE            PIC X(10).
     05  WK-GRADE-NAME            PIC X(50).
     05  WK-GPA-POINTS            PIC S9(01)V9(02) COMP.
*
*    TARGET-GRADE / REQUIRED-PERCENTAGE WORK FIELDS
*    (3300-REQUIRED-PCT).  WK-ACHIEVABLE-FLAG/WK-SECURED-FLAG ARE
*    CARRIED FOR THE REGISTRAR REVIEW SCREEN FEED, NOT PRINTED ON
*    THE GRADE-REPORT ITSELF.
 01  WK-TARGET-WORK.
*        MINIMUM PERCENTAGE GRADNORM SAYS THE TARGET GRADE NEEDS.
     05  WK-TARGET-MIN-PCT        PIC S9(03)V9(02) COMP.
*        SIMPLE DIFFERENCE, TARGET MINIMUM LESS WHAT IS ALREADY
*        BANKED -- CAN GO NEGATIVE IF THE TARGET IS ALREADY MET.
     05  WK-POINTS-NEEDED         PIC S9(03)V9(02) COMP.
*        PENDING-WEIGHT EXPRESSED AS A FRACTION OF 100, THE
*        DIVISOR IN THE REQUIRED-PCT STEP BELOW.
     05  WK-PENDING-FRACTION      PIC S9(03)V9(04) COMP.
*        FINAL ANSWER -- WHAT THE STUDENT MUST AVERAGE ON THE
*        REMAINING ASSESSMENTS TO HIT THE TARGET GRADE.
     05  WK-REQUIRED-PCT          PIC S9(03)V9(02) COMP.
     05  WK-REQUIRED-STATUS       PIC X(01).
         88  WK-REQ-NUMERIC            VALUE 'Y'.
         88  WK-REQ-NO-TARGET          VALUE 'N'.
         88  WK-REQ-IMPOSSIBLE         VALUE 'I'.
     05  WK-ACHIEVABLE-FLAG       PIC X(01).
         88  WK-IS-ACHIEVABLE          VALUE 'Y'.
     05  WK-SECURED-FLAG          PIC X(01).
         88  WK-IS-SECURED             VALUE 'Y'.
*
*    PER-USER OVERALL-GPA ACCUMULATORS, RESET AT THE TOP OF EACH
*    USER (2100-PROCESS-USER), ROLLED UP AT THE WM-USER-ID BREAK.
*    A MODULE WITH NO COMPLETED WEIGHT CONTRIBUTES NOTHING HERE --
*    NOT EVEN A ZERO -- SO AN UNGRADED MODULE NEVER DRAGS THE
*    OVERALL-GPA DOWN.
 01  WK-USER-WORK.
*        SUM OF (GPA-POINTS * CREDITS) OVER EVERY MODULE THAT
*        HAD AT LEAST ONE GRADED ASSESSMENT.
     05  WK-TOTAL-WEIGHTED-GPA    PIC S9(07)V9(02) COMP.
*        SUM OF WM-CREDITS FOR THOSE SAME MODULES ONLY.
     05  WK-TOTAL-CREDITS         PIC S9(05) COMP.
*        WK-TOTAL-WEIGHTED-GPA / WK-TOTAL-CREDITS -- THE FIGURE
*        PRINTED ON THE USER TRAILER LINE.
     05  WK-OVERALL-GPA           PIC S9(01)V9(02) COMP.
*
*    IN-MEMORY IMAGE OF GC-SCALES, BUILT ONCE AT 1500-LOAD-SCALES
*    AND PASSED BY REFERENCE ON EVERY CALL TO GRADNORM BELOW.
*    GRADNORM NEVER OPENS GC-SCALES ITSELF -- THIS TABLE IS THE
*    ONLY WAY IT SEES THE GRADING-SCALE DATA, WHICH IS WHY IT
*    MUST BE PASSED ON EVERY CALL, LOOKUP OR TARGET ALIKE.
 COPY GCSCLTAB.
*
*    PARAMETER BLOCK FOR THE CALL TO GRADNORM -- SAME SHAPE AS
*    GRADNORM'S OWN LK-GRADNORM-PARMS, NO SHARED COPYBOOK -- THIS
*    SHOP HAS NEVER SHARED A LINKAGE COPYBOOK BETWEEN A DRIVER
*    AND ITS CALLED SUBPROGRAM FOR THE GROUPS THEY BOTH USE.
 01  WK-GRADNORM-PARMS.
*        'LOOKUP' (CLASSIFY A PERCENTAGE) OR 'TARGET' (RESOLVE A
*        TARGET GRADE CODE TO ITS MINIMUM PERCENTAGE) -- SEE THE
*        88-LEVELS ON GRADNORM'S OWN LK-OPERATION.
     05  WK-GN-OPERATION          PIC X(06).
     05  WK-GN-UNIVERSITY         PIC X(20).
*        SENT ON A 'LOOKUP' CALL; IGNORED ON 'TARGET'.
     05  WK-GN-PERCENTAGE         PIC S9(03)V9(02).
*        SENT ON A 'TARGET' CALL; IGNORED ON 'LOOKUP'.
     05  WK-GN-TARGET-CODE        PIC X(10).
*        RETURNED ON 'LOOKUP' -- THE GRADE BAND THE PERCENTAGE
*        FELL INTO.
     05  WK-GN-GRADE-CODE         PIC X(10).
     05  WK-GN-GRADE-NAME         PIC X(50).
     05  WK-GN-GPA-POINTS         PIC S9(01)V9(02).
*        RETURNED ON 'TARGET' -- THE MINIMUM PERCENTAGE THE BAND
*        REQUIRES, FED INTO 3300-REQUIRED-PCT-START.
     05  WK-GN-TARGET-MIN-PCT     PIC S9(03)V9(02).
     05  WK-GN-RESULT-FLAG        PIC X(01).
         88  WK-GN-RESULT-FOUND        VALUE 'Y'.
         88  WK-GN-RESULT-NOT-FOUND    VALUE 'N'.
*
*    FIRST LOCAL REDEFINES -- FLAT DUMP VIEW OF THE GRADNORM
*    PARAMETER BLOCK, SAME SIZE AS GRADNORM'S OWN ALT VIEW.  NOT
*    DISPLAYED ANYWHERE IN THIS PROGRAM TODAY -- KEPT SO A FUTURE
*    DIAGNOSTIC DISPLAY CAN DUMP THE WHOLE BLOCK IN ONE SHOT.
 01  WK-GN-ALT-VIEW REDEFINES WK-GRADNORM-PARMS.
     05  FILLER                   PIC X(110).
*
*    PARAMETER BLOCK FOR THE CALL TO GRADRPT -- SAME SHAPE AS
*    GRADRPT'S OWN LK-GRADRPT-PARMS.  WK-GR-OPERATION IS SET TO
*    'O'/'D'/'T'/'C' BY THE PARAGRAPH MAKING THE CALL, NEVER
*    LEFT OVER FROM A PRIOR CALL.
 01  WK-GRADRPT-PARMS.
     05  WK-GR-OPERATION          PIC X(01).
     05  WK-GR-USER-ID            PIC 9(09).
     05  WK-GR-USERNAME           PIC X(20).
     05  WK-GR-MODULE-CODE        PIC X(10).
     05  WK-GR-MODULE-NAME        PIC X(30).
     05  WK-GR-CURRENT-PCT        PIC S9(03)V9(02).
     05  WK-GR-COMPLETED-WT       PIC S9(03)V9(02).
     05  WK-GR-PENDING-WT         PIC S9(03)V9(02).
     05  WK-GR-PROJECTED-PCT      PIC S9(03)V9(02).
     05  WK-GR-GRADE-CODE         PIC X(10).
     05  WK-GR-GPA-POINTS         PIC S9(01)V9(02).
     05  WK-GR-REQUIRED-STATUS    PIC X(01).
     05  WK-GR-REQUIRED-PCT       PIC S9(03)V9(02).
     05  WK-GR-OVERALL-GPA        PIC S9(01)V9(02).
*
*    SECOND LOCAL REDEFINES -- FLAT DUMP VIEW OF THE GRADRPT
*    PARAMETER BLOCK, SAME SIZE AS GRADRPT'S OWN ALT VIEW.  WIDTH
*    CORRECTED TO 112 UNDER GC0161 -- IT HAD BEEN LEFT AT 100,
*    QUIETLY SHORT OF THE BLOCK'S TRUE SIZE.
 01  WK-GR-ALT-VIEW REDEFINES WK-GRADRPT-PARMS.
     05  FILLER                   PIC X(112).
*
 PROCEDURE DIVISION.
*-----------------------------------------------------------------
*    PROCESSING OVERVIEW -- THE EIGHT STEPS REFERENCED BY NUMBER
*    IN THE PARAGRAPH BANNERS BELOW:
*      STEP 1  READ THE NEXT ASSESSMENT FOR THE CURRENT MODULE
*      STEP 2  SEPARATE GRADED FROM PENDING ASSESSMENTS
*      STEP 3  ACCUMULATE THE GRADED ONES INTO CURRENT-PERCENTAGE
*      STEP 4  LOAD THE GRADING-SCALE TABLE (ONCE, AT START-UP)
*      STEP 5  PROJECT CURRENT-PERCENTAGE TO A FULL-MODULE GRADE
*      STEP 6  WORK OUT THE REQUIRED-PERCENTAGE FOR A TARGET GRADE
*      STEP 7  WRITE THE MODULE DETAIL LINE
*      STEP 8  ROLL COMPLETED MODULES INTO THE USER'S OVERALL GPA
*    THESE ARE THE SAME STEP NUMBERS THE REGISTRAR'S FUNCTIONAL
*    SPEC USED WHEN THIS PROGRAM WAS FIRST COMMISSIONED, KEPT
*    HERE SO A MAINTAINER CAN MATCH CODE BACK TO THAT DOCUMENT.
*-----------------------------------------------------------------
*0000-Main-start
*    ONE-TIME SETUP -- CLEAR WORK AREAS, LOAD THE SCALE TABLE,
*    OPEN THE FOUR INPUT FILES.
     PERFORM 1000-INITIALIZE-START THRU 1010-INITIALIZE-END.
     PERFORM 1500-LOAD-SCALES-START THRU 1510-LOAD-SCALES-END.
     PERFORM 2000-OPEN-FILES-START THRU 2010-OPEN-FILES-END.
*
*    TELL GRADRPT TO OPEN GC-GRADE-RPT -- GRADCALC NEVER OPENS
*    THE REPORT FILE ITSELF, SEE THE REMARKS AT THE TOP.
     MOVE 'O' TO WK-GR-OPERATION.
     CALL 'GRADRPT' USING BY REFERENCE WK-GRADRPT-PARMS
        EXCEPTION
           DISPLAY 'GRADCALC - CALL TO GRADRPT FAILED'
           GO TO 0010-STOP-PRG
     END-CALL.
*
*    PRIME ALL THREE READ-AHEAD FILES ONCE BEFORE THE USER LOOP
*    STARTS -- THE LOOP BELOW ALWAYS LOOKS AT THE RECORD ALREADY
*    SITTING IN THE BUFFER, NEVER READS COLD.
     PERFORM 2020-READ-USER-START THRU 2030-READ-USER-END.
     PERFORM 2040-READ-MODULE-START THRU 2050-READ-MODULE-END.
     PERFORM 2060-READ-ASSESSMENT-START
        THRU 2070-READ-ASSESSMENT-END.
*
*    OUTER USER LOOP -- WRITTEN GO TO STYLE, NOT AN IN-LINE
*    PERFORM, MATCHING THE PARAGRAPH-PERFORM/GO TO IDIOM USED FOR
*    EVERY OTHER CONTROL BREAK IN THIS APPLICATION.  EXITS THE
*    MOMENT FS-USERS-EOF COMES ON, WHICH ONLY HAPPENS AFTER THE
*    LAST USER HAS BEEN FULLY PROCESSED BELOW.
 0020-USER-LOOP.
     IF FS-USERS-EOF
        GO TO 0030-USER-LOOP-END
     END-IF.
     PERFORM 2100-PROCESS-USER-START THRU 2110-PROCESS-USER-END.
     PERFORM 2020-READ-USER-START THRU 2030-READ-USER-END.
     GO TO 0020-USER-LOOP.
 0030-USER-LOOP-END.
*
*    TELL GRADRPT TO CLOSE GC-GRADE-RPT NOW THAT THE LAST USER
*    TRAILER HAS BEEN WRITTEN.
     MOVE 'C' TO WK-GR-OPERATION.
     CALL 'GRADRPT' USING BY REFERENCE WK-GRADRPT-PARMS
        EXCEPTION
           DISPLAY 'GRADCALC - CALL TO GRADRPT FAILED'
           GO TO 0010-STOP-PRG
     END-CALL.
*
     PERFORM 2080-CLOSE-FILES-START THRU 2090-CLOSE-FILES-END.
*
*    END-OF-RUN TALLY, OPERATOR CONSOLE ONLY WHEN THE TRACE
*    SWITCH IS ON -- NOT PART OF THE PRINTED GRADE-REPORT.  THE
*    REGISTRAR'S OPERATIONS GROUP RECONCILES THIS COUNT AGAINST
*    THE EXTRACT JOB'S OWN RECORD COUNT WHEN THE TRACE IS ON.
     IF GC-TRACE-ON
        DISPLAY 'GRADCALC - MODULE LINES WRITTEN '
           WK-MODULE-LINES-WRITTEN
        DISPLAY 'GRADCALC - USER TRAILERS WRITTEN '
           WK-USER-TRAILERS-WRITTEN
     END-IF.
*0000-main-end
 0010-STOP-PRG.
     STOP RUN.
*
*    CLEAR EVERY WORK AREA THAT CARRIES OVER FROM A PRIOR RUN --
*    THIS PROGRAM IS NEVER RUN TWICE IN THE SAME STEP, BUT THE
*    SHOP'S STANDING RULE IS NEVER TRUST AN UNINITIALISED COUNTER.
*    WK-FILE-STATUS, WK-MODULE-WORK AND WK-USER-WORK ARE THE ONLY
*    GROUPS INITIALIZE-D HERE -- WK-ASSESSMENT-WORK AND
*    WK-TARGET-WORK ARE FULLY OVERWRITTEN BEFORE EVERY USE SO
*    THEY DO NOT NEED A RUN-START RESET.
 1000-INITIALIZE-START.
*        FOUR FILE-STATUS BYTE PAIRS, ALL SET BACK TO SPACES.
     INITIALIZE WK-FILE-STATUS.
*        CURRENT-PCT/COMPLETED-WT/PENDING-WT/PROJECTED-PCT AND
*        THE GRADE FIELDS -- SEE 3000-PROCESS-MODULES-OF-USER.
     INITIALIZE WK-MODULE-WORK.
*        TOTAL-WEIGHTED-GPA/TOTAL-CREDITS FOR THE FIRST USER ON
*        THE FILE -- 2100-PROCESS-USER-START RESETS THESE AGAIN
*        FOR EVERY SUBSEQUENT USER, THIS IS JUST THE FIRST ONE.
     INITIALIZE WK-USER-WORK.
*        SCL-ROW-COUNT DRIVES THE OCCURS DEPENDING ON BELOW --
*        MUST BE ZERO BEFORE THE FIRST ROW IS STORED.
     MOVE 0 TO SCL-ROW-COUNT.
     MOVE 0 TO WK-MODULE-LINES-WRITTEN.
     MOVE 0 TO WK-USER-TRAILERS-WRITTEN.
 1010-INITIALIZE-END.
     EXIT.
*
*    STEP 4 -- LOAD GC-SCALES WHOLE INTO GC-SCALE-TABLE-AREA ONE
*    TIME AT THE TOP OF THE RUN.  ROW ORDER IS PRESERVED EXACTLY
*    AS READ -- THE BAND LOOKUP IN GRADNORM DEPENDS ON IT.
*    THIS HAS TO RUN BEFORE 2000-OPEN-FILES-START, NOT AFTER --
*    GC-SCALES IS OPENED, READ TO EOF AND CLOSED AGAIN ENTIRELY
*    WITHIN THIS ONE PARAGRAPH, ITS OWN FILE STATUS NEVER TOUCHED
*    AGAIN FOR THE REST OF THE RUN.
 1500-LOAD-SCALES-START.
     OPEN INPUT GC-SCALES.
     MOVE FS-SCALES TO WK-CHECK-STATUS.
     MOVE 'GC-SCALES' TO WK-CHECK-FILE-NAME.
     PERFORM 9000-TEST-STATUT-START THRU 9010-TEST-STATUT-END.
*        PRIME THE READ-AHEAD, THEN STORE/READ UNTIL EOF -- SAME
*        SHAPE AS THE THREE-FILE JOIN BELOW, JUST ONE FILE DEEP.
     PERFORM 1520-READ-SCALE-START THRU 1530-READ-SCALE-END.
     PERFORM 1540-STORE-SCALE-ROW-START
        THRU 1550-STORE-SCALE-ROW-END
        UNTIL FS-SCALES-EOF.
     CLOSE GC-SCALES.
 1510-LOAD-SCALES-END.
     EXIT.
*
*    ONE READ OF GC-SCALES, STATUS-CHECKED THE SAME WAY EVERY
*    OTHER READ PARAGRAPH IN THIS PROGRAM IS.
 1520-READ-SCALE-START.
     READ GC-SCALES.
     MOVE FS-SCALES TO WK-CHECK-STATUS.
     MOVE 'GC-SCALES' TO WK-CHECK-FILE-NAME.
     PERFORM 9000-TEST-STATUT-START THRU 9010-TEST-STATUT-END.
 1530-READ-SCALE-END.
     EXIT.
*
*    COPY THE JUST-READ GC-SCALE-RECORD INTO THE NEXT FREE TABLE
*    ROW, THEN READ AHEAD FOR THE NEXT ONE -- KEPT AS ITS OWN
*    PARAGRAPH SO 1500-LOAD-SCALES-START'S PERFORM UNTIL LOOP
*    STAYS A CLEAN PARAGRAPH-ONLY PERFORM.
 1540-STORE-SCALE-ROW-START.
     ADD 1 TO SCL-ROW-COUNT.
     MOVE WS-UNIVERSITY TO SCL-UNIVERSITY (SCL-ROW-COUNT).
     MOVE WS-GRADE-CODE TO SCL-GRADE-CODE (SCL-ROW-COUNT).
     MOVE WS-GRADE-NAME TO SCL-GRADE-NAME (SCL-ROW-COUNT).
     MOVE WS-MIN-PERCENTAGE TO SCL-MIN-PCT (SCL-ROW-COUNT).
     MOVE WS-MAX-PERCENTAGE TO SCL-MAX-PCT (SCL-ROW-COUNT).
     MOVE WS-GPA-POINTS TO SCL-GPA-POINTS (SCL-ROW-COUNT).
     PERFORM 1520-READ-SCALE-START THRU 1530-READ-SCALE-END.
 1550-STORE-SCALE-ROW-END.
     EXIT.
*
*    OPEN THE THREE SORTED-FEED INPUT FILES.  GC-SCALES IS NOT
*    OPENED HERE -- IT WAS ALREADY OPENED, LOADED AND CLOSED BACK
*    AT 1500-LOAD-SCALES-START.
 2000-OPEN-FILES-START.
*        OUTER DRIVING FILE FIRST -- IF THIS ONE WON'T OPEN THERE
*        IS NO POINT OPENING THE OTHER TWO.
     OPEN INPUT GC-USERS.
     MOVE FS-USERS TO WK-CHECK-STATUS.
     MOVE 'GC-USERS' TO WK-CHECK-FILE-NAME.
     PERFORM 9000-TEST-STATUT-START THRU 9010-TEST-STATUT-END.
*        MODULE FILE, SECOND LEVEL OF THE THREE-LEVEL JOIN.
     OPEN INPUT GC-MODULES.
     MOVE FS-MODULES TO WK-CHECK-STATUS.
     MOVE 'GC-MODULES' TO WK-CHECK-FILE-NAME.
     PERFORM 9000-TEST-STATUT-START THRU 9010-TEST-STATUT-END.
*        ASSESSMENT FILE, INNERMOST LEVEL OF THE JOIN.
     OPEN INPUT GC-ASSESSMENTS.
     MOVE FS-ASSESSMENTS TO WK-CHECK-STATUS.
     MOVE 'GC-ASSESSMENTS' TO WK-CHECK-FILE-NAME.
     PERFORM 9000-TEST-STATUT-START THRU 9010-TEST-STATUT-END.
 2010-OPEN-FILES-END.
     EXIT.
*
*    READ ONE GC-USERS RECORD AHEAD.  FS-USERS-EOF COMING ON HERE
*    IS WHAT ENDS THE OUTER USER LOOP ABOVE.
 2020-READ-USER-START.
*        NEXT USER MASTER ROW, OR FS-USERS-EOF WHEN THE FILE IS
*        EXHAUSTED -- THE OUTER USER LOOP TESTS THAT 88-LEVEL.
     READ GC-USERS.
     MOVE FS-USERS TO WK-CHECK-STATUS.
     MOVE 'GC-USERS' TO WK-CHECK-FILE-NAME.
     PERFORM 9000-TEST-STATUT-START THRU 9010-TEST-STATUT-END.
 2030-READ-USER-END.
     EXIT.
*
*    READ ONE GC-MODULES RECORD AHEAD.  THE MODULE LOOP IN
*    3000-PROCESS-MODULES-OF-USER-START STOPS WHEN EITHER THIS
*    FILE HITS EOF OR THE BUFFERED ROW BELONGS TO A DIFFERENT
*    WM-USER-ID THAN THE USER CURRENTLY BEING PROCESSED.
 2040-READ-MODULE-START.
*        NEXT MODULE ROW -- MAY BELONG TO THE USER CURRENTLY
*        BEING PROCESSED, OR MAY BE THE FIRST ROW OF THE NEXT
*        USER, WHICH IS WHAT ENDS THE MODULE LOOP ABOVE IT.
     READ GC-MODULES.
     MOVE FS-MODULES TO WK-CHECK-STATUS.
     MOVE 'GC-MODULES' TO WK-CHECK-FILE-NAME.
     PERFORM 9000-TEST-STATUT-START THRU 9010-TEST-STATUT-END.
 2050-READ-MODULE-END.
     EXIT.
*
*    READ ONE GC-ASSESSMENTS RECORD AHEAD.  SAME IDEA ONE LEVEL
*    DEEPER -- THE ASSESSMENT LOOP STOPS ON EOF OR A CHANGE OF
*    WA-MODULE-ID.
 2060-READ-ASSESSMENT-START.
*        NEXT ASSESSMENT ROW -- MAY BELONG TO THE MODULE CURRENTLY
*        BEING PROCESSED, OR TO THE NEXT MODULE (OR NEXT USER'S
*        FIRST MODULE), WHICH ENDS THE ASSESSMENT LOOP ABOVE IT.
     READ GC-ASSESSMENTS.
     MOVE FS-ASSESSMENTS TO WK-CHECK-STATUS.
     MOVE 'GC-ASSESSMENTS' TO WK-CHECK-FILE-NAME.
     PERFORM 9000-TEST-STATUT-START THRU 9010-TEST-STATUT-END.
 2070-READ-ASSESSMENT-END.
     EXIT.
*
*    CLOSE THE THREE SORTED-FEED FILES AT END OF RUN.
 2080-CLOSE-FILES-START.
*        ONE CLOSE STATEMENT FOR ALL THREE -- THE SHOP'S USUAL
*        SHORTHAND WHEN NO FILE NEEDS ITS OWN STATUS CHECK ON
*        CLOSE (A FAILED CLOSE ON AN INPUT FILE LOSES NOTHING).
     CLOSE GC-USERS GC-MODULES GC-ASSESSMENTS.
 2090-CLOSE-FILES-END.
     EXIT.
*
*    STEP 1-8 -- ONE USER.  THE MODULE LOOP RUNS WHILE THE
*    BUFFERED GC-MODULES RECORD STILL BELONGS TO THIS USER;
*    WHEN IT DOESN'T (OR THE FILE IS EXHAUSTED) THE TRAILER IS
*    WRITTEN AND CONTROL RETURNS TO THE OUTER USER LOOP.
 2100-PROCESS-USER-START.
*        RESET THE CREDIT-WEIGHTED GPA ACCUMULATORS FOR THIS
*        USER BEFORE THE MODULE LOOP ADDS ANYTHING INTO THEM.
     MOVE 0 TO WK-TOTAL-WEIGHTED-GPA.
     MOVE 0 TO WK-TOTAL-CREDITS.
*        ONE PASS PER MODULE THIS USER OWNS -- THE TEST ON
*        WM-USER-ID IS WHAT DETECTS THE MOVE TO THE NEXT USER'S
*        FIRST MODULE ROW, SINCE THE FILE IS NOT RE-READ TO LOOK
*        AHEAD ANY FURTHER THAN THE SINGLE BUFFERED RECORD.
     PERFORM 3000-PROCESS-MODULES-OF-USER-START
        THRU 3010-PROCESS-MODULES-OF-USER-END
        UNTIL FS-MODULES-EOF OR WM-USER-ID NOT = WU-USER-ID.
*        ALL MODULES SEEN, ROLL THEM UP AND WRITE THE TRAILER.
     PERFORM 2150-ACCUM-OVERALL-GPA-START
        THRU 2160-ACCUM-OVERALL-GPA-END.
     PERFORM 2200-WRITE-USER-TRAILER-START
        THRU 2210-WRITE-USER-TRAILER-END.
 2110-PROCESS-USER-END.
     EXIT.
*
*    STEP 8 -- ROLL THE USER'S COMPLETED MODULES INTO OVERALL-GPA.
*    A USER WITH NO COMPLETED CREDITS AT ALL (EVERY MODULE STILL
*    FULLY PENDING) GETS 0.00, NOT A DIVIDE-BY-ZERO ABEND.  SAME
*    ZERO-CREDITS GUARD A USER WITH NO MODULES AT ALL FALLS INTO.
 2150-ACCUM-OVERALL-GPA-START.
*        ZERO CREDITS -- NOTHING COMPLETED, SO NOTHING TO DIVIDE.
     IF WK-TOTAL-CREDITS = 0
        MOVE 0 TO WK-OVERALL-GPA
     ELSE
*           CREDIT-WEIGHTED AVERAGE OF EVERY MODULE THAT HAD AT
*           LEAST ONE GRADED ASSESSMENT, ROUNDED TO TWO DECIMALS
*           FOR THE TRAILER LINE.
        COMPUTE WK-OVERALL-GPA ROUNDED =
           WK-TOTAL-WEIGHTED-GPA / WK-TOTAL-CREDITS
     END-IF.
 2160-ACCUM-OVERALL-GPA-END.
     EXIT.
*
*    CALL GRADRPT OPERATION 'T' TO WRITE THE USER TRAILER LINE --
*    ONE PER USER, AFTER THE LAST MODULE DETAIL LINE FOR THAT
*    USER HAS GONE OUT.  A USER WITH NO MODULES AT ALL STILL
*    GETS A TRAILER -- OVERALL-GPA WILL BE 0.00 FOR THAT CASE.
 2200-WRITE-USER-TRAILER-START.
*        'T' = TRAILER LINE.
     MOVE 'T' TO WK-GR-OPERATION.
     MOVE WU-USER-ID TO WK-GR-USER-ID.
     MOVE WK-OVERALL-GPA TO WK-GR-OVERALL-GPA.
*        THE EXCEPTION PHRASE IS WHAT CATCHES A LOAD-MODULE OR
*        LINK-EDIT PROBLEM WITH GRADRPT -- WITHOUT IT A BAD CALL
*        WOULD ABEND THE STEP WITH NO MESSAGE THE OPERATOR COULD
*        ACT ON.
     CALL 'GRADRPT' USING BY REFERENCE WK-GRADRPT-PARMS
        EXCEPTION
           DISPLAY 'GRADCALC - CALL TO GRADRPT FAILED'
           GO TO 0010-STOP-PRG
     END-CALL.
     ADD 1 TO WK-USER-TRAILERS-WRITTEN.
 2210-WRITE-USER-TRAILER-END.
     EXIT.
*
*    STEP 1-7 -- ONE MODULE.  THE ASSESSMENT LOOP RUNS WHILE THE
*    BUFFERED GC-ASSESSMENTS RECORD STILL BELONGS TO THIS MODULE.
 3000-PROCESS-MODULES-OF-USER-START.
*        RESET THE MODULE-LEVEL ACCUMULATORS -- THESE DRIVE
*        STEPS 2/3/5/6 BELOW AND MUST NOT CARRY OVER FROM THE
*        PREVIOUS MODULE.
     MOVE 0 TO WK-CURRENT-PCT.
     MOVE 0 TO WK-COMPLETED-WT.
     MOVE 0 TO WK-PENDING-WT.
*        OPERATOR TRACE, TRACE SWITCH ONLY -- USES THE DEPT-
*        PREFIX/COURSE-NUMBER ALTERNATE VIEW OF THE MODULE CODE
*        FROM GCMODREC SO A BAD ROW CAN BE SPOTTED AT A GLANCE.
     IF GC-TRACE-ON
        DISPLAY 'GRADCALC - MODULE DEPT ' WM-DEPT-PREFIX
           ' COURSE ' WM-COURSE-NUMBER
     END-IF.
*        SAME READ-AHEAD TEST ONE LEVEL DOWN -- WA-MODULE-ID
*        CHANGING MEANS THE ASSESSMENT FILE HAS MOVED ON TO THE
*        NEXT MODULE (OR THE NEXT USER'S FIRST MODULE).
     PERFORM 4000-PROCESS-ASSESSMENTS-OF-MODULE-START
        THRU 4010-PROCESS-ASSESSMENTS-OF-MODULE-END
        UNTIL FS-ASSESSMENTS-EOF
           OR WA-MODULE-ID NOT = WM-MODULE-ID.
*        ALL ASSESSMENTS FOR THIS MODULE SEEN -- PROJECT, WORK
*        OUT THE REQUIRED-PCT, AND PRINT THE DETAIL LINE, STEPS
*        5/6/7 IN ORDER.
     PERFORM 3200-PROJECT-PERCENTAGE-START
        THRU 3210-PROJECT-PERCENTAGE-END.
     PERFORM 3300-REQUIRED-PCT-START THRU 3310-REQUIRED-PCT-END.
     PERFORM 3400-WRITE-MODULE-LINE-START
        THRU 3410-WRITE-MODULE-LINE-END.
*        A MODULE WITH ZERO COMPLETED WEIGHT IS LEFT OUT OF THE
*        OVERALL-GPA ROLL-UP ENTIRELY -- NOT COUNTED AS A ZERO,
*        NOT COUNTED AT ALL, PER THE REGISTRAR'S STANDING RULE.
     IF WK-COMPLETED-WT > 0
*           CREDIT-WEIGHTED GPA POINTS, ADDED TO A RUNNING TOTAL
*           THAT 2150-ACCUM-OVERALL-GPA-START DIVIDES BACK DOWN
*           BY WK-TOTAL-CREDITS AT THE END OF THE USER.
        COMPUTE WK-TOTAL-WEIGHTED-GPA =
           WK-TOTAL-WEIGHTED-GPA + (WK-GPA-POINTS * WM-CREDITS)
        ADD WM-CREDITS TO WK-TOTAL-CREDITS
     END-IF.
*        LOOK AHEAD TO THE NEXT MODULE ROW BEFORE THE PERFORM
*        UNTIL CONDITION ABOVE RE-TESTS.
     PERFORM 2040-READ-MODULE-START THRU 2050-READ-MODULE-END.
 3010-PROCESS-MODULES-OF-USER-END.
     EXIT.
*
*    STEP 2/3 -- ONE ASSESSMENT.  A PENDING ITEM ADDS ONLY TO
*    PENDING-WEIGHT; A GRADED ITEM ADDS ITS SCORE AND WEIGHT.
*    WA-MARK-PRESENT, NOT A ZERO MARK, IS WHAT TELLS THE TWO
*    CASES APART -- SEE THE REMARKS IN GCASSREC.
 4000-PROCESS-ASSESSMENTS-OF-MODULE-START.
*        WA-GRADED ON -- THE ASSESSMENT HAS A REAL MARK, RUN THE
*        PERCENTAGE CALCULATION AND ROLL IT INTO THE MODULE.
     IF WA-GRADED
        PERFORM 4100-CALC-ASSESSMENT-PCT-START
           THRU 4110-CALC-ASSESSMENT-PCT-END
        PERFORM 4200-ACCUM-ASSESSMENT-START
           THRU 4210-ACCUM-ASSESSMENT-END
     ELSE
*           STILL PENDING -- ONLY ITS WEIGHT COUNTS FOR NOW, NO
*           SCORE TO ROLL IN UNTIL IT IS MARKED.
        ADD WA-WEIGHT-PCT TO WK-PENDING-WT
     END-IF.
*        READ AHEAD TO THE NEXT ASSESSMENT ROW BEFORE LOOPING
*        BACK, SAME READ-AHEAD SHAPE AS THE OTHER TWO FILES.
     PERFORM 2060-READ-ASSESSMENT-START
        THRU 2070-READ-ASSESSMENT-END.
 4010-PROCESS-ASSESSMENTS-OF-MODULE-END.
     EXIT.
*
*    PERCENTAGE SCORE OF A SINGLE GRADED ASSESSMENT -- MARK
*    OBTAINED OVER MARKS AVAILABLE, TO FOUR DECIMALS.
*    DELIBERATELY KEPT AS ITS OWN PARAGRAPH RATHER THAN FOLDED
*    INTO 4200-ACCUM-ASSESSMENT-START -- THE REGISTRAR'S REVIEW
*    SCREEN CALLS THIS SAME FORMULA BY HAND WHEN SPOT-CHECKING A
*    DISPUTED MARK, SO THE TWO SHOULD NEVER DRIFT APART.
 4100-CALC-ASSESSMENT-PCT-START.
     COMPUTE WK-PCT-SCORE ROUNDED =
        WA-OBTAINED-MARK / WA-TOTAL-MARKS * 100.
 4110-CALC-ASSESSMENT-PCT-END.
     EXIT.
*
*    WEIGHTED CONTRIBUTION, THEN ROLLED INTO THE MODULE'S RUNNING
*    CURRENT-PERCENTAGE AND COMPLETED-WEIGHT.  WK-CONTRIB IS THE
*    ASSESSMENT'S SHARE OF THE MODULE'S FINAL GRADE, NOT THE
*    ASSESSMENT'S OWN PERCENTAGE.
 4200-ACCUM-ASSESSMENT-START.
*        e.g. AN ASSESSMENT SCORED 80% AT A WEIGHT OF 25 ADDS
*        20.0000 TO WK-CURRENT-PCT, NOT 80.
     COMPUTE WK-CONTRIB ROUNDED =
        WK-PCT-SCORE * WA-WEIGHT-PCT / 100.
     ADD WK-CONTRIB TO WK-CURRENT-PCT.
     ADD WA-WEIGHT-PCT TO WK-COMPLETED-WT.
 4210-ACCUM-ASSESSMENT-END.
     EXIT.
*
*    STEP 5 -- PROJECT THE MODULE'S CURRENT-PERCENTAGE OVER THE
*    WHOLE MODULE AND CLASSIFY IT VIA GRADNORM'S 'LOOKUP'
*    OPERATION.  NOTHING GRADED YET MEANS NO GRADE TO SHOW --
*    THE REPORT LINE PRINTS "No Grade" RATHER THAN CALLING
*    GRADNORM WITH A MEANINGLESS ZERO PERCENTAGE.
 3200-PROJECT-PERCENTAGE-START.
*        NO ASSESSMENT HAS BEEN MARKED YET FOR THIS MODULE -- NO
*        GRADE CAN BE SHOWN, AND GRADNORM IS NOT CALLED AT ALL.
     IF WK-COMPLETED-WT = 0
        MOVE 0 TO WK-PROJECTED-PCT
        MOVE 'N/A' TO WK-GRADE-CODE
        MOVE 'No Grade' TO WK-GRADE-NAME
        MOVE 0 TO WK-GPA-POINTS
     ELSE
*            SCALE THE RUNNING CURRENT-PCT (WHICH ONLY COVERS THE
*            COMPLETED-WEIGHT SO FAR) UP TO A FULL 100 POINTS OF
*            MODULE WEIGHT -- THE "IF EVERYTHING ELSE CAME IN AT
*            THIS SAME AVERAGE" PROJECTION.
        COMPUTE WK-PROJECTED-PCT ROUNDED =
           WK-CURRENT-PCT * 100 / WK-COMPLETED-WT
*            PASS THE UNIVERSITY PRESET STRAIGHT THROUGH --
*            GRADNORM OWNS THE PRESET-TO-STANDARD FALLBACK, SEE
*            GC0091 IN THE CHANGE HISTORY ABOVE.
        MOVE 'LOOKUP' TO WK-GN-OPERATION
        MOVE WU-UNIV-PRESET TO WK-GN-UNIVERSITY
        MOVE WK-PROJECTED-PCT TO WK-GN-PERCENTAGE
        CALL 'GRADNORM' USING BY REFERENCE WK-GRADNORM-PARMS
           BY REFERENCE GC-SCALE-TABLE-AREA
           EXCEPTION
              DISPLAY 'GRADCALC - CALL TO GRADNORM FAILED'
              GO TO 0010-STOP-PRG
        END-CALL
        MOVE WK-GN-GRADE-CODE TO WK-GRADE-CODE
        MOVE WK-GN-GRADE-NAME TO WK-GRADE-NAME
        MOVE WK-GN-GPA-POINTS TO WK-GPA-POINTS
     END-IF.
 3210-PROJECT-PERCENTAGE-END.
     EXIT.
*
*    STEP 6 -- REQUIRED PERCENTAGE FOR THE MODULE'S TARGET GRADE,
*    IF ONE IS SET, PLUS THE ACHIEVABLE/SECURED FLAGS.  NONE OF
*    THIS APPEARS ON THE PRINTED REPORT EXCEPT WK-REQUIRED-PCT/
*    WK-REQUIRED-STATUS -- THE OTHER TWO FLAGS ARE FOR THE
*    REGISTRAR REVIEW SCREEN, NOT THIS BATCH RUN'S OUTPUT.
*-----------------------------------------------------------------
*    WORKED EXAMPLE (THE ONE THE REGISTRAR'S HELP DESK USES WHEN
*    A STUDENT CALLS IN ASKING "WHAT DO I NEED ON THE FINAL?") --
*    TARGET GRADE NEEDS 70.00, CURRENT-PCT STANDS AT 40.0000 ON
*    COMPLETED-WT OF 60, PENDING-WT IS THE REMAINING 40:
*       POINTS-NEEDED     = 70.00 - 40.0000       = 30.00
*       PENDING-FRACTION  = 40 / 100              =  0.40
*       REQUIRED-PCT      = 30.00 / 0.40          = 75.00
*    I.E. THE STUDENT MUST AVERAGE 75% ON THE REMAINING 40 POINTS
*    OF WEIGHT TO FINISH AT EXACTLY THE 70.00 TARGET MINIMUM.
*-----------------------------------------------------------------
 3300-REQUIRED-PCT-START.
*        WM-TARGET-GRADE SPACES -- THE STUDENT HAS NOT SET A
*        TARGET FOR THIS MODULE, NOTHING FURTHER TO WORK OUT.
     IF WM-NO-TARGET-SET
        MOVE 'N' TO WK-REQUIRED-STATUS
        MOVE 'N' TO WK-ACHIEVABLE-FLAG
        MOVE 'N' TO WK-SECURED-FLAG
     ELSE
*            ASK GRADNORM WHAT PERCENTAGE THE TARGET GRADE NEEDS.
        MOVE 'TARGET' TO WK-GN-OPERATION
        MOVE WU-UNIV-PRESET TO WK-GN-UNIVERSITY
        MOVE WM-TARGET-GRADE TO WK-GN-TARGET-CODE
        CALL 'GRADNORM' USING BY REFERENCE WK-GRADNORM-PARMS
           BY REFERENCE GC-SCALE-TABLE-AREA
           EXCEPTION
              DISPLAY 'GRADCALC - CALL TO GRADNORM FAILED'
              GO TO 0010-STOP-PRG
        END-CALL
        IF WK-GN-RESULT-NOT-FOUND
*               TARGET GRADE CODE DOES NOT EXIST IN THIS
*               UNIVERSITY'S SCALE -- TREAT AS NO TARGET SET.
           MOVE 'N' TO WK-REQUIRED-STATUS
           MOVE 'N' TO WK-ACHIEVABLE-FLAG
           MOVE 'N' TO WK-SECURED-FLAG
        ELSE
           MOVE 'Y' TO WK-ACHIEVABLE-FLAG
           MOVE WK-GN-TARGET-MIN-PCT TO WK-TARGET-MIN-PCT
*               SECURED COMPARES THE CURRENT RUNNING PERCENTAGE,
*               NOT THE PROJECTED ONE -- A TARGET ALREADY BANKED
*               ON GRADED WORK ALONE COUNTS AS SECURED EVEN IF
*               NOTHING ELSE IS EVER SUBMITTED.
           IF WK-CURRENT-PCT >= WK-TARGET-MIN-PCT
              MOVE 'Y' TO WK-SECURED-FLAG
           ELSE
              MOVE 'N' TO WK-SECURED-FLAG
           END-IF
*               NO PENDING WEIGHT LEFT TO IMPROVE ON -- EITHER
*               SECURED ALREADY OR THE TARGET CAN NEVER BE MET,
*               EITHER WAY THERE IS NO "REQUIRED PERCENTAGE ON
*               THE REMAINING WORK" TO SHOW (GC0158).
           IF WK-PENDING-WT = 0
              MOVE 'I' TO WK-REQUIRED-STATUS
           ELSE
*                  HOW MANY POINTS SHORT OF THE TARGET MINIMUM
*                  THE STUDENT CURRENTLY STANDS (GC0161 ADDED
*                  ROUNDED HERE SO THE FOUR-DECIMAL CURRENT-PCT
*                  IS NOT SILENTLY TRUNCATED BEFORE THE FINAL
*                  ROUNDING STEP BELOW).
              COMPUTE WK-POINTS-NEEDED ROUNDED =
                 WK-TARGET-MIN-PCT - WK-CURRENT-PCT
*                  PENDING WEIGHT AS A FRACTION OF THE WHOLE
*                  MODULE, THE DIVISOR BELOW.
              COMPUTE WK-PENDING-FRACTION ROUNDED =
                 WK-PENDING-WT / 100
*                  THE AVERAGE REQUIRED ON EVERY REMAINING POINT
*                  OF WEIGHT TO CLOSE THE GAP EXACTLY.
              COMPUTE WK-REQUIRED-PCT ROUNDED =
                 WK-POINTS-NEEDED / WK-PENDING-FRACTION
              IF WK-REQUIRED-PCT > 100
*                     MORE THAN 100% WOULD BE NEEDED ON WHAT IS
*                     LEFT -- MATHEMATICALLY IMPOSSIBLE.
                 MOVE 'I' TO WK-REQUIRED-STATUS
              ELSE
                 IF WK-REQUIRED-PCT < 0
*                        TARGET ALREADY SECURED BY MORE THAN
*                        ENOUGH -- CLAMP TO ZERO, NOT A NEGATIVE
*                        REQUIRED PERCENTAGE.
                    MOVE 0 TO WK-REQUIRED-PCT
                 END-IF
                 MOVE 'Y' TO WK-REQUIRED-STATUS
              END-IF
           END-IF
        END-IF
     END-IF.
 3310-REQUIRED-PCT-END.
     EXIT.
*
*    STEP 7 -- BUILD THE CALL TO GRADRPT AND WRITE ONE MODULE
*    DETAIL LINE.  GRADCALC NEVER TOUCHES RD-D-* FIELDS OR THE
*    REPORT'S EDIT PICTURES DIRECTLY -- THAT IS GRADRPT'S JOB,
*    THIS PARAGRAPH ONLY FILLS THE RAW PARAMETER BLOCK.
*    ONE CALL PER MODULE, REGARDLESS OF WHETHER THE MODULE HAS
*    ANY GRADED WORK -- A MODULE WITH NOTHING MARKED YET STILL
*    GETS A LINE SHOWING "No Grade", SO THE STUDENT SEES EVERY
*    MODULE THEY ARE REGISTERED FOR ON THE REPORT.
 3400-WRITE-MODULE-LINE-START.
*        'D' = DETAIL LINE, AS OPPOSED TO 'T' FOR THE USER
*        TRAILER OR 'O'/'C' FOR THE FILE OPEN/CLOSE CALLS.
     MOVE 'D' TO WK-GR-OPERATION.
     MOVE WU-USER-ID TO WK-GR-USER-ID.
     MOVE WU-USERNAME TO WK-GR-USERNAME.
     MOVE WM-MODULE-CODE TO WK-GR-MODULE-CODE.
     MOVE WM-MODULE-NAME TO WK-GR-MODULE-NAME.
*        FOUR-DECIMAL WORK FIELD ROUNDED DOWN TO THE TWO
*        DECIMALS THE PRINTED REPORT CARRIES.
     COMPUTE WK-GR-CURRENT-PCT ROUNDED = WK-CURRENT-PCT.
     MOVE WK-COMPLETED-WT TO WK-GR-COMPLETED-WT.
     MOVE WK-PENDING-WT TO WK-GR-PENDING-WT.
     MOVE WK-PROJECTED-PCT TO WK-GR-PROJECTED-PCT.
     MOVE WK-GRADE-CODE TO WK-GR-GRADE-CODE.
     MOVE WK-GPA-POINTS TO WK-GR-GPA-POINTS.
     MOVE WK-REQUIRED-STATUS TO WK-GR-REQUIRED-STATUS.
*        ONLY SEND THE NUMERIC REQUIRED-PCT WHEN THERE IS ONE --
*        GRADRPT DECIDES WHAT TO PRINT FOR 'N'/'I' FROM THE
*        STATUS BYTE ALONE.
     IF WK-REQ-NUMERIC
        MOVE WK-REQUIRED-PCT TO WK-GR-REQUIRED-PCT
     END-IF.
     CALL 'GRADRPT' USING BY REFERENCE WK-GRADRPT-PARMS
        EXCEPTION
           DISPLAY 'GRADCALC - CALL TO GRADRPT FAILED'
           GO TO 0010-STOP-PRG
     END-CALL.
     ADD 1 TO WK-MODULE-LINES-WRITTEN.
 3410-WRITE-MODULE-LINE-END.
     EXIT.
*
*    COMMON FILE-STATUS CHECK, SAME BANNER/GO-TO SHAPE THIS SHOP
*    HAS USED FOR A SINGLE INPUT FILE SINCE THE EARLY BATCH
*    SUITES.  '00' AND '10' (EOF) ARE THE ONLY STATUSES THAT
*    FALL THROUGH QUIETLY;
*    ANYTHING ELSE IS A DISK OR JCL PROBLEM THE OPERATOR MUST SEE.
 9000-TEST-STATUT-START.
*        ANYTHING OTHER THAN '00' (OK) OR '10' (EOF) MEANS THE
*        ACCESS METHOD HANDED BACK A STATUS THIS PROGRAM IS NOT
*        PREPARED TO RECOVER FROM -- A MISSING DD, A BAD RECORD
*        LENGTH, A DISK FULL.  STOP RATHER THAN CONTINUE ON
*        GARBAGE DATA.
     IF (NOT WK-CHECK-OK) AND (NOT WK-CHECK-EOF)
        MOVE ALL '/' TO WK-ERROR-LINE
        DISPLAY WK-ERROR-LINE
*           MESSAGE TEXT CARRIED OVER FROM AN EARLIER BATCH
*           SUITE'S OWN STATUS CHECK, NEVER TRANSLATED SINCE.
        DISPLAY 'CODE RETOUR D''ERREUR ' WK-CHECK-FILE-NAME
           SPACE WK-CHECK-STATUS
        MOVE ALL '/' TO WK-ERROR-LINE
        DISPLAY WK-ERROR-LINE
        GO TO 0010-STOP-PRG
     END-IF.
 9010-TEST-STATUT-END.
     EXIT.
